000100******************************************************************
000200* Author:        Ropital Kevin
000300* Date:          09/11/1994
000400* Purpose:       Indice de polarisation de Wang-Tsui, fonde sur
000500*                l'ecart median des taux des groupes.
000600* Tectonics:     cobc
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 4-WANGTSUI.
001000 AUTHOR.        ROPITAL KEVIN.
001100 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001200 DATE-WRITTEN.  09/11/1994.
001300 DATE-COMPILED.
001400 SECURITY.      DIFFUSION RESTREINTE.
001500******************************************************************
001600*                    HISTORIQUE DES MODIFICATIONS
001700*----------------------------------------------------------------*
001800* DATE       AUTEUR  DOSSIER   DESCRIPTION
001900* ---------  ------  --------  ------------------------------
002000* 09/11/1994 KR      ET-0322   Version initiale - gamma = 0,5.
002100* 04/02/1999 PLG     ET-0414   Revue an 2000 - eclatement de la
002200*                              zone date en AA/MM/JJ.
002300******************************************************************
002400 ENVIRONMENT DIVISION.
002500******************************************************************
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM
002900.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT GROUPMAS ASSIGN TO "GROUPMAS"
003300         ORGANIZATION IS LINE SEQUENTIAL
003400         FILE STATUS IS WS-FS-GM.
003500
003600     SELECT SUMMOUT ASSIGN TO "SUMMOUT"
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-FS-SM.
003900
004000     SELECT REPORT-FILE ASSIGN TO "REPORT"
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-FS-RL.
004300******************************************************************
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 FD  GROUPMAS
004800     LABEL RECORD STANDARD
004900     RECORD CONTAINS 46 CHARACTERS.
005000 01  WS-REG-GROUPMAS.
005100     05 GM-GROUP-ID           PIC X(10).
005200     05 GM-MASS                PIC S9(9)V9(8)
005300                               SIGN IS LEADING SEPARATE.
005400     05 GM-Y-VALUE             PIC S9(9)V9(8)
005500                               SIGN IS LEADING SEPARATE.
005600
005700*    Vue de controle par octets (dossier ET-0322) - GM-MASS
005800*    porte ici la population V(I), GM-Y-VALUE le taux X(I).
005900 01  WS-GM-CTRL REDEFINES WS-REG-GROUPMAS.
006000     05  FILLER               PIC X(10).
006100     05  WS-GM-CHIFFRES        PIC X(36).
006200
006300 FD  SUMMOUT
006400     LABEL RECORD OMITTED
006500     RECORD CONTAINS  42 CHARACTERS.
006600 01  WS-REG-SUMMOUT.
006700     05 SM-MEASURE-NAME       PIC X(24).
006800     05 SM-VALUE              PIC S9(9)V9(8)
006900                               SIGN IS LEADING SEPARATE.
007000
007100 01  WS-SM-VUE-BRUTA REDEFINES WS-REG-SUMMOUT
007200                              PIC X(42).
007300
007400 FD  REPORT-FILE
007500     LABEL RECORD OMITTED
007600     RECORD CONTAINS 132 CHARACTERS.
007700 01  RL-LINE                 PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000 01  FILLER                   PIC X(35)   VALUE
008100     '**** DEBUT DE LA WORKING-STORAGE **'.
008200
008300 77  WS-FS-GM                 PIC X(02)   VALUE '00'.
008400 77  WS-FS-SM                 PIC X(02)   VALUE '00'.
008500 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
008600 77  WS-FIN-GM                PIC X(01)   VALUE 'N'.
008700     88  FIN-GROUPMAS                     VALUE 'Y'.
008800 77  WS-CT-LIDOS-GM           PIC 9(7)    COMP  VALUE ZERO.
008900 77  WS-NR-GROUPS             PIC 9(4)    COMP  VALUE ZERO.
009000 77  WS-IDX                   PIC 9(4)    COMP  VALUE ZERO.
009100 77  WS-IDX2                  PIC 9(4)    COMP  VALUE ZERO.
009200 77  WS-K-CONST               PIC S9(3)V9(8) COMP-2 VALUE 1.
009300 77  WS-GAMMA                  PIC S9(1)V9(8) COMP-2 VALUE 0.5.
009400 77  WS-SOMME-POP              PIC S9(9)V9(8) COMP-2 VALUE ZERO.
009500 77  WS-MEDIAN               PIC S9(9)V9(8) COMP-2 VALUE ZERO.
009600 77  WS-RATIO                 PIC S9(9)V9(8) COMP-2 VALUE ZERO.
009700 77  WS-TERME               PIC S9(9)V9(8) COMP-2 VALUE ZERO.
009800 77  WS-CUMUL-WT               PIC S9(9)V9(8) COMP-2 VALUE ZERO.
009900 77  WS-WT-FINAL              PIC S9(9)V9(8) COMP-2 VALUE ZERO.
010000 77  WS-MEIO                  PIC 9(4)    COMP  VALUE ZERO.
010100 77  WS-MEIO-DOUBLE            PIC 9(4)    COMP  VALUE ZERO.
010200 77  WS-RATE-AUX              PIC S9(9)V9(8) COMP-2 VALUE ZERO.
010300 77  WS-GR-AUX                PIC X(26)   VALUE SPACES.
010400
010500 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
010600 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
010700     05  WS-DH-AN             PIC 9(2).
010800     05  WS-DH-MES             PIC 9(2).
010900     05  WS-DH-JOUR             PIC 9(2).
011000 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
011100
011200*    Table des groupes - population et taux, triee sur le taux
011300*    pour obtenir la mediane (dossier ET-0322).
011400 01  WS-TAB-GROUPS.
011500     05  WS-GROUP OCCURS 500 TIMES.
011600         10  WS-GR-ID          PIC X(10) VALUE SPACES.
011700         10  WS-GR-POP         PIC S9(9)V9(8) COMP-2 VALUE ZERO.
011800         10  WS-GR-RATE        PIC S9(9)V9(8) COMP-2 VALUE ZERO.
011900
012000 01  FILLER                   PIC X(35)   VALUE
012100     '**** FIN DE LA WORKING-STORAGE ****'.
012200******************************************************************
012300 PROCEDURE DIVISION.
012400 000-MAIN-PROCEDURE.
012500
012600     PERFORM 010-INIT-PARA THRU 010-EXIT
012700     PERFORM 030-READ-GROUPMAS THRU 030-EXIT
012800     PERFORM 040-ACCUMULATE THRU 040-EXIT
012900             UNTIL FIN-GROUPMAS
013000     PERFORM 050-SORT-RATES THRU 050-EXIT
013100     PERFORM 055-CALCUL-MEDIAN THRU 055-EXIT
013200     PERFORM 060-CALCUL-WT THRU 060-EXIT
013300     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
013400     PERFORM 090-FIN-PGM THRU 090-EXIT
013500     STOP RUN
013600.
013700 010-INIT-PARA.
013800
013900     OPEN INPUT  GROUPMAS
014000     OPEN OUTPUT SUMMOUT
014100     OPEN OUTPUT REPORT-FILE
014200
014300     ACCEPT WS-DATE-JOUR FROM DATE
014400     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
014500         DELIMITED BY SIZE INTO WS-DATE-EDITION
014600
014700     MOVE SPACES TO RL-LINE
014800     STRING "PROGRAMME 4-WANGTSUI" "  DATE : " WS-DATE-EDITION
014900            "  PAGE 01"
015000         DELIMITED BY SIZE INTO RL-LINE
015100     WRITE RL-LINE
015200.
015300 010-EXIT.
015400     EXIT.
015500
015600 030-READ-GROUPMAS.
015700
015800     READ GROUPMAS
015900         AT END
016000             SET FIN-GROUPMAS TO TRUE
016100         NOT AT END
016200             ADD 1 TO WS-CT-LIDOS-GM
016300     END-READ
016400.
016500 030-EXIT.
016600     EXIT.
016700
016800 040-ACCUMULATE.
016900
017000     ADD 1 TO WS-NR-GROUPS
017100     MOVE GM-GROUP-ID TO WS-GR-ID(WS-NR-GROUPS)
017200     MOVE GM-MASS     TO WS-GR-POP(WS-NR-GROUPS)
017300     MOVE GM-Y-VALUE  TO WS-GR-RATE(WS-NR-GROUPS)
017400     ADD GM-MASS      TO WS-SOMME-POP
017500
017600     PERFORM 030-READ-GROUPMAS THRU 030-EXIT
017700.
017800 040-EXIT.
017900     EXIT.
018000*----------------------------------------------------------------*
018100*    TRI CROISSANT DES GROUPES SUR LE TAUX, POUR LA MEDIANE
018200*----------------------------------------------------------------*
018300 050-SORT-RATES.
018400
018500     IF WS-NR-GROUPS > 1
018600         PERFORM 051-PASSE-DE-TRI THRU 051-EXIT
018700             VARYING WS-IDX FROM 1 BY 1
018800                     UNTIL WS-IDX >= WS-NR-GROUPS
018900     END-IF
019000.
019100 050-EXIT.
019200     EXIT.
019300
019400 051-PASSE-DE-TRI.
019500
019600     PERFORM 052-COMPARE-SWAP THRU 052-EXIT
019700         VARYING WS-IDX2 FROM 1 BY 1
019800                 UNTIL WS-IDX2 > WS-NR-GROUPS - WS-IDX
019900.
020000 051-EXIT.
020100     EXIT.
020200
020300 052-COMPARE-SWAP.
020400
020500     IF WS-GR-RATE(WS-IDX2) > WS-GR-RATE(WS-IDX2 + 1)
020600         MOVE WS-GROUP(WS-IDX2)     TO WS-GR-AUX
020700         MOVE WS-GROUP(WS-IDX2 + 1) TO WS-GROUP(WS-IDX2)
020800         MOVE WS-GR-AUX             TO WS-GROUP(WS-IDX2 + 1)
020900     END-IF
021000.
021100 052-EXIT.
021200     EXIT.
021300*----------------------------------------------------------------*
021400*    MEDIANE DES TAUX (MOYENNE DES DEUX CENTRALES SI PAIR)
021500*----------------------------------------------------------------*
021600 055-CALCUL-MEDIAN.
021700
021800     IF WS-NR-GROUPS = ZERO
021900         MOVE ZERO TO WS-MEDIAN
022000     ELSE
022100         COMPUTE WS-MEIO = WS-NR-GROUPS / 2
022200         COMPUTE WS-MEIO-DOUBLE = WS-MEIO * 2
022300         IF WS-MEIO-DOUBLE = WS-NR-GROUPS
022400             COMPUTE WS-MEDIAN =
022500                 (WS-GR-RATE(WS-MEIO) + WS-GR-RATE(WS-MEIO + 1)) / 2
022600         ELSE
022700             COMPUTE WS-MEDIAN = WS-GR-RATE(WS-MEIO + 1)
022800         END-IF
022900     END-IF
023000.
023100 055-EXIT.
023200     EXIT.
023300*----------------------------------------------------------------*
023400*    WT = K. SOMME V(I). |(X(I)-M)/M|**GAMMA / P    (ET-0322)
023500*----------------------------------------------------------------*
023600 060-CALCUL-WT.
023700
023800     MOVE ZERO TO WS-CUMUL-WT
023900     PERFORM 061-GROUP THRU 061-EXIT
024000         VARYING WS-IDX FROM 1 BY 1
024100                 UNTIL WS-IDX > WS-NR-GROUPS
024200
024300     IF WS-SOMME-POP = ZERO
024400         MOVE ZERO TO WS-WT-FINAL
024500     ELSE
024600         COMPUTE WS-WT-FINAL =
024700                 WS-K-CONST * WS-CUMUL-WT / WS-SOMME-POP
024800     END-IF
024900.
025000 060-EXIT.
025100     EXIT.
025200
025300 061-GROUP.
025400
025500     IF WS-MEDIAN = ZERO
025600         MOVE ZERO TO WS-TERME
025700     ELSE
025800         COMPUTE WS-RATE-AUX =
025900                 (WS-GR-RATE(WS-IDX) - WS-MEDIAN) / WS-MEDIAN
026000         IF WS-RATE-AUX < ZERO
026100             COMPUTE WS-RATE-AUX = ZERO - WS-RATE-AUX
026200         END-IF
026300         COMPUTE WS-RATIO = WS-RATE-AUX ** WS-GAMMA
026400         COMPUTE WS-TERME = WS-GR-POP(WS-IDX) * WS-RATIO
026500     END-IF
026600
026700     ADD WS-TERME TO WS-CUMUL-WT
026800.
026900 061-EXIT.
027000     EXIT.
027100
027200 080-WRITE-OUTPUT.
027300
027400     MOVE "WANG-TSUI" TO SM-MEASURE-NAME
027500     COMPUTE SM-VALUE ROUNDED = WS-WT-FINAL
027600     WRITE WS-REG-SUMMOUT
027700
027800     MOVE SPACES TO RL-LINE
027900     STRING "ENREGISTREMENTS GROUPMAS LUS : " WS-CT-LIDOS-GM
028000         DELIMITED BY SIZE INTO RL-LINE
028100     WRITE RL-LINE
028200.
028300 080-EXIT.
028400     EXIT.
028500
028600 090-FIN-PGM.
028700
028800     CLOSE GROUPMAS SUMMOUT REPORT-FILE
028900     DISPLAY "4-WANGTSUI - FIN NORMALE - " WS-CT-LIDOS-GM
029000             " ENREGISTREMENTS TRAITES"
029100.
029200 090-EXIT.
029300     EXIT.
