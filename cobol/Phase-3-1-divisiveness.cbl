000100******************************************************************
000200* Author:        Ropital Kevin
000300* Date:          06/02/1990
000400* Purpose:       Divisivite d'une proposition d'apres l'ecart de
000500*                score entre sous-populations d'electeurs
000600*                (methode d'agregation par defaut : BORDA).
000700* Tectonics:     cobc
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. 3-DIVISIV.
001100 AUTHOR.        ROPITAL KEVIN.
001200 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001300 DATE-WRITTEN.  06/02/1990.
001400 DATE-COMPILED.
001500 SECURITY.      DIFFUSION RESTREINTE.
001600******************************************************************
001700*                    HISTORIQUE DES MODIFICATIONS
001800*----------------------------------------------------------------*
001900* DATE       AUTEUR  DOSSIER   DESCRIPTION
002000* ---------  ------  --------  ------------------------------
002100* 06/02/1990 KR      ET-0212   Version initiale - sous-population
002200*                              par electeur, agregation BORDA.
002300* 14/09/1991 KR      ET-0244   Racine carree par exponentiation
002400*                              (pas de bibliotheque scientifique
002500*                              disponible sur ce site).
002600* 11/05/1994 SL      ET-0311   Tri decroissant de la divisivite.
002700* 04/02/1999 PLG     ET-0408   Revue an 2000 - eclatement de la
002800*                              zone date en AA/MM/JJ.
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100******************************************************************
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PAIRVOTE ASSIGN TO "PAIRVOTE"
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-FS-PV.
004100
004200     SELECT MEASROUT ASSIGN TO "MEASROUT"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-FS-ME.
004500
004600     SELECT SUMMOUT ASSIGN TO "SUMMOUT"
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-FS-SM.
004900
005000     SELECT REPORT-FILE ASSIGN TO "REPORT"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-FS-RL.
005300******************************************************************
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 FD  PAIRVOTE
005800     LABEL RECORD STANDARD
005900     RECORD CONTAINS 37 CHARACTERS.
006000 01  WS-REG-PAIRVOTE.
006100     05 PV-VOTER-ID           PIC X(10).
006200     05 PV-PROPOSAL-ID        PIC X(10).
006300     05 PV-WINS-OVER-ID       PIC X(10).
006400     05 PV-VOTE-COUNT         PIC 9(7).
006500
006600 01  WS-PAIR-CLE REDEFINES WS-REG-PAIRVOTE.
006700     05  FILLER               PIC X(10).
006800     05  WS-PAIR-PAIRE         PIC X(20).
006900     05  FILLER               PIC X(07).
007000
007100 FD  MEASROUT
007200     LABEL RECORD OMITTED
007300     RECORD CONTAINS  34 CHARACTERS.
007400 01  WS-REG-MEASROUT.
007500     05 ME-ITEM-ID            PIC X(10).
007600     05 ME-WEIGHT             PIC S9(3)V9(8)
007700                               SIGN IS LEADING SEPARATE.
007800     05 ME-MEASURE            PIC S9(3)V9(8)
007900                               SIGN IS LEADING SEPARATE.
008000
008100 FD  SUMMOUT
008200     LABEL RECORD OMITTED
008300     RECORD CONTAINS  42 CHARACTERS.
008400 01  WS-REG-SUMMOUT.
008500     05 SM-MEASURE-NAME       PIC X(24).
008600     05 SM-VALUE              PIC S9(9)V9(8)
008700                               SIGN IS LEADING SEPARATE.
008800
008900 FD  REPORT-FILE
009000     LABEL RECORD OMITTED
009100     RECORD CONTAINS 132 CHARACTERS.
009200 01  RL-LINE                 PIC X(132).
009300
009400 WORKING-STORAGE SECTION.
009500 01  FILLER                   PIC X(35)   VALUE
009600     '**** DEBUT DE LA WORKING-STORAGE **'.
009700
009800 77  WS-FS-PV                 PIC X(02)   VALUE '00'.
009900 77  WS-FS-ME                 PIC X(02)   VALUE '00'.
010000 77  WS-FS-SM                 PIC X(02)   VALUE '00'.
010100 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
010200 77  WS-FIN-PV                PIC X(01)   VALUE 'N'.
010300     88  FIN-PAIRVOTE                     VALUE 'Y'.
010400 77  WS-CT-LIDOS-PV           PIC 9(7)    COMP  VALUE ZERO.
010500 77  WS-NR-PROPOSALS          PIC 9(4)    COMP  VALUE ZERO.
010600 77  WS-NR-VOTERS           PIC 9(4)    COMP  VALUE ZERO.
010700 77  WS-NR-ENTRIES          PIC 9(6)    COMP  VALUE ZERO.
010800 77  WS-IDX                   PIC 9(4)    COMP  VALUE ZERO.
010900 77  WS-IDX-I                 PIC 9(4)    COMP  VALUE ZERO.
011000 77  WS-IDX-J                 PIC 9(4)    COMP  VALUE ZERO.
011100 77  WS-IDX-R                 PIC 9(6)    COMP  VALUE ZERO.
011200 77  WS-IDX-V                 PIC 9(4)    COMP  VALUE ZERO.
011300 77  WS-TROUVE-SW              PIC X(01)   VALUE 'N'.
011400     88  TROUVE-PROPOSAL                   VALUE 'Y'.
011500 77  WS-TROUVE-VOT-SW          PIC X(01)   VALUE 'N'.
011600     88  TROUVE-VOTER                    VALUE 'Y'.
011700 77  WS-PR-ID-RECHERCHE         PIC X(10)   VALUE SPACES.
011800 77  WS-PROPOSAL-AUX          PIC X(19)   VALUE SPACES.
011900 77  WS-SOMME-A                PIC S9(9)V9(8) VALUE ZERO.
012000 77  WS-SOMME-B                PIC S9(9)V9(8) VALUE ZERO.
012100 77  WS-DIF                   PIC S9(9)V9(8) VALUE ZERO.
012200 77  WS-CUMUL-QUAD             PIC S9(9)V9(8) VALUE ZERO.
012300 77  WS-ROOT                  PIC S9(9)V9(8) VALUE ZERO.
012400 77  WS-SOMME-D                PIC S9(9)V9(8) VALUE ZERO.
012500
012600 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
012700 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
012800     05  WS-DH-AN             PIC 9(2).
012900     05  WS-DH-MES             PIC 9(2).
013000     05  WS-DH-JOUR             PIC 9(2).
013100 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
013200
013300 01  WS-TAB-PROPOSALS.
013400     05  WS-PROPOSAL  OCCURS 50 TIMES.
013500         10  WS-PR-ID              PIC X(10) VALUE SPACES.
013600         10  WS-PR-DIVISIVITE    PIC S9(3)V9(8) VALUE ZERO.
013700     05  WS-PR-VUE-ALFA REDEFINES WS-PROPOSAL
013800                              PIC X(19) OCCURS 50 TIMES.
013900
014000 01  WS-TAB-VOTERS.
014100     05  WS-VOTER OCCURS 300 TIMES.
014200         10  WS-VT-ID              PIC X(10) VALUE SPACES.
014300         10  WS-VT-FLAG-A          PIC X(01) VALUE 'N'.
014400             88  VT-NA-SUBPOP-A            VALUE 'Y'.
014500         10  WS-VT-FLAG-B          PIC X(01) VALUE 'N'.
014600             88  VT-NA-SUBPOP-B            VALUE 'Y'.
014700
014800*    Table de tous les enregistrements PAIRVOTE lus, indices
014900*    resolus en positions dans les deux tables ci-dessus (le
015000*    fichier n'est lu qu'une fois - dossier ET-0212).
015100 01  WS-TAB-ENTRIES.
015200     05  WS-ENTRY OCCURS 2000 TIMES.
015300         10  WS-RG-VOTER-IX      PIC 9(4) COMP VALUE ZERO.
015400         10  WS-RG-PROPOSAL-IX     PIC 9(4) COMP VALUE ZERO.
015500         10  WS-RG-ADVERSAIRE-IX   PIC 9(4) COMP VALUE ZERO.
015600         10  WS-RG-VOTES           PIC 9(7) COMP VALUE ZERO.
015700*    Vue d'echange en octets, pour un eventuel tri ulterieur.
015800     05  WS-RG-VUE-ALFA REDEFINES WS-ENTRY
015900                              PIC X(19) OCCURS 2000 TIMES.
016000
016100 01  FILLER                   PIC X(35)   VALUE
016200     '**** FIN DE LA WORKING-STORAGE ****'.
016300******************************************************************
016400 PROCEDURE DIVISION.
016500 000-MAIN-PROCEDURE.
016600
016700     PERFORM 010-INIT-PARA THRU 010-EXIT
016800     PERFORM 030-READ-PAIRVOTE THRU 030-EXIT
016900     PERFORM 040-PROCESS THRU 040-EXIT
017000             UNTIL FIN-PAIRVOTE
017100     IF WS-NR-PROPOSALS > 1
017200         PERFORM 060-FOR-EACH-PROP THRU 060-EXIT
017300             VARYING WS-IDX-I FROM 1 BY 1
017400                     UNTIL WS-IDX-I > WS-NR-PROPOSALS
017500     END-IF
017600     PERFORM 070-SORT-DIVIS THRU 070-EXIT
017700     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
017800     PERFORM 090-FIN-PGM THRU 090-EXIT
017900     STOP RUN
018000.
018100 010-INIT-PARA.
018200
018300     OPEN INPUT  PAIRVOTE
018400     OPEN OUTPUT MEASROUT
018500     OPEN OUTPUT SUMMOUT
018600     OPEN OUTPUT REPORT-FILE
018700
018800     ACCEPT WS-DATE-JOUR FROM DATE
018900     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
019000         DELIMITED BY SIZE INTO WS-DATE-EDITION
019100
019200     MOVE SPACES TO RL-LINE
019300     STRING "PROGRAMME 3-DIVISIV" "  DATE : " WS-DATE-EDITION
019400            "  PAGE 01"
019500         DELIMITED BY SIZE INTO RL-LINE
019600     WRITE RL-LINE
019700.
019800 010-EXIT.
019900     EXIT.
020000
020100 030-READ-PAIRVOTE.
020200
020300     READ PAIRVOTE
020400         AT END
020500             SET FIN-PAIRVOTE TO TRUE
020600         NOT AT END
020700             ADD 1 TO WS-CT-LIDOS-PV
020800     END-READ
020900.
021000 030-EXIT.
021100     EXIT.
021200*----------------------------------------------------------------*
021300*    ENREGISTRE VOTANT, PROPOSITIONS, ET LA LIGNE ELLE-MEME
021400*----------------------------------------------------------------*
021500 040-PROCESS.
021600
021700     MOVE PV-VOTER-ID     TO WS-PR-ID-RECHERCHE
021800     PERFORM 041-RECORD-VOTER THRU 041-EXIT
021900     MOVE WS-IDX-V TO WS-RG-VOTER-IX(WS-NR-ENTRIES + 1)
022000
022100     MOVE PV-PROPOSAL-ID  TO WS-PR-ID-RECHERCHE
022200     PERFORM 020-RECORD-PROPOSAL THRU 020-EXIT
022300     MOVE WS-IDX TO WS-RG-PROPOSAL-IX(WS-NR-ENTRIES + 1)
022400
022500     MOVE PV-WINS-OVER-ID TO WS-PR-ID-RECHERCHE
022600     PERFORM 020-RECORD-PROPOSAL THRU 020-EXIT
022700     MOVE WS-IDX TO WS-RG-ADVERSAIRE-IX(WS-NR-ENTRIES + 1)
022800
022900     ADD 1 TO WS-NR-ENTRIES
023000     MOVE PV-VOTE-COUNT TO WS-RG-VOTES(WS-NR-ENTRIES)
023100
023200     PERFORM 030-READ-PAIRVOTE THRU 030-EXIT
023300.
023400 040-EXIT.
023500     EXIT.
023600
023700 041-RECORD-VOTER.
023800
023900     MOVE 'N' TO WS-TROUVE-VOT-SW
024000     PERFORM 0411-COMPARE-VOTER THRU 0411-EXIT
024100         VARYING WS-IDX-V FROM 1 BY 1
024200                 UNTIL WS-IDX-V > WS-NR-VOTERS
024300                    OR TROUVE-VOTER
024400
024500     IF NOT TROUVE-VOTER
024600         ADD 1 TO WS-NR-VOTERS
024700         MOVE WS-PR-ID-RECHERCHE TO WS-VT-ID(WS-NR-VOTERS)
024800         MOVE WS-NR-VOTERS   TO WS-IDX-V
024900     ELSE
025000         COMPUTE WS-IDX-V = WS-IDX-V - 1
025100     END-IF
025200.
025300 041-EXIT.
025400     EXIT.
025500
025600 0411-COMPARE-VOTER.
025700
025800     IF WS-VT-ID(WS-IDX-V) = WS-PR-ID-RECHERCHE
025900         SET TROUVE-VOTER TO TRUE
026000     END-IF
026100.
026200 0411-EXIT.
026300     EXIT.
026400
026500 020-RECORD-PROPOSAL.
026600
026700     MOVE 'N' TO WS-TROUVE-SW
026800     PERFORM 021-COMPARE THRU 021-EXIT
026900         VARYING WS-IDX FROM 1 BY 1
027000                 UNTIL WS-IDX > WS-NR-PROPOSALS
027100                    OR TROUVE-PROPOSAL
027200
027300     IF NOT TROUVE-PROPOSAL
027400         ADD 1 TO WS-NR-PROPOSALS
027500         MOVE WS-PR-ID-RECHERCHE TO WS-PR-ID(WS-NR-PROPOSALS)
027600         MOVE WS-NR-PROPOSALS  TO WS-IDX
027700     ELSE
027800         COMPUTE WS-IDX = WS-IDX - 1
027900     END-IF
028000.
028100 020-EXIT.
028200     EXIT.
028300
028400 021-COMPARE.
028500
028600     IF WS-PR-ID(WS-IDX) = WS-PR-ID-RECHERCHE
028700         SET TROUVE-PROPOSAL TO TRUE
028800     END-IF
028900.
029000 021-EXIT.
029100     EXIT.
029200*----------------------------------------------------------------*
029300*    POUR CHAQUE PROPOSITION I, PARCOURT TOUTES LES PAIRES
029400*    ORDONNEES (I,J) ET ACCUMULE (S_A - S_B)**2 (DOSSIER ET-0212)
029500*----------------------------------------------------------------*
029600 060-FOR-EACH-PROP.
029700
029800     MOVE ZERO TO WS-CUMUL-QUAD
029900     PERFORM 061-FOR-EACH-J THRU 061-EXIT
030000         VARYING WS-IDX-J FROM 1 BY 1
030100                 UNTIL WS-IDX-J > WS-NR-PROPOSALS
030200
030300     COMPUTE WS-ROOT = WS-CUMUL-QUAD ** 0.5
030400     COMPUTE WS-PR-DIVISIVITE(WS-IDX-I) ROUNDED =
030500             WS-ROOT / (WS-NR-PROPOSALS - 1)
030600.
030700 060-EXIT.
030800     EXIT.
030900
031000 061-FOR-EACH-J.
031100
031200     IF WS-IDX-J NOT = WS-IDX-I
031300         PERFORM 062-MARK-FLAGS THRU 062-EXIT
031400         PERFORM 065-ADD-SUBPOP-A THRU 065-EXIT
031500         PERFORM 066-ADD-SUBPOP-B THRU 066-EXIT
031600         COMPUTE WS-DIF = WS-SOMME-A - WS-SOMME-B
031700         COMPUTE WS-CUMUL-QUAD = WS-CUMUL-QUAD + (WS-DIF * WS-DIF)
031800     END-IF
031900.
032000 061-EXIT.
032100     EXIT.
032200
032300 062-MARK-FLAGS.
032400
032500     PERFORM 063-CLEAR-FLAG THRU 063-EXIT
032600         VARYING WS-IDX-V FROM 1 BY 1
032700                 UNTIL WS-IDX-V > WS-NR-VOTERS
032800
032900     PERFORM 064-MARK-ENTRY THRU 064-EXIT
033000         VARYING WS-IDX-R FROM 1 BY 1
033100                 UNTIL WS-IDX-R > WS-NR-ENTRIES
033200.
033300 062-EXIT.
033400     EXIT.
033500
033600 063-CLEAR-FLAG.
033700
033800     MOVE 'N' TO WS-VT-FLAG-A(WS-IDX-V)
033900     MOVE 'N' TO WS-VT-FLAG-B(WS-IDX-V)
034000.
034100 063-EXIT.
034200     EXIT.
034300
034400 064-MARK-ENTRY.
034500
034600     IF WS-RG-PROPOSAL-IX(WS-IDX-R) = WS-IDX-I
034700        AND WS-RG-ADVERSAIRE-IX(WS-IDX-R) = WS-IDX-J
034800         SET VT-NA-SUBPOP-A(WS-RG-VOTER-IX(WS-IDX-R)) TO TRUE
034900     END-IF
035000     IF WS-RG-PROPOSAL-IX(WS-IDX-R) = WS-IDX-J
035100        AND WS-RG-ADVERSAIRE-IX(WS-IDX-R) = WS-IDX-I
035200         SET VT-NA-SUBPOP-B(WS-RG-VOTER-IX(WS-IDX-R)) TO TRUE
035300     END-IF
035400.
035500 064-EXIT.
035600     EXIT.
035700*----------------------------------------------------------------*
035800*    S_A = SCORE BORDA DE I PARMI LES VOTANTS DE LA SOUS-
035900*    POPULATION A (CEUX QUI ONT AU MOINS UN VOTE I BAT J)
036000*----------------------------------------------------------------*
036100 065-ADD-SUBPOP-A.
036200
036300     MOVE ZERO TO WS-SOMME-A
036400     PERFORM 0651-ADD-REG-A THRU 0651-EXIT
036500         VARYING WS-IDX-R FROM 1 BY 1
036600                 UNTIL WS-IDX-R > WS-NR-ENTRIES
036700.
036800 065-EXIT.
036900     EXIT.
037000
037100 0651-ADD-REG-A.
037200
037300     IF WS-RG-PROPOSAL-IX(WS-IDX-R) = WS-IDX-I
037400        AND VT-NA-SUBPOP-A(WS-RG-VOTER-IX(WS-IDX-R))
037500         ADD WS-RG-VOTES(WS-IDX-R) TO WS-SOMME-A
037600     END-IF
037700.
037800 0651-EXIT.
037900     EXIT.
038000
038100 066-ADD-SUBPOP-B.
038200
038300     MOVE ZERO TO WS-SOMME-B
038400     PERFORM 0661-ADD-REG-B THRU 0661-EXIT
038500         VARYING WS-IDX-R FROM 1 BY 1
038600                 UNTIL WS-IDX-R > WS-NR-ENTRIES
038700.
038800 066-EXIT.
038900     EXIT.
039000
039100 0661-ADD-REG-B.
039200
039300     IF WS-RG-PROPOSAL-IX(WS-IDX-R) = WS-IDX-I
039400        AND VT-NA-SUBPOP-B(WS-RG-VOTER-IX(WS-IDX-R))
039500         ADD WS-RG-VOTES(WS-IDX-R) TO WS-SOMME-B
039600     END-IF
039700.
039800 0661-EXIT.
039900     EXIT.
040000*----------------------------------------------------------------*
040100*    TRI DECROISSANT DE LA DIVISIVITE (DOSSIER ET-0311)
040200*----------------------------------------------------------------*
040300 070-SORT-DIVIS.
040400
040500     IF WS-NR-PROPOSALS > 1
040600         PERFORM 075-PASSE-DE-TRI THRU 075-EXIT
040700             VARYING WS-IDX FROM 1 BY 1
040800                     UNTIL WS-IDX >= WS-NR-PROPOSALS
040900     END-IF
041000.
041100 070-EXIT.
041200     EXIT.
041300
041400 075-PASSE-DE-TRI.
041500
041600     PERFORM 076-COMPARE-SWAP THRU 076-EXIT
041700         VARYING WS-IDX2 FROM 1 BY 1
041800                 UNTIL WS-IDX2 > WS-NR-PROPOSALS - WS-IDX
041900.
042000 075-EXIT.
042100     EXIT.
042200
042300 076-COMPARE-SWAP.
042400
042500     IF WS-PR-DIVISIVITE(WS-IDX2) <
042600        WS-PR-DIVISIVITE(WS-IDX2 + 1)
042700         MOVE WS-PROPOSAL(WS-IDX2)     TO WS-PROPOSAL-AUX
042800         MOVE WS-PROPOSAL(WS-IDX2 + 1) TO WS-PROPOSAL(WS-IDX2)
042900         MOVE WS-PROPOSAL-AUX          TO WS-PROPOSAL(WS-IDX2 + 1)
043000     END-IF
043100.
043200 076-EXIT.
043300     EXIT.
043400
043500 080-WRITE-OUTPUT.
043600
043700     MOVE ZERO TO WS-SOMME-D
043800     IF WS-NR-PROPOSALS > ZERO
043900         PERFORM 085-WRITE-LINE THRU 085-EXIT
044000             VARYING WS-IDX FROM 1 BY 1
044100                     UNTIL WS-IDX > WS-NR-PROPOSALS
044200         COMPUTE SM-VALUE ROUNDED = WS-SOMME-D / WS-NR-PROPOSALS
044300     ELSE
044400         MOVE ZERO TO SM-VALUE
044500     END-IF
044600     MOVE "DIVISIVENESS-MEAN" TO SM-MEASURE-NAME
044700     WRITE WS-REG-SUMMOUT
044800
044900     MOVE SPACES TO RL-LINE
045000     STRING "ENREGISTREMENTS PAIRVOTE LUS : " WS-CT-LIDOS-PV
045100         DELIMITED BY SIZE INTO RL-LINE
045200     WRITE RL-LINE
045300.
045400 080-EXIT.
045500     EXIT.
045600
045700 085-WRITE-LINE.
045800
045900     MOVE WS-PR-ID(WS-IDX)             TO ME-ITEM-ID
046000     MOVE ZERO                         TO ME-WEIGHT
046100     MOVE WS-PR-DIVISIVITE(WS-IDX)   TO ME-MEASURE
046200     WRITE WS-REG-MEASROUT
046300     ADD WS-PR-DIVISIVITE(WS-IDX) TO WS-SOMME-D
046400
046500     MOVE SPACES TO RL-LINE
046600     STRING WS-PR-ID(WS-IDX) "     " WS-PR-DIVISIVITE(WS-IDX)
046700         DELIMITED BY SIZE INTO RL-LINE
046800     WRITE RL-LINE
046900.
047000 085-EXIT.
047100     EXIT.
047200
047300 090-FIN-PGM.
047400
047500     CLOSE PAIRVOTE MEASROUT SUMMOUT REPORT-FILE
047600     DISPLAY "3-DIVISIV - FIN NORMALE - " WS-NR-PROPOSALS
047700             " PROPOSITIONS TRAITEES"
047800.
047900 090-EXIT.
048000     EXIT.
