000100******************************************************************
000200* Author:        Marcheix Francois-Xavier
000300* Date:          03/06/1987
000400* Purpose:       Depouillement Copeland - victoires moins
000500*                defaites sur chaque paire non ordonnee.
000600* Tectonics:     cobc
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 2-COPELAND.
001000 AUTHOR.        MARCHEIX FRANCOIS-XAVIER.
001100 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001200 DATE-WRITTEN.  03/06/1987.
001300 DATE-COMPILED.
001400 SECURITY.      DIFFUSION RESTREINTE.
001500******************************************************************
001600*                    HISTORIQUE DES MODIFICATIONS
001700*----------------------------------------------------------------*
001800* DATE       AUTEUR  DOSSIER   DESCRIPTION
001900* ---------  ------  --------  ------------------------------
002000* 03/06/1987 MFX     ET-0107   Version initiale - matrice des
002100*                              totaux diriges V(i,j).
002200* 11/12/1988 MFX     ET-0146   Comparaison par paire non ordonnee
002300*                              et cumul victoires/defaites.
002400* 21/11/1989 MFX     ET-0198   Tri decroissant du score.
002500* 06/03/1991 KR      ET-0234   Table portee a 100 propositions.
002600* 17/01/1994 SL      ET-0301   Ajout du compte-rendu (REPORT).
002700* 04/02/1999 PLG     ET-0402   Revue an 2000 - eclatement de la
002800*                              zone date en AA/MM/JJ.
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100******************************************************************
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PAIRVOTE ASSIGN TO "PAIRVOTE"
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-FS-PV.
004100
004200     SELECT SCOREOUT ASSIGN TO "SCOREOUT"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-FS-SO.
004500
004600     SELECT REPORT-FILE ASSIGN TO "REPORT"
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-FS-RL.
004900******************************************************************
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  PAIRVOTE
005400     LABEL RECORD STANDARD
005500     RECORD CONTAINS 37 CHARACTERS.
005600 01  WS-REG-PAIRVOTE.
005700     05 PV-VOTER-ID           PIC X(10).
005800     05 PV-PROPOSAL-ID        PIC X(10).
005900     05 PV-WINS-OVER-ID       PIC X(10).
006000     05 PV-VOTE-COUNT         PIC 9(7).
006100
006200*    Vue alternative de la paire (dossier ET-0107).
006300 01  WS-PAIR-CLE REDEFINES WS-REG-PAIRVOTE.
006400     05  FILLER               PIC X(10).
006500     05  WS-PAIR-PAIRE         PIC X(20).
006600     05  FILLER               PIC X(07).
006700
006800 FD  SCOREOUT
006900     LABEL RECORD OMITTED
007000     RECORD CONTAINS  28 CHARACTERS.
007100 01  WS-REG-SCOREOUT.
007200     05 SO-PROPOSAL-ID        PIC X(10).
007300     05 SO-SCORE              PIC S9(9)V9(8)
007400                               SIGN IS LEADING SEPARATE.
007500
007600 FD  REPORT-FILE
007700     LABEL RECORD OMITTED
007800     RECORD CONTAINS 132 CHARACTERS.
007900 01  RL-LINE                 PIC X(132).
008000
008100 WORKING-STORAGE SECTION.
008200*-----------------------*
008300 01  FILLER                   PIC X(35)   VALUE
008400     '**** DEBUT DE LA WORKING-STORAGE **'.
008500
008600 77  WS-FS-PV                 PIC X(02)   VALUE '00'.
008700 77  WS-FS-SO                 PIC X(02)   VALUE '00'.
008800 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
008900 77  WS-FIN-PV                PIC X(01)   VALUE 'N'.
009000     88  FIN-PAIRVOTE                     VALUE 'Y'.
009100 77  WS-CT-LIDOS-PV           PIC 9(7)    COMP  VALUE ZERO.
009200 77  WS-NR-PROPOSALS          PIC 9(4)    COMP  VALUE ZERO.
009300 77  WS-IDX                   PIC 9(4)    COMP  VALUE ZERO.
009400 77  WS-IDX2                  PIC 9(4)    COMP  VALUE ZERO.
009500 77  WS-LIN                   PIC 9(4)    COMP  VALUE ZERO.
009600 77  WS-COL                   PIC 9(4)    COMP  VALUE ZERO.
009700 77  WS-TROUVE-SW              PIC X(01)   VALUE 'N'.
009800     88  TROUVE-PROPOSAL                   VALUE 'Y'.
009900 77  WS-PR-ID-RECHERCHE         PIC X(10)   VALUE SPACES.
010000 77  WS-PROPOSAL-AUX          PIC X(19)   VALUE SPACES.
010100
010200*    Data du jour pour l'entete du rapport.
010300 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
010400 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
010500     05  WS-DH-AN             PIC 9(2).
010600     05  WS-DH-MES             PIC 9(2).
010700     05  WS-DH-JOUR             PIC 9(2).
010800 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
010900
011000*    Table des propositions (identifiant + score net).
011100 01  WS-TAB-PROPOSALS.
011200     05  WS-PROPOSAL  OCCURS 100 TIMES.
011300         10  WS-PR-ID              PIC X(10) VALUE SPACES.
011400         10  WS-PR-VICTOIRES        PIC S9(5) COMP VALUE ZERO.
011500         10  WS-PR-DEFAITES        PIC S9(5) COMP VALUE ZERO.
011600         10  WS-PR-SCORE           PIC S9(9)V9(8) VALUE ZERO.
011700*    Vue alphanumerique de la ligne, utilisee par le tri a bulles.
011800     05  WS-PR-VUE-ALFA REDEFINES WS-PROPOSAL
011900                              PIC X(19) OCCURS 100 TIMES.
012000
012100*    Matrice des totaux diriges V(i,j) = somme des VOTE-COUNT
012200*    ou i bat j (dossier ET-0107).
012300 01  WS-MATRICE-V.
012400     05  WS-MATRICE-LINE OCCURS 100 TIMES.
012500         10  WS-MATRICE-CEL OCCURS 100 TIMES
012600                           PIC 9(9) VALUE ZERO.
012700*    Vue en double precision de la matrice pour les controles
012800*    d'ecart (dossier ET-0146) - non utilisee en calcul normal.
012900     05  WS-MATRICE-CTRL REDEFINES WS-MATRICE-LINE
013000                           PIC X(900) OCCURS 100 TIMES.
013100
013200 01  FILLER                   PIC X(35)   VALUE
013300     '**** FIN DE LA WORKING-STORAGE ****'.
013400******************************************************************
013500 PROCEDURE DIVISION.
013600*----------------------------------------------------------------*
013700*    TRAITEMENT MAIN-PROCEDURE
013800*----------------------------------------------------------------*
013900 000-MAIN-PROCEDURE.
014000
014100     PERFORM 010-INIT-PARA THRU 010-EXIT
014200     PERFORM 030-READ-PAIRVOTE THRU 030-EXIT
014300     PERFORM 040-PROCESS THRU 040-EXIT
014400             UNTIL FIN-PAIRVOTE
014500     PERFORM 055-CALCUL-SCORE THRU 055-EXIT
014600     PERFORM 070-SORT-SCORE THRU 070-EXIT
014700     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
014800     PERFORM 090-FIN-PGM THRU 090-EXIT
014900     STOP RUN
015000.
015100*----------------------------------------------------------------*
015200*    OUVERTURE DES FICHIERS ET ENTETE DU RAPPORT
015300*----------------------------------------------------------------*
015400 010-INIT-PARA.
015500
015600     OPEN INPUT  PAIRVOTE
015700     OPEN OUTPUT SCOREOUT
015800     OPEN OUTPUT REPORT-FILE
015900
016000     ACCEPT WS-DATE-JOUR FROM DATE
016100     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
016200         DELIMITED BY SIZE INTO WS-DATE-EDITION
016300
016400     MOVE SPACES TO RL-LINE
016500     STRING "PROGRAMME 2-COPELAND" "  DATE : " WS-DATE-EDITION
016600            "  PAGE 01"
016700         DELIMITED BY SIZE INTO RL-LINE
016800     WRITE RL-LINE
016900
017000     MOVE SPACES TO RL-LINE
017100     STRING "SECTION : AGREGATION COPELAND" DELIMITED BY SIZE
017200         INTO RL-LINE
017300     WRITE RL-LINE
017400.
017500 010-EXIT.
017600     EXIT.
017700*----------------------------------------------------------------*
017800*    LECTURE DU FICHIER PAIRVOTE
017900*----------------------------------------------------------------*
018000 030-READ-PAIRVOTE.
018100
018200     READ PAIRVOTE
018300         AT END
018400             SET FIN-PAIRVOTE TO TRUE
018500         NOT AT END
018600             ADD 1 TO WS-CT-LIDOS-PV
018700     END-READ
018800.
018900 030-EXIT.
019000     EXIT.
019100*----------------------------------------------------------------*
019200*    ENREGISTREMENT DES IDENTIFIANTS ET CUMUL DE LA MATRICE V
019300*----------------------------------------------------------------*
019400 040-PROCESS.
019500
019600     MOVE PV-PROPOSAL-ID  TO WS-PR-ID-RECHERCHE
019700     PERFORM 020-RECORD THRU 020-EXIT
019800     MOVE WS-IDX TO WS-LIN
019900
020000     MOVE PV-WINS-OVER-ID TO WS-PR-ID-RECHERCHE
020100     PERFORM 020-RECORD THRU 020-EXIT
020200     MOVE WS-IDX TO WS-COL
020300
020400     ADD PV-VOTE-COUNT TO WS-MATRICE-CEL(WS-LIN, WS-COL)
020500
020600     PERFORM 030-READ-PAIRVOTE THRU 030-EXIT
020700.
020800 040-EXIT.
020900     EXIT.
021000*----------------------------------------------------------------*
021100*    ENREGISTRE UN IDENTIFIANT ET RETOURNE SA POSITION DANS
021200*    WS-IDX (CREATION SI NOUVEAU) - DOSSIER ET-0107
021300*----------------------------------------------------------------*
021400 020-RECORD.
021500
021600     MOVE 'N' TO WS-TROUVE-SW
021700     PERFORM 021-COMPARE THRU 021-EXIT
021800         VARYING WS-IDX FROM 1 BY 1
021900                 UNTIL WS-IDX > WS-NR-PROPOSALS
022000                    OR TROUVE-PROPOSAL
022100
022200     IF NOT TROUVE-PROPOSAL
022300         ADD 1 TO WS-NR-PROPOSALS
022400         MOVE WS-PR-ID-RECHERCHE TO WS-PR-ID(WS-NR-PROPOSALS)
022500         MOVE WS-NR-PROPOSALS  TO WS-IDX
022600     ELSE
022700         COMPUTE WS-IDX = WS-IDX - 1
022800     END-IF
022900.
023000 020-EXIT.
023100     EXIT.
023200
023300 021-COMPARE.
023400
023500     IF WS-PR-ID(WS-IDX) = WS-PR-ID-RECHERCHE
023600         SET TROUVE-PROPOSAL TO TRUE
023700     END-IF
023800.
023900 021-EXIT.
024000     EXIT.
024100*----------------------------------------------------------------*
024200*    CALCUL DU SCORE COPELAND = VICTOIRES - DEFAITES SUR CHAQUE
024300*    PAIRE NON ORDONNEE {I,J}, I < J (DOSSIER ET-0146)
024400*----------------------------------------------------------------*
024500 055-CALCUL-SCORE.
024600
024700     MOVE 1 TO WS-LIN
024800     PERFORM 056-LINE-PAIRS THRU 056-EXIT
024900         VARYING WS-LIN FROM 1 BY 1
025000                 UNTIL WS-LIN > WS-NR-PROPOSALS
025100
025200     PERFORM 059-SCORE-FINAL THRU 059-EXIT
025300         VARYING WS-IDX FROM 1 BY 1
025400                 UNTIL WS-IDX > WS-NR-PROPOSALS
025500.
025600 055-EXIT.
025700     EXIT.
025800
025900 056-LINE-PAIRS.
026000
026100     COMPUTE WS-COL = WS-LIN + 1
026200     PERFORM 057-COMPARE-PAIR THRU 057-EXIT
026300         VARYING WS-COL FROM WS-LIN BY 1
026400                 UNTIL WS-COL > WS-NR-PROPOSALS
026500.
026600 056-EXIT.
026700     EXIT.
026800
026900 057-COMPARE-PAIR.
027000
027100     IF WS-COL > WS-LIN
027200         IF WS-MATRICE-CEL(WS-LIN, WS-COL) >
027300            WS-MATRICE-CEL(WS-COL, WS-LIN)
027400             ADD 1 TO WS-PR-VICTOIRES(WS-LIN)
027500             ADD 1 TO WS-PR-DEFAITES(WS-COL)
027600         ELSE
027700             IF WS-MATRICE-CEL(WS-LIN, WS-COL) <
027800                WS-MATRICE-CEL(WS-COL, WS-LIN)
027900                 ADD 1 TO WS-PR-VICTOIRES(WS-COL)
028000                 ADD 1 TO WS-PR-DEFAITES(WS-LIN)
028100             END-IF
028200         END-IF
028300     END-IF
028400.
028500 057-EXIT.
028600     EXIT.
028700
028800 059-SCORE-FINAL.
028900
029000     COMPUTE WS-PR-SCORE(WS-IDX) ROUNDED =
029100             WS-PR-VICTOIRES(WS-IDX) - WS-PR-DEFAITES(WS-IDX)
029200.
029300 059-EXIT.
029400     EXIT.
029500*----------------------------------------------------------------*
029600*    TRI DECROISSANT DU SCORE (TRI A BULLES - DOSSIER ET-0198)
029700*----------------------------------------------------------------*
029800 070-SORT-SCORE.
029900
030000     PERFORM 075-PASSE-DE-TRI THRU 075-EXIT
030100         VARYING WS-IDX FROM 1 BY 1
030200                 UNTIL WS-IDX >= WS-NR-PROPOSALS
030300.
030400 070-EXIT.
030500     EXIT.
030600
030700 075-PASSE-DE-TRI.
030800
030900     PERFORM 076-COMPARE-SWAP THRU 076-EXIT
031000         VARYING WS-IDX2 FROM 1 BY 1
031100                 UNTIL WS-IDX2 > WS-NR-PROPOSALS - WS-IDX
031200.
031300 075-EXIT.
031400     EXIT.
031500
031600 076-COMPARE-SWAP.
031700
031800     IF WS-PR-SCORE(WS-IDX2) < WS-PR-SCORE(WS-IDX2 + 1)
031900         MOVE WS-PROPOSAL(WS-IDX2)     TO WS-PROPOSAL-AUX
032000         MOVE WS-PROPOSAL(WS-IDX2 + 1) TO WS-PROPOSAL(WS-IDX2)
032100         MOVE WS-PROPOSAL-AUX          TO WS-PROPOSAL(WS-IDX2 + 1)
032200     END-IF
032300.
032400 076-EXIT.
032500     EXIT.
032600*----------------------------------------------------------------*
032700*    ECRITURE DES ENREGISTREMENTS SCOREOUT ET DU RAPPORT
032800*----------------------------------------------------------------*
032900 080-WRITE-OUTPUT.
033000
033100     PERFORM 085-WRITE-LINE THRU 085-EXIT
033200         VARYING WS-IDX FROM 1 BY 1
033300                 UNTIL WS-IDX > WS-NR-PROPOSALS
033400
033500     MOVE SPACES TO RL-LINE
033600     STRING "ENREGISTREMENTS PAIRVOTE LUS : " WS-CT-LIDOS-PV
033700         DELIMITED BY SIZE INTO RL-LINE
033800     WRITE RL-LINE
033900.
034000 080-EXIT.
034100     EXIT.
034200
034300 085-WRITE-LINE.
034400
034500     MOVE WS-PR-ID(WS-IDX)    TO SO-PROPOSAL-ID
034600     MOVE WS-PR-SCORE(WS-IDX) TO SO-SCORE
034700     WRITE WS-REG-SCOREOUT
034800
034900     MOVE SPACES TO RL-LINE
035000     STRING WS-PR-ID(WS-IDX) "     " WS-PR-SCORE(WS-IDX)
035100         DELIMITED BY SIZE INTO RL-LINE
035200     WRITE RL-LINE
035300.
035400 085-EXIT.
035500     EXIT.
035600*----------------------------------------------------------------*
035700*    CLOTURE ET FIN NORMALE DU TRAITEMENT
035800*----------------------------------------------------------------*
035900 090-FIN-PGM.
036000
036100     CLOSE PAIRVOTE SCOREOUT REPORT-FILE
036200     DISPLAY "2-COPELAND - FIN NORMALE - " WS-NR-PROPOSALS
036300             " PROPOSITIONS TRAITEES"
036400.
036500 090-EXIT.
036600     EXIT.
