000100******************************************************************
000200* Author:        Marcheix Francois-Xavier
000300* Date:          21/10/1991
000400* Purpose:       Classement ELO sequentiel sur les votes par
000500*                paires - mise a jour ordonnee des cotes.
000600* Tectonics:     cobc
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 3-ELO.
001000 AUTHOR.        MARCHEIX FRANCOIS-XAVIER.
001100 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001200 DATE-WRITTEN.  21/10/1991.
001300 DATE-COMPILED.
001400 SECURITY.      DIFFUSION RESTREINTE.
001500******************************************************************
001600*                    HISTORIQUE DES MODIFICATIONS
001700*----------------------------------------------------------------*
001800* DATE       AUTEUR  DOSSIER   DESCRIPTION
001900* ---------  ------  --------  ------------------------------
002000* 21/10/1991 MFX     ET-0251   Version initiale - cotes de base
002100*                              1000, mise a jour sequentielle.
002200* 15/06/1993 MFX     ET-0284   Approximation du logarithme
002300*                              neperien par racines carrees
002400*                              successives (pas de bibliotheque
002500*                              scientifique disponible).
002600* 09/12/1996 SL      ET-0361   Plusieurs passes ITERATIONS sur
002700*                              le fichier complet.
002800* 04/02/1999 PLG     ET-0409   Revue an 2000 - eclatement de la
002900*                              zone date en AA/MM/JJ.
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200******************************************************************
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT PAIRVOTE ASSIGN TO "PAIRVOTE"
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-FS-PV.
004200
004300     SELECT SCOREOUT ASSIGN TO "SCOREOUT"
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-FS-SO.
004600
004700     SELECT REPORT-FILE ASSIGN TO "REPORT"
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-FS-RL.
005000******************************************************************
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 FD  PAIRVOTE
005500     LABEL RECORD STANDARD
005600     RECORD CONTAINS 37 CHARACTERS.
005700 01  WS-REG-PAIRVOTE.
005800     05 PV-VOTER-ID           PIC X(10).
005900     05 PV-PROPOSAL-ID        PIC X(10).
006000     05 PV-WINS-OVER-ID       PIC X(10).
006100     05 PV-VOTE-COUNT         PIC 9(7).
006200
006300 01  WS-PAIR-CLE REDEFINES WS-REG-PAIRVOTE.
006400     05  FILLER               PIC X(10).
006500     05  WS-PAIR-PAIRE         PIC X(20).
006600     05  FILLER               PIC X(07).
006700
006800 FD  SCOREOUT
006900     LABEL RECORD OMITTED
007000     RECORD CONTAINS  28 CHARACTERS.
007100 01  WS-REG-SCOREOUT.
007200     05 SO-PROPOSAL-ID        PIC X(10).
007300     05 SO-SCORE              PIC S9(9)V9(8)
007400                               SIGN IS LEADING SEPARATE.
007500
007600 FD  REPORT-FILE
007700     LABEL RECORD OMITTED
007800     RECORD CONTAINS 132 CHARACTERS.
007900 01  RL-LINE                 PIC X(132).
008000
008100 WORKING-STORAGE SECTION.
008200 01  FILLER                   PIC X(35)   VALUE
008300     '**** DEBUT DE LA WORKING-STORAGE **'.
008400
008500 77  WS-FS-PV                 PIC X(02)   VALUE '00'.
008600 77  WS-FS-SO                 PIC X(02)   VALUE '00'.
008700 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
008800 77  WS-FIN-PV                PIC X(01)   VALUE 'N'.
008900     88  FIN-PAIRVOTE                     VALUE 'Y'.
009000 77  WS-CT-LIDOS-PV           PIC 9(7)    COMP  VALUE ZERO.
009100 77  WS-NR-PROPOSALS          PIC 9(4)    COMP  VALUE ZERO.
009200 77  WS-NR-ENTRIES          PIC 9(6)    COMP  VALUE ZERO.
009300 77  WS-IDX                   PIC 9(4)    COMP  VALUE ZERO.
009400 77  WS-IDX-R                 PIC 9(6)    COMP  VALUE ZERO.
009500 77  WS-PASSE                 PIC 9(4)    COMP  VALUE ZERO.
009600 77  WS-ITERATIONS            PIC 9(4)    COMP  VALUE 1.
009700 77  WS-BASE-RATING           PIC S9(5)V9(8) VALUE 1000.00000000.
009800 77  WS-K-FACTEUR               PIC S9(3)V9(8) VALUE 32.00000000.
009900 77  WS-TROUVE-SW              PIC X(01)   VALUE 'N'.
010000     88  TROUVE-PROPOSAL                   VALUE 'Y'.
010100 77  WS-PR-ID-RECHERCHE         PIC X(10)   VALUE SPACES.
010200 77  WS-PROPOSAL-AUX          PIC X(19)   VALUE SPACES.
010300 77  WS-IDX2                  PIC 9(4)    COMP  VALUE ZERO.
010400 77  WS-EXPO                  PIC S9(5)V9(8) COMP-2 VALUE ZERO.
010500 77  WS-DEZ-EXPO               PIC S9(5)V9(8) COMP-2 VALUE ZERO.
010600 77  WS-E-GAGNANT            PIC S9(1)V9(8) COMP-2 VALUE ZERO.
010700 77  WS-E-PERDANT            PIC S9(1)V9(8) COMP-2 VALUE ZERO.
010800 77  WS-K-ESCALADO            PIC S9(5)V9(8) COMP-2 VALUE ZERO.
010900 77  WS-LN-VALUE              PIC S9(5)V9(8) COMP-2 VALUE ZERO.
011000 77  WS-LN-BASE               PIC S9(5)V9(8) COMP-2 VALUE ZERO.
011100 77  WS-LN-N                  PIC 9(4)   COMP VALUE ZERO.
011200 77  WS-LN-DOIS-N             PIC 9(9)   COMP VALUE ZERO.
011300
011400 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
011500 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
011600     05  WS-DH-AN             PIC 9(2).
011700     05  WS-DH-MES             PIC 9(2).
011800     05  WS-DH-JOUR             PIC 9(2).
011900 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
012000
012100 01  WS-TAB-PROPOSALS.
012200     05  WS-PROPOSAL  OCCURS 500 TIMES.
012300         10  WS-PR-ID              PIC X(10) VALUE SPACES.
012400         10  WS-PR-SCORE           PIC S9(5)V9(8) VALUE ZERO.
012500     05  WS-PR-VUE-ALFA REDEFINES WS-PROPOSAL
012600                              PIC X(18) OCCURS 500 TIMES.
012700
012800*    Fichier PAIRVOTE recopie en memoire pour permettre les
012900*    passes ITERATIONS multiples sans relecture (dossier
013000*    ET-0361).
013100 01  WS-TAB-ENTRIES.
013200     05  WS-ENTRY OCCURS 2000 TIMES.
013300         10  WS-RG-GAGNANT-IX     PIC 9(4) COMP VALUE ZERO.
013400         10  WS-RG-PERDANT-IX     PIC 9(4) COMP VALUE ZERO.
013500         10  WS-RG-VOTES           PIC 9(7) COMP VALUE ZERO.
013600     05  WS-RG-VUE-ALFA REDEFINES WS-ENTRY
013700                              PIC X(12) OCCURS 2000 TIMES.
013800
013900 01  FILLER                   PIC X(35)   VALUE
014000     '**** FIN DE LA WORKING-STORAGE ****'.
014100******************************************************************
014200 PROCEDURE DIVISION.
014300 000-MAIN-PROCEDURE.
014400
014500     PERFORM 010-INIT-PARA THRU 010-EXIT
014600     PERFORM 030-READ-PAIRVOTE THRU 030-EXIT
014700     PERFORM 040-PROCESS THRU 040-EXIT
014800             UNTIL FIN-PAIRVOTE
014900     PERFORM 050-INITIALIZE-RATINGS THRU 050-EXIT
015000         VARYING WS-IDX FROM 1 BY 1
015100                 UNTIL WS-IDX > WS-NR-PROPOSALS
015200     PERFORM 055-PASSE THRU 055-EXIT
015300         VARYING WS-PASSE FROM 1 BY 1
015400                 UNTIL WS-PASSE > WS-ITERATIONS
015500     PERFORM 070-SORT-SCORE THRU 070-EXIT
015600     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
015700     PERFORM 090-FIN-PGM THRU 090-EXIT
015800     STOP RUN
015900.
016000 010-INIT-PARA.
016100
016200     OPEN INPUT  PAIRVOTE
016300     OPEN OUTPUT SCOREOUT
016400     OPEN OUTPUT REPORT-FILE
016500
016600     ACCEPT WS-DATE-JOUR FROM DATE
016700     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
016800         DELIMITED BY SIZE INTO WS-DATE-EDITION
016900
017000     MOVE SPACES TO RL-LINE
017100     STRING "PROGRAMME 3-ELO" "  DATE : " WS-DATE-EDITION
017200            "  PAGE 01"
017300         DELIMITED BY SIZE INTO RL-LINE
017400     WRITE RL-LINE
017500.
017600 010-EXIT.
017700     EXIT.
017800
017900 030-READ-PAIRVOTE.
018000
018100     READ PAIRVOTE
018200         AT END
018300             SET FIN-PAIRVOTE TO TRUE
018400         NOT AT END
018500             ADD 1 TO WS-CT-LIDOS-PV
018600     END-READ
018700.
018800 030-EXIT.
018900     EXIT.
019000*----------------------------------------------------------------*
019100*    ENREGISTRE LES DEUX PROPOSITIONS ET RECOPIE LA LIGNE EN
019200*    MEMOIRE, EN CONSERVANT L'ORDRE D'ARRIVEE (DOSSIER ET-0251)
019300*----------------------------------------------------------------*
019400 040-PROCESS.
019500
019600     MOVE PV-PROPOSAL-ID  TO WS-PR-ID-RECHERCHE
019700     PERFORM 020-RECORD THRU 020-EXIT
019800     ADD 1 TO WS-NR-ENTRIES
019900     MOVE WS-IDX TO WS-RG-GAGNANT-IX(WS-NR-ENTRIES)
020000
020100     MOVE PV-WINS-OVER-ID TO WS-PR-ID-RECHERCHE
020200     PERFORM 020-RECORD THRU 020-EXIT
020300     MOVE WS-IDX TO WS-RG-PERDANT-IX(WS-NR-ENTRIES)
020400
020500     MOVE PV-VOTE-COUNT TO WS-RG-VOTES(WS-NR-ENTRIES)
020600
020700     PERFORM 030-READ-PAIRVOTE THRU 030-EXIT
020800.
020900 040-EXIT.
021000     EXIT.
021100
021200 020-RECORD.
021300
021400     MOVE 'N' TO WS-TROUVE-SW
021500     PERFORM 021-COMPARE THRU 021-EXIT
021600         VARYING WS-IDX FROM 1 BY 1
021700                 UNTIL WS-IDX > WS-NR-PROPOSALS
021800                    OR TROUVE-PROPOSAL
021900
022000     IF NOT TROUVE-PROPOSAL
022100         ADD 1 TO WS-NR-PROPOSALS
022200         MOVE WS-PR-ID-RECHERCHE TO WS-PR-ID(WS-NR-PROPOSALS)
022300         MOVE WS-NR-PROPOSALS  TO WS-IDX
022400     ELSE
022500         COMPUTE WS-IDX = WS-IDX - 1
022600     END-IF
022700.
022800 020-EXIT.
022900     EXIT.
023000
023100 021-COMPARE.
023200
023300     IF WS-PR-ID(WS-IDX) = WS-PR-ID-RECHERCHE
023400         SET TROUVE-PROPOSAL TO TRUE
023500     END-IF
023600.
023700 021-EXIT.
023800     EXIT.
023900
024000 050-INITIALIZE-RATINGS.
024100
024200     MOVE WS-BASE-RATING TO WS-PR-SCORE(WS-IDX)
024300.
024400 050-EXIT.
024500     EXIT.
024600*----------------------------------------------------------------*
024700*    UNE PASSE COMPLETE SUR TOUS LES ENREGISTREMENTS, DANS
024800*    L'ORDRE D'ARRIVEE - MISES A JOUR SEQUENTIELLES
024900*----------------------------------------------------------------*
025000 055-PASSE.
025100
025200     PERFORM 056-ENTRY THRU 056-EXIT
025300         VARYING WS-IDX-R FROM 1 BY 1
025400                 UNTIL WS-IDX-R > WS-NR-ENTRIES
025500.
025600 055-EXIT.
025700     EXIT.
025800
025900 056-ENTRY.
026000
026100     MOVE WS-RG-GAGNANT-IX(WS-IDX-R) TO WS-IDX
026200     MOVE WS-RG-PERDANT-IX(WS-IDX-R) TO WS-IDX2
026300
026400*    E(vainqueur) = 1 / (1 + 10 ** ((R(perdant)-R(vainqueur))/400))
026500     COMPUTE WS-EXPO =
026600         (WS-PR-SCORE(WS-IDX2) - WS-PR-SCORE(WS-IDX)) / 400
026700     COMPUTE WS-DEZ-EXPO = 10 ** WS-EXPO
026800     COMPUTE WS-E-GAGNANT = 1 / (1 + WS-DEZ-EXPO)
026900
027000     COMPUTE WS-EXPO =
027100         (WS-PR-SCORE(WS-IDX) - WS-PR-SCORE(WS-IDX2)) / 400
027200     COMPUTE WS-DEZ-EXPO = 10 ** WS-EXPO
027300     COMPUTE WS-E-PERDANT = 1 / (1 + WS-DEZ-EXPO)
027400
027500     MOVE WS-RG-VOTES(WS-IDX-R) TO WS-LN-BASE
027600     ADD 1 TO WS-LN-BASE
027700     PERFORM 900-LN-APROX THRU 900-EXIT
027800     COMPUTE WS-K-ESCALADO = WS-K-FACTEUR * WS-LN-VALUE
027900
028000     COMPUTE WS-PR-SCORE(WS-IDX) ROUNDED =
028100         WS-PR-SCORE(WS-IDX) +
028200         WS-K-ESCALADO * (1 - WS-E-GAGNANT)
028300     COMPUTE WS-PR-SCORE(WS-IDX2) ROUNDED =
028400         WS-PR-SCORE(WS-IDX2) +
028500         WS-K-ESCALADO * (0 - WS-E-PERDANT)
028600.
028700 056-EXIT.
028800     EXIT.
028900*----------------------------------------------------------------*
029000*    APPROXIMATION DE LN(WS-LN-BASE) PAIR RACINES CARREES
029100*    SUCCESSIVES : LN(X) = 2**N * LN(X**(1/2**N))
029200*                       ~= 2**N * (X**(1/2**N) - 1)  (DOSSIER
029300*    ET-0284, N=20 PASSES, VALABLE POUR TOUT X JUSQU'A 10**7)
029400*----------------------------------------------------------------*
029500 900-LN-APROX.
029600
029700     MOVE WS-LN-BASE TO WS-LN-VALUE
029800     MOVE 1          TO WS-LN-DOIS-N
029900     PERFORM 901-ROOT THRU 901-EXIT
030000         VARYING WS-LN-N FROM 1 BY 1 UNTIL WS-LN-N > 20
030100
030200     COMPUTE WS-LN-VALUE = (WS-LN-VALUE - 1) * WS-LN-DOIS-N
030300.
030400 900-EXIT.
030500     EXIT.
030600
030700 901-ROOT.
030800
030900     COMPUTE WS-LN-VALUE = WS-LN-VALUE ** 0.5
031000     COMPUTE WS-LN-DOIS-N = WS-LN-DOIS-N * 2
031100.
031200 901-EXIT.
031300     EXIT.
031400
031500 070-SORT-SCORE.
031600
031700     PERFORM 075-PASSE-DE-TRI THRU 075-EXIT
031800         VARYING WS-IDX FROM 1 BY 1
031900                 UNTIL WS-IDX >= WS-NR-PROPOSALS
032000.
032100 070-EXIT.
032200     EXIT.
032300
032400 075-PASSE-DE-TRI.
032500
032600     PERFORM 076-COMPARE-SWAP THRU 076-EXIT
032700         VARYING WS-IDX2 FROM 1 BY 1
032800                 UNTIL WS-IDX2 > WS-NR-PROPOSALS - WS-IDX
032900.
033000 075-EXIT.
033100     EXIT.
033200
033300 076-COMPARE-SWAP.
033400
033500     IF WS-PR-SCORE(WS-IDX2) < WS-PR-SCORE(WS-IDX2 + 1)
033600         MOVE WS-PROPOSAL(WS-IDX2)     TO WS-PROPOSAL-AUX
033700         MOVE WS-PROPOSAL(WS-IDX2 + 1) TO WS-PROPOSAL(WS-IDX2)
033800         MOVE WS-PROPOSAL-AUX          TO WS-PROPOSAL(WS-IDX2 + 1)
033900     END-IF
034000.
034100 076-EXIT.
034200     EXIT.
034300
034400 080-WRITE-OUTPUT.
034500
034600     PERFORM 085-WRITE-LINE THRU 085-EXIT
034700         VARYING WS-IDX FROM 1 BY 1
034800                 UNTIL WS-IDX > WS-NR-PROPOSALS
034900
035000     MOVE SPACES TO RL-LINE
035100     STRING "ENREGISTREMENTS PAIRVOTE LUS : " WS-CT-LIDOS-PV
035200         DELIMITED BY SIZE INTO RL-LINE
035300     WRITE RL-LINE
035400.
035500 080-EXIT.
035600     EXIT.
035700
035800 085-WRITE-LINE.
035900
036000     MOVE WS-PR-ID(WS-IDX)    TO SO-PROPOSAL-ID
036100     MOVE WS-PR-SCORE(WS-IDX) TO SO-SCORE
036200     WRITE WS-REG-SCOREOUT
036300
036400     MOVE SPACES TO RL-LINE
036500     STRING WS-PR-ID(WS-IDX) "     " WS-PR-SCORE(WS-IDX)
036600         DELIMITED BY SIZE INTO RL-LINE
036700     WRITE RL-LINE
036800.
036900 085-EXIT.
037000     EXIT.
037100
037200 090-FIN-PGM.
037300
037400     CLOSE PAIRVOTE SCOREOUT REPORT-FILE
037500     DISPLAY "3-ELO - FIN NORMALE - " WS-NR-PROPOSALS
037600             " PROPOSITIONS TRAITEES"
037700.
037800 090-EXIT.
037900     EXIT.
