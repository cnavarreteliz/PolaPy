000100******************************************************************
000200* Author:        Ropital Kevin
000300* Date:          14/09/1997
000400* Purpose:       Indice de competitivite de Blais-Lago - variantes
000500*                D'Hondt, Hare et scrutin majoritaire (SMP).
000600* Tectonics:     cobc
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 5-BLAISLAGO.
001000 AUTHOR.        ROPITAL KEVIN.
001100 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001200 DATE-WRITTEN.  14/09/1997.
001300 DATE-COMPILED.
001400 SECURITY.      DIFFUSION RESTREINTE.
001500******************************************************************
001600*                    HISTORIQUE DES MODIFICATIONS
001700*----------------------------------------------------------------*
001800* DATE       AUTEUR  DOSSIER   DESCRIPTION
001900* ---------  ------  --------  ------------------------------
002000* 14/09/1997 KR      ET-0392   Version initiale - variante
002100*                              D'Hondt seulement.
002200* 02/03/1998 KR      ET-0398   Ajout de la variante Hare, appel
002300*                              du sous-programme 7-QUOTA.
002400* 19/10/1998 SL      ET-0403   Ajout de la variante scrutin
002500*                              majoritaire (SMP).
002600* 04/02/1999 PLG     ET-0410   Revue an 2000 - eclatement de la
002700*                              zone date en AA/MM/JJ.
002800* 08/08/2000 KR      ET-0431   Garde-fou parti unique (V/S=0).
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100******************************************************************
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 ON STATUS IS WS-SYSTEME-HARE-ON
003600            OFF STATUS IS WS-SYSTEME-HARE-OFF
003700     UPSI-1 ON STATUS IS WS-SYSTEME-SMP-ON
003800            OFF STATUS IS WS-SYSTEME-SMP-OFF
003900.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT PARTYVTE ASSIGN TO "PARTYVTE"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-FS-PV.
004500
004600     SELECT MEASROUT ASSIGN TO "MEASROUT"
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-FS-ME.
004900
005000     SELECT SUMMOUT ASSIGN TO "SUMMOUT"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-FS-SM.
005300
005400     SELECT REPORT-FILE ASSIGN TO "REPORT"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-FS-RL.
005700******************************************************************
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  PARTYVTE
006200     LABEL RECORD STANDARD
006300     RECORD CONTAINS 43 CHARACTERS.
006400 01  WS-REG-PARTYVTE.
006500     05 PV-LEVEL-1-ID         PIC X(10).
006600     05 PV-LEVEL-2-ID         PIC X(10).
006700     05 PV-PARTY-ID           PIC X(10).
006800     05 PV-VOTES              PIC 9(9).
006900     05 PV-SEATS-AVAIL        PIC 9(4).
007000
007100*    Vue clef (non utilisee ici - l'indice est calcule tous
007200*    niveaux confondus, dossier ET-0392).
007300 01  WS-GRP-CLE REDEFINES WS-REG-PARTYVTE.
007400     05  WS-GRP-NIVEIS        PIC X(20).
007500     05  FILLER               PIC X(23).
007600
007700 FD  MEASROUT
007800     LABEL RECORD OMITTED
007900     RECORD CONTAINS  34 CHARACTERS.
008000 01  WS-REG-MEASROUT.
008100     05 ME-ITEM-ID            PIC X(10).
008200     05 ME-WEIGHT             PIC S9(3)V9(8)
008300                               SIGN IS LEADING SEPARATE.
008400     05 ME-MEASURE            PIC S9(3)V9(8)
008500                               SIGN IS LEADING SEPARATE.
008600
008700 FD  SUMMOUT
008800     LABEL RECORD OMITTED
008900     RECORD CONTAINS  42 CHARACTERS.
009000 01  WS-REG-SUMMOUT.
009100     05 SM-MEASURE-NAME       PIC X(24).
009200     05 SM-VALUE              PIC S9(9)V9(8)
009300                               SIGN IS LEADING SEPARATE.
009400
009500 FD  REPORT-FILE
009600     LABEL RECORD OMITTED
009700     RECORD CONTAINS 132 CHARACTERS.
009800 01  RL-LINE                 PIC X(132).
009900
010000 WORKING-STORAGE SECTION.
010100 01  FILLER                   PIC X(35)   VALUE
010200     '**** DEBUT DE LA WORKING-STORAGE **'.
010300
010400 77  WS-FS-PV                 PIC X(02)   VALUE '00'.
010500 77  WS-FS-ME                 PIC X(02)   VALUE '00'.
010600 77  WS-FS-SM                 PIC X(02)   VALUE '00'.
010700 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
010800 77  WS-FIN-PV                PIC X(01)   VALUE 'N'.
010900     88  FIN-PARTYVTE                     VALUE 'Y'.
011000 77  WS-CT-LIDOS-PV           PIC 9(7)    COMP  VALUE ZERO.
011100 77  WS-NR-PARTIES           PIC 9(4)    COMP  VALUE ZERO.
011200 77  WS-IDX                   PIC 9(4)    COMP  VALUE ZERO.
011300 77  WS-IDX2                  PIC 9(4)    COMP  VALUE ZERO.
011400 77  WS-IDX3                  PIC 9(4)    COMP  VALUE ZERO.
011500 77  WS-DIV                   PIC 9(4)    COMP  VALUE ZERO.
011600 77  WS-QT-TOTAL2             PIC 9(6)    COMP  VALUE ZERO.
011700 77  WS-QUOC-AUX              PIC X(15)   VALUE SPACES.
011800 77  WS-PT-AUX                PIC X(57)   VALUE SPACES.
011900 77  WS-TOTAL-VOTES           PIC 9(9)    COMP  VALUE ZERO.
012000 77  WS-TOTAL-SIEGES          PIC 9(4)    COMP  VALUE ZERO.
012100 77  WS-MAX-VOTES             PIC 9(9)    COMP  VALUE ZERO.
012200 77  WS-VS-RATIO              PIC S9(9)V9(8) VALUE ZERO.
012300 77  WS-CUMUL-SM-TOTAL         PIC S9(9)V9(8) VALUE ZERO.
012400 77  WS-TROUVE-SW              PIC X(01)   VALUE 'N'.
012500     88  TROUVE-PARTY                    VALUE 'Y'.
012600 77  WS-PT-RECHERCHE            PIC X(10)   VALUE SPACES.
012700 88  WS-SYSTEME-HARE-ON       VALUE 'Y'.
012800 88  WS-SYSTEME-HARE-OFF      VALUE 'N'.
012900 88  WS-SYSTEME-SMP-ON        VALUE 'Y'.
013000 88  WS-SYSTEME-SMP-OFF       VALUE 'N'.
013100 77  WS-SYSTEME               PIC X(01)   VALUE 'D'.
013200     88  SYS-DHONDT                       VALUE 'D'.
013300     88  SYS-HARE                         VALUE 'H'.
013400     88  SYS-SMP                          VALUE 'S'.
013500
013600 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
013700 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
013800     05  WS-DH-AN             PIC 9(2).
013900     05  WS-DH-MES             PIC 9(2).
014000     05  WS-DH-JOUR             PIC 9(2).
014100 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
014200
014300 01  WS-PARAMETROS-QUOTA.
014400     05  WS-QT-METHODE          PIC X(10)  VALUE "HARE".
014500     05  WS-QT-TOT-VOTES       PIC 9(9) COMP VALUE ZERO.
014600     05  WS-QT-TOT-SIEGES      PIC 9(4) COMP VALUE ZERO.
014700     05  WS-QT-VALUE-QUOTA     PIC S9(9)V9(8) VALUE ZERO.
014800     05  FILLER                PIC X(04)  VALUE SPACES.
014900 77  WS-SIEGES-BASE            PIC 9(4)    COMP  VALUE ZERO.
015000 77  WS-SIEGES-REMAINDER           PIC 9(4)    COMP  VALUE ZERO.
015100
015200*    Table des partis (portee globale, tous niveaux confondus).
015300 01  WS-TAB-PARTIES.
015400     05  WS-PARTY OCCURS 100 TIMES.
015500         10  WS-PT-ID              PIC X(10) VALUE SPACES.
015600         10  WS-PT-VOTES           PIC 9(9)  COMP VALUE ZERO.
015700         10  WS-PT-SIEGES          PIC 9(4)  COMP VALUE ZERO.
015800         10  WS-PT-COMPTAGE        PIC S9(5)V9(8) VALUE ZERO.
015900         10  WS-PT-SIEGES-BASE     PIC 9(4)  COMP VALUE ZERO.
016000         10  WS-PT-REMAINDER           PIC S9(1)V9(8) VALUE ZERO.
016100         10  WS-PT-DISTANCE       PIC S9(9)V9(8) VALUE ZERO.
016200         10  WS-PT-TEM-PERTE       PIC X(01) VALUE 'N'.
016300             88  TEM-PERTE-OUI               VALUE 'Y'.
016400         10  WS-PT-VALUE           PIC S9(9)V9(8) VALUE ZERO.
016500*    Vue en octets, deuxieme REDEFINES, pour l'echange lors du
016600*    tri au plus fort reste (dossier ET-0398).
016700     05  WS-PT-VUE-ALFA REDEFINES WS-PARTY
016800                              PIC X(75) OCCURS 100 TIMES.
016900
017000*    Table des quotients D'Hondt (variante ET-0392).
017100 01  WS-TAB-QUOTIENTS.
017200     05  WS-QUOTIENT OCCURS 2000 TIMES.
017300         10  WS-QT-VALUE       PIC S9(9)V9(8) VALUE ZERO.
017400         10  WS-QT-PARTY-IX  PIC 9(4) COMP VALUE ZERO.
017500         10  WS-QT-GAGNE      PIC X(01) VALUE 'N'.
017600             88  QT-GAGNE-OUI           VALUE 'Y'.
017700*    Vue en octets, troisieme REDEFINES, pour l'echange lors du
017800*    tri decroissant des quotients.
017900     05  WS-QUOTIENT-AUX REDEFINES WS-QUOTIENT
018000                              PIC X(15) OCCURS 2000 TIMES.
018100
018200 77  WS-MIN-OUTRO             PIC S9(9)V9(8) VALUE ZERO.
018300 77  WS-DIST-LINE            PIC S9(9)V9(8) VALUE ZERO.
018400 77  WS-QT-VALUE-STAR         PIC S9(9)V9(8) VALUE ZERO.
018500 77  WS-SIEGES-LINE          PIC S9(4)V9(8) VALUE ZERO.
018600
018700 01  FILLER                   PIC X(35)   VALUE
018800     '**** FIN DE LA WORKING-STORAGE ****'.
018900******************************************************************
019000 PROCEDURE DIVISION.
019100 000-MAIN-PROCEDURE.
019200
019300     PERFORM 010-INIT-PARA THRU 010-EXIT
019400     PERFORM 030-READ-PARTYVTE THRU 030-EXIT
019500     PERFORM 040-ACCUMULATE THRU 040-EXIT
019600             UNTIL FIN-PARTYVTE
019700     PERFORM 048-FIND-MAX-VOTES THRU 048-EXIT
019800         VARYING WS-IDX FROM 1 BY 1
019900                 UNTIL WS-IDX > WS-NR-PARTIES
020000
020100     IF WS-TOTAL-SIEGES = ZERO
020200         MOVE ZERO TO WS-VS-RATIO
020300     ELSE
020400         COMPUTE WS-VS-RATIO ROUNDED =
020500                 WS-TOTAL-VOTES / WS-TOTAL-SIEGES
020600     END-IF
020700
020800     IF SYS-HARE
020900         PERFORM 200-PROCESS-HARE THRU 200-EXIT
021000     ELSE
021100         IF SYS-SMP
021200             PERFORM 300-PROCESS-SMP THRU 300-EXIT
021300         ELSE
021400             PERFORM 100-PROCESS-DHONDT THRU 100-EXIT
021500         END-IF
021600     END-IF
021700
021800     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
021900     PERFORM 090-FIN-PGM THRU 090-EXIT
022000     STOP RUN
022100.
022200 010-INIT-PARA.
022300
022400     OPEN INPUT  PARTYVTE
022500     OPEN OUTPUT MEASROUT
022600     OPEN OUTPUT SUMMOUT
022700     OPEN OUTPUT REPORT-FILE
022800
022900     MOVE 'D' TO WS-SYSTEME
023000     IF WS-SYSTEME-HARE-ON
023100         MOVE 'H' TO WS-SYSTEME
023200     ELSE
023300         IF WS-SYSTEME-SMP-ON
023400             MOVE 'S' TO WS-SYSTEME
023500         END-IF
023600     END-IF
023700
023800     ACCEPT WS-DATE-JOUR FROM DATE
023900     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
024000         DELIMITED BY SIZE INTO WS-DATE-EDITION
024100
024200     MOVE SPACES TO RL-LINE
024300     STRING "PROGRAMME 5-BLAISLAGO" "  DATE : " WS-DATE-EDITION
024400            "  PAGE 01"
024500         DELIMITED BY SIZE INTO RL-LINE
024600     WRITE RL-LINE
024700.
024800 010-EXIT.
024900     EXIT.
025000
025100 030-READ-PARTYVTE.
025200
025300     READ PARTYVTE
025400         AT END
025500             SET FIN-PARTYVTE TO TRUE
025600         NOT AT END
025700             ADD 1 TO WS-CT-LIDOS-PV
025800     END-READ
025900.
026000 030-EXIT.
026100     EXIT.
026200
026300 040-ACCUMULATE.
026400
026500     MOVE PV-PARTY-ID TO WS-PT-RECHERCHE
026600     PERFORM 041-FIND-PARTY THRU 041-EXIT
026700
026800     ADD PV-VOTES TO WS-PT-VOTES(WS-IDX)
026900     ADD PV-VOTES TO WS-TOTAL-VOTES
027000     IF PV-SEATS-AVAIL > WS-TOTAL-SIEGES
027100         MOVE PV-SEATS-AVAIL TO WS-TOTAL-SIEGES
027200     END-IF
027300
027400     PERFORM 030-READ-PARTYVTE THRU 030-EXIT
027500.
027600 040-EXIT.
027700     EXIT.
027800
027900 041-FIND-PARTY.
028000
028100     MOVE 'N' TO WS-TROUVE-SW
028200     PERFORM 042-COMPARE THRU 042-EXIT
028300         VARYING WS-IDX FROM 1 BY 1
028400                 UNTIL WS-IDX > WS-NR-PARTIES
028500                    OR TROUVE-PARTY
028600
028700     IF NOT TROUVE-PARTY
028800         ADD 1 TO WS-NR-PARTIES
028900         MOVE WS-PT-RECHERCHE TO WS-PT-ID(WS-NR-PARTIES)
029000         MOVE WS-NR-PARTIES TO WS-IDX
029100     ELSE
029200         COMPUTE WS-IDX = WS-IDX - 1
029300     END-IF
029400.
029500 041-EXIT.
029600     EXIT.
029700
029800 042-COMPARE.
029900
030000     IF WS-PT-ID(WS-IDX) = WS-PT-RECHERCHE
030100         SET TROUVE-PARTY TO TRUE
030200     END-IF
030300.
030400 042-EXIT.
030500     EXIT.
030600
030700 048-FIND-MAX-VOTES.
030800
030900     IF WS-PT-VOTES(WS-IDX) > WS-MAX-VOTES
031000         MOVE WS-PT-VOTES(WS-IDX) TO WS-MAX-VOTES
031100     END-IF
031200.
031300 048-EXIT.
031400     EXIT.
031500*----------------------------------------------------------------*
031600*    VARIANTE D'HONDT (DOSSIER ET-0392) - GENERATION DE TOUS LES
031700*    QUOTIENTS PARTI X DIVISEUR (1 A S), SELECTION DES S PREMIERS
031800*    COMME GAGNANTS, DISTANCE PAIR LIGNE LOSER.
031900*----------------------------------------------------------------*
032000 100-PROCESS-DHONDT.
032100
032200     IF WS-TOTAL-SIEGES > ZERO
032300         PERFORM 101-GENERATE-QUOTIENTS THRU 101-EXIT
032400         PERFORM 105-SORT-QUOTIENTS THRU 105-EXIT
032500         PERFORM 110-CLASSIFY THRU 110-EXIT
032600         PERFORM 120-CALCUL-DISTANCE THRU 120-EXIT
032700     END-IF
032800     PERFORM 130-CALCUL-VALUE-DHONDT THRU 130-EXIT
032900         VARYING WS-IDX FROM 1 BY 1
033000                 UNTIL WS-IDX > WS-NR-PARTIES
033100.
033200 100-EXIT.
033300     EXIT.
033400
033500 101-GENERATE-QUOTIENTS.
033600
033700     MOVE ZERO TO WS-QT-TOTAL2
033800     PERFORM 102-PER-PARTY THRU 102-EXIT
033900         VARYING WS-IDX FROM 1 BY 1
034000                 UNTIL WS-IDX > WS-NR-PARTIES
034100.
034200 101-EXIT.
034300     EXIT.
034400
034500 102-PER-PARTY.
034600
034700     PERFORM 103-PER-DIVISOR THRU 103-EXIT
034800         VARYING WS-DIV FROM 1 BY 1
034900                 UNTIL WS-DIV > WS-TOTAL-SIEGES
035000.
035100 102-EXIT.
035200     EXIT.
035300
035400 103-PER-DIVISOR.
035500
035600     ADD 1 TO WS-QT-TOTAL2
035700     COMPUTE WS-QT-VALUE(WS-QT-TOTAL2) ROUNDED =
035800             WS-PT-VOTES(WS-IDX) / WS-DIV
035900     MOVE WS-IDX TO WS-QT-PARTY-IX(WS-QT-TOTAL2)
036000     MOVE 'N'    TO WS-QT-GAGNE(WS-QT-TOTAL2)
036100.
036200 103-EXIT.
036300     EXIT.
036400
036500 105-SORT-QUOTIENTS.
036600
036700     PERFORM 106-PASSE-DE-TRI THRU 106-EXIT
036800         VARYING WS-IDX FROM 1 BY 1
036900                 UNTIL WS-IDX >= WS-QT-TOTAL2
037000.
037100 105-EXIT.
037200     EXIT.
037300
037400 106-PASSE-DE-TRI.
037500
037600     PERFORM 107-COMPARE-SWAP THRU 107-EXIT
037700         VARYING WS-IDX2 FROM 1 BY 1
037800                 UNTIL WS-IDX2 > WS-QT-TOTAL2 - WS-IDX
037900.
038000 106-EXIT.
038100     EXIT.
038200
038300 107-COMPARE-SWAP.
038400
038500     IF WS-QT-VALUE(WS-IDX2) < WS-QT-VALUE(WS-IDX2 + 1)
038600         MOVE WS-QUOTIENT(WS-IDX2)     TO WS-QUOC-AUX
038700         MOVE WS-QUOTIENT(WS-IDX2 + 1) TO WS-QUOTIENT(WS-IDX2)
038800         MOVE WS-QUOC-AUX               TO WS-QUOTIENT(WS-IDX2 + 1)
038900     END-IF
039000.
039100 107-EXIT.
039200     EXIT.
039300
039400 110-CLASSIFY.
039500
039600     MOVE ZERO TO WS-SIEGES-BASE
039700     PERFORM 111-WINNER THRU 111-EXIT
039800         VARYING WS-IDX FROM 1 BY 1
039900                 UNTIL WS-IDX > WS-TOTAL-SIEGES
040000
040100     MOVE WS-QT-VALUE(WS-TOTAL-SIEGES) TO WS-QT-VALUE-STAR
040200.
040300 110-EXIT.
040400     EXIT.
040500
040600 111-WINNER.
040700
040800     MOVE 'Y' TO WS-QT-GAGNE(WS-IDX)
040900     ADD 1 TO WS-PT-SIEGES(WS-QT-PARTY-IX(WS-IDX))
041000.
041100 111-EXIT.
041200     EXIT.
041300*----------------------------------------------------------------*
041400*    POUR CHAQUE LIGNE LOSER : DISTANCE = MIN DES QUOTIENTS
041500*    GAGNANTS DES AUTRES PARTIS - CETTE LIGNE.  PAIR PARTI, ON
041600*    RETIENT LA DISTANCE MINIMALE PARMI SES LIGNES LOSERS
041700*    (DOSSIER ET-0392).
041800*----------------------------------------------------------------*
041900 120-CALCUL-DISTANCE.
042000
042100     PERFORM 121-LINE THRU 121-EXIT
042200         VARYING WS-IDX FROM 1 BY 1
042300                 UNTIL WS-IDX > WS-QT-TOTAL2
042400.
042500 120-EXIT.
042600     EXIT.
042700
042800 121-LINE.
042900
043000     IF NOT QT-GAGNE-OUI(WS-IDX)
043100         MOVE ZERO TO WS-MIN-OUTRO
043200         MOVE 'N'  TO WS-TROUVE-SW
043300         PERFORM 122-COMPARE-WINNER THRU 122-EXIT
043400             VARYING WS-IDX3 FROM 1 BY 1
043500                     UNTIL WS-IDX3 > WS-QT-TOTAL2
043600
043700         IF TROUVE-PARTY
043800             COMPUTE WS-DIST-LINE =
043900                     WS-MIN-OUTRO - WS-QT-VALUE(WS-IDX)
044000
044100             IF NOT TEM-PERTE-OUI(WS-QT-PARTY-IX(WS-IDX))
044200                 MOVE WS-DIST-LINE
044300                      TO WS-PT-DISTANCE(WS-QT-PARTY-IX(WS-IDX))
044400                 MOVE 'Y'
044500                      TO WS-PT-TEM-PERTE(WS-QT-PARTY-IX(WS-IDX))
044600             ELSE
044700                 IF WS-DIST-LINE <
044800                    WS-PT-DISTANCE(WS-QT-PARTY-IX(WS-IDX))
044900                     MOVE WS-DIST-LINE TO
045000                         WS-PT-DISTANCE(WS-QT-PARTY-IX(WS-IDX))
045100                 END-IF
045200             END-IF
045300         END-IF
045400     END-IF
045500.
045600 121-EXIT.
045700     EXIT.
045800
045900 122-COMPARE-WINNER.
046000
046100     IF QT-GAGNE-OUI(WS-IDX3)
046200        AND WS-QT-PARTY-IX(WS-IDX3) NOT =
046300            WS-QT-PARTY-IX(WS-IDX)
046400         IF NOT TROUVE-PARTY
046500             MOVE WS-QT-VALUE(WS-IDX3) TO WS-MIN-OUTRO
046600             SET TROUVE-PARTY TO TRUE
046700         ELSE
046800             IF WS-QT-VALUE(WS-IDX3) < WS-MIN-OUTRO
046900                 MOVE WS-QT-VALUE(WS-IDX3) TO WS-MIN-OUTRO
047000             END-IF
047100         END-IF
047200     END-IF
047300.
047400 122-EXIT.
047500     EXIT.
047600*----------------------------------------------------------------*
047700*    VALEUR = DISTANCE * (SIEGES+1) / (V/S)  (DOSSIER ET-0392)
047800*----------------------------------------------------------------*
047900 130-CALCUL-VALUE-DHONDT.
048000
048100     IF NOT TEM-PERTE-OUI(WS-IDX)
048200         MOVE ZERO TO WS-PT-DISTANCE(WS-IDX)
048300     END-IF
048400
048500     COMPUTE WS-SIEGES-LINE = WS-PT-SIEGES(WS-IDX) + 1
048600
048700     IF WS-VS-RATIO = ZERO
048800         MOVE ZERO TO WS-PT-VALUE(WS-IDX)
048900     ELSE
049000         COMPUTE WS-PT-VALUE(WS-IDX) =
049100             (WS-PT-DISTANCE(WS-IDX) * WS-SIEGES-LINE)
049200                 / WS-VS-RATIO
049300     END-IF
049400.
049500 130-EXIT.
049600     EXIT.
049700*----------------------------------------------------------------*
049800*    VARIANTE HARE (DOSSIER ET-0398) - QUOTA VIA 7-QUOTA, SIEGES
049900*    PAIR LE PLUS FORT RESTE, MARGE PAIR PARTI.
050000*----------------------------------------------------------------*
050100 200-PROCESS-HARE.
050200
050300     MOVE "HARE"           TO WS-QT-METHODE
050400     MOVE WS-TOTAL-VOTES   TO WS-QT-TOT-VOTES
050500     MOVE WS-TOTAL-SIEGES  TO WS-QT-TOT-SIEGES
050600     CALL "7-QUOTA" USING WS-PARAMETROS-QUOTA
050700
050800     MOVE ZERO TO WS-SIEGES-BASE
050900     PERFORM 220-BASE-E-REMAINDERS THRU 220-EXIT
051000         VARYING WS-IDX FROM 1 BY 1
051100                 UNTIL WS-IDX > WS-NR-PARTIES
051200
051300     COMPUTE WS-SIEGES-REMAINDER = WS-TOTAL-SIEGES - WS-SIEGES-BASE
051400     PERFORM 225-SORT-REMAINDERS THRU 225-EXIT
051500     IF WS-SIEGES-REMAINDER > ZERO
051600         PERFORM 228-ASSIGN-REMAINDER THRU 228-EXIT
051700             VARYING WS-IDX FROM 1 BY 1
051800                     UNTIL WS-IDX > WS-SIEGES-REMAINDER
051900     END-IF
052000
052100     PERFORM 240-CALCUL-VALUE-HARE THRU 240-EXIT
052200         VARYING WS-IDX FROM 1 BY 1
052300                 UNTIL WS-IDX > WS-NR-PARTIES
052400.
052500 200-EXIT.
052600     EXIT.
052700
052800 220-BASE-E-REMAINDERS.
052900
053000     IF WS-QT-VALUE-QUOTA = ZERO
053100         MOVE ZERO TO WS-PT-COMPTAGE(WS-IDX)
053200     ELSE
053300         COMPUTE WS-PT-COMPTAGE(WS-IDX) ROUNDED =
053400                 WS-PT-VOTES(WS-IDX) / WS-QT-VALUE-QUOTA
053500     END-IF
053600
053700     MOVE WS-PT-COMPTAGE(WS-IDX) TO WS-PT-SIEGES-BASE(WS-IDX)
053800     COMPUTE WS-PT-REMAINDER(WS-IDX) =
053900             WS-PT-COMPTAGE(WS-IDX) - WS-PT-SIEGES-BASE(WS-IDX)
054000     MOVE WS-PT-SIEGES-BASE(WS-IDX) TO WS-PT-SIEGES(WS-IDX)
054100     ADD WS-PT-SIEGES-BASE(WS-IDX) TO WS-SIEGES-BASE
054200.
054300 220-EXIT.
054400     EXIT.
054500
054600 225-SORT-REMAINDERS.
054700
054800     IF WS-NR-PARTIES > 1
054900         PERFORM 226-PASSE-DE-TRI THRU 226-EXIT
055000             VARYING WS-IDX FROM 1 BY 1
055100                     UNTIL WS-IDX >= WS-NR-PARTIES
055200     END-IF
055300.
055400 225-EXIT.
055500     EXIT.
055600
055700 226-PASSE-DE-TRI.
055800
055900     PERFORM 227-COMPARE-SWAP THRU 227-EXIT
056000         VARYING WS-IDX2 FROM 1 BY 1
056100                 UNTIL WS-IDX2 > WS-NR-PARTIES - WS-IDX
056200.
056300 226-EXIT.
056400     EXIT.
056500
056600 227-COMPARE-SWAP.
056700
056800     IF WS-PT-REMAINDER(WS-IDX2) < WS-PT-REMAINDER(WS-IDX2 + 1)
056900         MOVE WS-PARTY(WS-IDX2)     TO WS-PT-AUX
057000         MOVE WS-PARTY(WS-IDX2 + 1) TO WS-PARTY(WS-IDX2)
057100         MOVE WS-PT-AUX                TO WS-PARTY(WS-IDX2 + 1)
057200     END-IF
057300.
057400 227-EXIT.
057500     EXIT.
057600
057700 228-ASSIGN-REMAINDER.
057800
057900     ADD 1 TO WS-PT-SIEGES(WS-IDX)
058000.
058100 228-EXIT.
058200     EXIT.
058300*----------------------------------------------------------------*
058400*    MARGE(P) = Q.((2.SIEGES(P)+1)/2 + 0,001) - VOTES(P)
058500*    VALEUR = MARGE / (V/S)   (DOSSIER ET-0398)
058600*----------------------------------------------------------------*
058700 240-CALCUL-VALUE-HARE.
058800
058900     COMPUTE WS-SIEGES-LINE =
059000         (((2 * WS-PT-SIEGES(WS-IDX)) + 1) / 2) + 0.001
059100     COMPUTE WS-DIST-LINE =
059200         (WS-QT-VALUE-QUOTA * WS-SIEGES-LINE) - WS-PT-VOTES(WS-IDX)
059300
059400     IF WS-VS-RATIO = ZERO
059500         MOVE ZERO TO WS-PT-VALUE(WS-IDX)
059600     ELSE
059700         COMPUTE WS-PT-VALUE(WS-IDX) = WS-DIST-LINE / WS-VS-RATIO
059800     END-IF
059900.
060000 240-EXIT.
060100     EXIT.
060200*----------------------------------------------------------------*
060300*    VARIANTE SMP (DOSSIER ET-0403) - MARGE = MAX(VOTES) MOINS
060400*    VOTES(P).  VALEUR = MARGE / (V/S).
060500*----------------------------------------------------------------*
060600 300-PROCESS-SMP.
060700
060800     PERFORM 310-CALCUL-VALUE-SMP THRU 310-EXIT
060900         VARYING WS-IDX FROM 1 BY 1
061000                 UNTIL WS-IDX > WS-NR-PARTIES
061100.
061200 300-EXIT.
061300     EXIT.
061400
061500 310-CALCUL-VALUE-SMP.
061600
061700     COMPUTE WS-DIST-LINE = WS-MAX-VOTES - WS-PT-VOTES(WS-IDX)
061800
061900     IF WS-VS-RATIO = ZERO
062000         MOVE ZERO TO WS-PT-VALUE(WS-IDX)
062100     ELSE
062200         COMPUTE WS-PT-VALUE(WS-IDX) = WS-DIST-LINE / WS-VS-RATIO
062300     END-IF
062400.
062500 310-EXIT.
062600     EXIT.
062700
062800 080-WRITE-OUTPUT.
062900
063000     MOVE ZERO TO WS-CUMUL-SM-TOTAL
063100     PERFORM 081-WRITE-PARTY THRU 081-EXIT
063200         VARYING WS-IDX FROM 1 BY 1
063300                 UNTIL WS-IDX > WS-NR-PARTIES
063400
063500     MOVE "BLAIS-LAGO" TO SM-MEASURE-NAME
063600     COMPUTE SM-VALUE ROUNDED = WS-CUMUL-SM-TOTAL
063700     WRITE WS-REG-SUMMOUT
063800
063900     MOVE SPACES TO RL-LINE
064000     STRING "ENREGISTREMENTS PARTYVTE LUS : " WS-CT-LIDOS-PV
064100         DELIMITED BY SIZE INTO RL-LINE
064200     WRITE RL-LINE
064300.
064400 080-EXIT.
064500     EXIT.
064600
064700 081-WRITE-PARTY.
064800
064900     MOVE WS-PT-ID(WS-IDX)     TO ME-ITEM-ID
065000     MOVE WS-PT-SIEGES(WS-IDX) TO ME-WEIGHT
065100     COMPUTE ME-MEASURE ROUNDED = WS-PT-VALUE(WS-IDX)
065200     WRITE WS-REG-MEASROUT
065300
065400     ADD WS-PT-VALUE(WS-IDX) TO WS-CUMUL-SM-TOTAL
065500.
065600 081-EXIT.
065700     EXIT.
065800
065900 090-FIN-PGM.
066000
066100     CLOSE PARTYVTE MEASROUT SUMMOUT REPORT-FILE
066200     DISPLAY "5-BLAISLAGO - FIN NORMALE - " WS-NR-PARTIES
066300             " PARTIS TRAITES"
066400.
066500 090-EXIT.
066600     EXIT.
