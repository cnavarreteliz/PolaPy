000100******************************************************************
000200* Author:        Ropital Kevin
000300* Date:          17/06/1997
000400* Purpose:       Antagonisme entre candidats a travers les unites
000500*                electorales (between-EP / competitivite electorale,
000600*                deux noms publies pour un meme calcul).
000700* Tectonics:     cobc
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. 4-BETWEENEP.
001100 AUTHOR.        ROPITAL KEVIN.
001200 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001300 DATE-WRITTEN.  17/06/1997.
001400 DATE-COMPILED.
001500 SECURITY.      DIFFUSION RESTREINTE.
001600******************************************************************
001700*                    HISTORIQUE DES MODIFICATIONS
001800*----------------------------------------------------------------*
001900* DATE       AUTEUR  DOSSIER   DESCRIPTION
002000* ---------  ------  --------  ------------------------------
002100* 17/06/1997 KR      ET-0349   Version initiale (nom electoral :
002200*                              competitivite electorale).
002300* 22/01/1998 SL      ET-0358   Alias between-EP ajoute a l'entete
002400*                              du rapport, memes calculs.
002500* 04/02/1999 PLG     ET-0416   Revue an 2000 - eclatement de la
002600*                              zone date en AA/MM/JJ.
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900******************************************************************
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     UPSI-0 ON STATUS IS WS-ALIAS-BETWEEN-ON
003400            OFF STATUS IS WS-ALIAS-BETWEEN-OFF
003500.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT UNITVOTE ASSIGN TO "UNITVOTE"
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-FS-UV.
004100
004200     SELECT MEASROUT ASSIGN TO "MEASROUT"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-FS-ME.
004500
004600     SELECT SUMMOUT ASSIGN TO "SUMMOUT"
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-FS-SM.
004900
005000     SELECT REPORT-FILE ASSIGN TO "REPORT"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-FS-RL.
005300******************************************************************
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 FD  UNITVOTE
005800     LABEL RECORD STANDARD
005900     RECORD CONTAINS 38 CHARACTERS.
006000 01  WS-REG-UNITVOTE.
006100     05 UV-UNIT-ID            PIC X(10).
006200     05 UV-CANDIDATE-ID       PIC X(10).
006300     05 UV-VOTES              PIC 9(9).
006400     05 UV-SCORE              PIC 9(1)V9(8).
006500
006600*    Vue de controle par octets (dossier ET-0349).
006700 01  WS-UV-CTRL REDEFINES WS-REG-UNITVOTE.
006800     05  FILLER               PIC X(20).
006900     05  WS-UV-CHIFFRES        PIC X(18).
007000
007100 FD  MEASROUT
007200     LABEL RECORD OMITTED
007300     RECORD CONTAINS  34 CHARACTERS.
007400 01  WS-REG-MEASROUT.
007500     05 ME-ITEM-ID            PIC X(10).
007600     05 ME-WEIGHT             PIC S9(3)V9(8)
007700                               SIGN IS LEADING SEPARATE.
007800     05 ME-MEASURE            PIC S9(3)V9(8)
007900                               SIGN IS LEADING SEPARATE.
008000
008100 FD  SUMMOUT
008200     LABEL RECORD OMITTED
008300     RECORD CONTAINS  42 CHARACTERS.
008400 01  WS-REG-SUMMOUT.
008500     05 SM-MEASURE-NAME       PIC X(24).
008600     05 SM-VALUE              PIC S9(9)V9(8)
008700                               SIGN IS LEADING SEPARATE.
008800
008900 FD  REPORT-FILE
009000     LABEL RECORD OMITTED
009100     RECORD CONTAINS 132 CHARACTERS.
009200 01  RL-LINE                 PIC X(132).
009300
009400 WORKING-STORAGE SECTION.
009500 01  FILLER                   PIC X(35)   VALUE
009600     '**** DEBUT DE LA WORKING-STORAGE **'.
009700
009800 77  WS-FS-UV                 PIC X(02)   VALUE '00'.
009900 77  WS-FS-ME                 PIC X(02)   VALUE '00'.
010000 77  WS-FS-SM                 PIC X(02)   VALUE '00'.
010100 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
010200 77  WS-FIN-UV                PIC X(01)   VALUE 'N'.
010300     88  FIN-UNITVOTE                     VALUE 'Y'.
010400 77  WS-CT-LIDOS-UV           PIC 9(7)    COMP  VALUE ZERO.
010500 77  WS-NR-UNITS           PIC 9(4)    COMP  VALUE ZERO.
010600 77  WS-NR-CANDIDATES         PIC 9(4)    COMP  VALUE ZERO.
010700 77  WS-NR-ENTRIES          PIC 9(4)    COMP  VALUE ZERO.
010800 77  WS-IDX                   PIC 9(4)    COMP  VALUE ZERO.
010900 77  WS-U                     PIC 9(4)    COMP  VALUE ZERO.
011000 77  WS-C                     PIC 9(4)    COMP  VALUE ZERO.
011100 77  WS-D                     PIC 9(4)    COMP  VALUE ZERO.
011200 77  WS-UN-IX                 PIC 9(4)    COMP  VALUE ZERO.
011300 77  WS-CD-IX                 PIC 9(4)    COMP  VALUE ZERO.
011400 77  WS-TROUVE-SW              PIC X(01)   VALUE 'N'.
011500     88  TROUVE-ITEM                       VALUE 'Y'.
011600 77  WS-RECHERCHE               PIC X(10)   VALUE SPACES.
011700 77  WS-DIF-SCORE             PIC S9(3)V9(8) VALUE ZERO.
011800 77  WS-TERME                 PIC S9(3)V9(8) VALUE ZERO.
011900 77  WS-CUMUL-SM-TOTAL         PIC S9(9)V9(8) VALUE ZERO.
012000 88  WS-ALIAS-BETWEEN-ON      VALUE 'Y'.
012100 88  WS-ALIAS-BETWEEN-OFF     VALUE 'N'.
012200
012300 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
012400 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
012500     05  WS-DH-AN             PIC 9(2).
012600     05  WS-DH-MES             PIC 9(2).
012700     05  WS-DH-JOUR             PIC 9(2).
012800 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
012900
013000*    Table des unites electorales.
013100 01  WS-TAB-UNITS.
013200     05  WS-UNIT OCCURS 100 TIMES.
013300         10  WS-UN-ID          PIC X(10) VALUE SPACES.
013400         10  WS-UN-TOTAL       PIC S9(9)V9(8) VALUE ZERO.
013500
013600*    Table des candidats.
013700 01  WS-TAB-CANDIDATES.
013800     05  WS-CANDIDATE OCCURS 30 TIMES.
013900         10  WS-CD-ID          PIC X(10) VALUE SPACES.
014000         10  WS-CD-TOTAL       PIC S9(9)V9(8) VALUE ZERO.
014100         10  WS-CD-WEIGHT        PIC S9(3)V9(8) VALUE ZERO.
014200         10  WS-CD-RAW       PIC S9(9)V9(8) VALUE ZERO.
014300         10  WS-CD-ANTAG       PIC S9(3)V9(8) VALUE ZERO.
014400*    Vue de controle par octets, memes besoins que UNITVOTE
014500*    ci-dessus (dossier ET-0349).
014600     05  WS-CD-CTRL REDEFINES WS-CANDIDATE.
014700         10  WS-CD-CHIFFRES-ID  PIC X(10).
014800         10  FILLER            PIC X(56).
014900
015000*    Grille complete candidat x unite - votes et scores, remplie
015100*    a zero puis alimentee par les enregistrements presents
015200*    (dossier ET-0349 : la grille doit etre complete meme quand
015300*    le fichier source ne porte pas toutes les cellules).
015400 01  WS-GRILLE.
015500     05  WS-GR-UNIT OCCURS 100 TIMES.
015600         10  WS-GR-CANDIDATE OCCURS 30 TIMES.
015700             15  WS-GX-VOTES   PIC S9(9)V9(8) VALUE ZERO.
015800             15  WS-GX-SCORE   PIC S9(3)V9(8) VALUE ZERO.
015900
016000 01  FILLER                   PIC X(35)   VALUE
016100     '**** FIN DE LA WORKING-STORAGE ****'.
016200******************************************************************
016300 PROCEDURE DIVISION.
016400 000-MAIN-PROCEDURE.
016500
016600     PERFORM 010-INIT-PARA THRU 010-EXIT
016700     PERFORM 030-READ-UNITVOTE THRU 030-EXIT
016800     PERFORM 040-RECORD THRU 040-EXIT
016900             UNTIL FIN-UNITVOTE
017000     PERFORM 050-CALCUL-SCORES THRU 050-EXIT
017100     PERFORM 060-CALCUL-ANTAG THRU 060-EXIT
017200     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
017300     PERFORM 090-FIN-PGM THRU 090-EXIT
017400     STOP RUN
017500.
017600 010-INIT-PARA.
017700
017800     OPEN INPUT  UNITVOTE
017900     OPEN OUTPUT MEASROUT
018000     OPEN OUTPUT SUMMOUT
018100     OPEN OUTPUT REPORT-FILE
018200
018300     ACCEPT WS-DATE-JOUR FROM DATE
018400     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
018500         DELIMITED BY SIZE INTO WS-DATE-EDITION
018600
018700     MOVE SPACES TO RL-LINE
018800     STRING "PROGRAMME 4-BETWEENEP" "  DATE : " WS-DATE-EDITION
018900            "  PAGE 01"
019000         DELIMITED BY SIZE INTO RL-LINE
019100     WRITE RL-LINE
019200.
019300 010-EXIT.
019400     EXIT.
019500
019600 030-READ-UNITVOTE.
019700
019800     READ UNITVOTE
019900         AT END
020000             SET FIN-UNITVOTE TO TRUE
020100         NOT AT END
020200             ADD 1 TO WS-CT-LIDOS-UV
020300     END-READ
020400.
020500 030-EXIT.
020600     EXIT.
020700
020800 040-RECORD.
020900
021000     MOVE UV-UNIT-ID TO WS-RECHERCHE
021100     PERFORM 041-FIND-UNIT THRU 041-EXIT
021200
021300     MOVE UV-CANDIDATE-ID TO WS-RECHERCHE
021400     PERFORM 043-FIND-CANDIDATE THRU 043-EXIT
021500
021600     MOVE UV-VOTES TO WS-GX-VOTES(WS-UN-IX, WS-CD-IX)
021700     MOVE UV-SCORE TO WS-GX-SCORE(WS-UN-IX, WS-CD-IX)
021800
021900     ADD UV-VOTES TO WS-UN-TOTAL(WS-UN-IX)
022000     ADD UV-VOTES TO WS-CD-TOTAL(WS-CD-IX)
022100
022200     PERFORM 030-READ-UNITVOTE THRU 030-EXIT
022300.
022400 040-EXIT.
022500     EXIT.
022600
022700 041-FIND-UNIT.
022800
022900     MOVE 'N' TO WS-TROUVE-SW
023000     PERFORM 042-COMPARE-UNIT THRU 042-EXIT
023100         VARYING WS-UN-IX FROM 1 BY 1
023200                 UNTIL WS-UN-IX > WS-NR-UNITS
023300                    OR TROUVE-ITEM
023400
023500     IF NOT TROUVE-ITEM
023600         ADD 1 TO WS-NR-UNITS
023700         MOVE WS-NR-UNITS TO WS-UN-IX
023800         MOVE WS-RECHERCHE TO WS-UN-ID(WS-UN-IX)
023900     ELSE
024000         COMPUTE WS-UN-IX = WS-UN-IX - 1
024100     END-IF
024200.
024300 041-EXIT.
024400     EXIT.
024500
024600 042-COMPARE-UNIT.
024700
024800     IF WS-UN-ID(WS-UN-IX) = WS-RECHERCHE
024900         SET TROUVE-ITEM TO TRUE
025000     END-IF
025100.
025200 042-EXIT.
025300     EXIT.
025400
025500 043-FIND-CANDIDATE.
025600
025700     MOVE 'N' TO WS-TROUVE-SW
025800     PERFORM 044-COMPARE-CANDIDATE THRU 044-EXIT
025900         VARYING WS-CD-IX FROM 1 BY 1
026000                 UNTIL WS-CD-IX > WS-NR-CANDIDATES
026100                    OR TROUVE-ITEM
026200
026300     IF NOT TROUVE-ITEM
026400         ADD 1 TO WS-NR-CANDIDATES
026500         MOVE WS-NR-CANDIDATES TO WS-CD-IX
026600         MOVE WS-RECHERCHE TO WS-CD-ID(WS-CD-IX)
026700     ELSE
026800         COMPUTE WS-CD-IX = WS-CD-IX - 1
026900     END-IF
027000.
027100 043-EXIT.
027200     EXIT.
027300
027400 044-COMPARE-CANDIDATE.
027500
027600     IF WS-CD-ID(WS-CD-IX) = WS-RECHERCHE
027700         SET TROUVE-ITEM TO TRUE
027800     END-IF
027900.
028000 044-EXIT.
028100     EXIT.
028200*----------------------------------------------------------------*
028300*    SCORE(C,U) = FOURNI, SINON VOTES(C,U) / TOTAL DE L'UNITE
028400*    (GRILLE COMPLETE - CELLULES ABSENTES A ZERO)  ET-0349
028500*----------------------------------------------------------------*
028600 050-CALCUL-SCORES.
028700
028800     PERFORM 051-LINE-UNIT THRU 051-EXIT
028900         VARYING WS-U FROM 1 BY 1
029000                 UNTIL WS-U > WS-NR-UNITS
029100.
029200 050-EXIT.
029300     EXIT.
029400
029500 051-LINE-UNIT.
029600
029700     PERFORM 052-CELL THRU 052-EXIT
029800         VARYING WS-C FROM 1 BY 1
029900                 UNTIL WS-C > WS-NR-CANDIDATES
030000.
030100 051-EXIT.
030200     EXIT.
030300
030400 052-CELL.
030500
030600     IF WS-GX-SCORE(WS-U, WS-C) = ZERO
030700         IF WS-UN-TOTAL(WS-U) = ZERO
030800             MOVE ZERO TO WS-GX-SCORE(WS-U, WS-C)
030900         ELSE
031000             COMPUTE WS-GX-SCORE(WS-U, WS-C) =
031100                 WS-GX-VOTES(WS-U, WS-C) / WS-UN-TOTAL(WS-U)
031200         END-IF
031300     END-IF
031400.
031500 052-EXIT.
031600     EXIT.
031700*----------------------------------------------------------------*
031800*    ANTAGONISME(C) = SOMME(D<>C) SOMME(U) VOTES(C,U).
031900*      (1 - |SCORE(C,U) - SCORE(D,U)|)
032000*      / (N.(N-1).TOTAL VOTES(C)), 0 SI C SANS VOTE  (ET-0349)
032100*----------------------------------------------------------------*
032200 060-CALCUL-ANTAG.
032300
032400     PERFORM 061-CANDIDATE THRU 061-EXIT
032500         VARYING WS-C FROM 1 BY 1
032600                 UNTIL WS-C > WS-NR-CANDIDATES
032700.
032800 060-EXIT.
032900     EXIT.
033000
033100 061-CANDIDATE.
033200
033300     MOVE ZERO TO WS-CD-RAW(WS-C)
033400     PERFORM 062-OUTRO-CANDIDATE THRU 062-EXIT
033500         VARYING WS-D FROM 1 BY 1
033600                 UNTIL WS-D > WS-NR-CANDIDATES
033700
033800     IF WS-CD-TOTAL(WS-C) = ZERO OR WS-NR-CANDIDATES <= 1
033900         MOVE ZERO TO WS-CD-ANTAG(WS-C)
034000     ELSE
034100         COMPUTE WS-CD-ANTAG(WS-C) = WS-CD-RAW(WS-C) /
034200             (WS-NR-CANDIDATES * (WS-NR-CANDIDATES - 1) *
034300              WS-CD-TOTAL(WS-C))
034400     END-IF
034500.
034600 061-EXIT.
034700     EXIT.
034800
034900 062-OUTRO-CANDIDATE.
035000
035100     IF WS-D NOT = WS-C
035200         PERFORM 063-UNIT THRU 063-EXIT
035300             VARYING WS-U FROM 1 BY 1
035400                     UNTIL WS-U > WS-NR-UNITS
035500     END-IF
035600.
035700 062-EXIT.
035800     EXIT.
035900
036000 063-UNIT.
036100
036200     COMPUTE WS-DIF-SCORE =
036300             WS-GX-SCORE(WS-U, WS-C) - WS-GX-SCORE(WS-U, WS-D)
036400     IF WS-DIF-SCORE < ZERO
036500         COMPUTE WS-DIF-SCORE = ZERO - WS-DIF-SCORE
036600     END-IF
036700
036800     COMPUTE WS-TERME = WS-GX-VOTES(WS-U, WS-C) *
036900             (1 - WS-DIF-SCORE)
037000     ADD WS-TERME TO WS-CD-RAW(WS-C)
037100.
037200 063-EXIT.
037300     EXIT.
037400
037500 080-WRITE-OUTPUT.
037600
037700     MOVE ZERO TO WS-CUMUL-SM-TOTAL
037800     PERFORM 081-WRITE-CANDIDATE THRU 081-EXIT
037900         VARYING WS-IDX FROM 1 BY 1
038000                 UNTIL WS-IDX > WS-NR-CANDIDATES
038100
038200     IF WS-ALIAS-BETWEEN-ON
038300         MOVE "BETWEEN-EP" TO SM-MEASURE-NAME
038400     ELSE
038500         MOVE "ELECTION-COMPETITIVENESS" TO SM-MEASURE-NAME
038600     END-IF
038700     COMPUTE SM-VALUE ROUNDED = WS-CUMUL-SM-TOTAL
038800     WRITE WS-REG-SUMMOUT
038900
039000     MOVE SPACES TO RL-LINE
039100     STRING "ENREGISTREMENTS UNITVOTE LUS : " WS-CT-LIDOS-UV
039200         DELIMITED BY SIZE INTO RL-LINE
039300     WRITE RL-LINE
039400.
039500 080-EXIT.
039600     EXIT.
039700
039800 081-WRITE-CANDIDATE.
039900
040000     MOVE WS-CD-ID(WS-IDX)    TO ME-ITEM-ID
040100     IF WS-CD-TOTAL(WS-IDX) NOT = ZERO
040200         COMPUTE ME-WEIGHT ROUNDED = WS-CD-TOTAL(WS-IDX)
040300     ELSE
040400         MOVE ZERO TO ME-WEIGHT
040500     END-IF
040600     COMPUTE ME-MEASURE ROUNDED = WS-CD-ANTAG(WS-IDX)
040700     WRITE WS-REG-MEASROUT
040800
040900     ADD WS-CD-ANTAG(WS-IDX) TO WS-CUMUL-SM-TOTAL
041000.
041100 081-EXIT.
041200     EXIT.
041300
041400 090-FIN-PGM.
041500
041600     CLOSE UNITVOTE MEASROUT SUMMOUT REPORT-FILE
041700     DISPLAY "4-BETWEENEP - FIN NORMALE - " WS-CT-LIDOS-UV
041800             " ENREGISTREMENTS TRAITES"
041900.
042000 090-EXIT.
042100     EXIT.
