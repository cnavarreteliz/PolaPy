000100******************************************************************
000200* Author:        Sabatier Laurence
000300* Date:          21/06/1993
000400* Purpose:       Indice de polarisation de Reynal-Querol sur les
000500*                parts des groupes.
000600* Tectonics:     cobc
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 5-REYNALQUEROL.
001000 AUTHOR.        SABATIER LAURENCE.
001100 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001200 DATE-WRITTEN.  21/06/1993.
001300 DATE-COMPILED.
001400 SECURITY.      DIFFUSION RESTREINTE.
001500******************************************************************
001600*                    HISTORIQUE DES MODIFICATIONS
001700*----------------------------------------------------------------*
001800* DATE       AUTEUR  DOSSIER   DESCRIPTION
001900* ---------  ------  --------  ------------------------------
002000* 21/06/1993 SL      ET-0296   Version initiale.
002100* 04/02/1999 PLG     ET-0413   Revue an 2000 - eclatement de la
002200*                              zone date en AA/MM/JJ.
002300******************************************************************
002400 ENVIRONMENT DIVISION.
002500******************************************************************
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM
002900.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT GROUPMAS ASSIGN TO "GROUPMAS"
003300         ORGANIZATION IS LINE SEQUENTIAL
003400         FILE STATUS IS WS-FS-GM.
003500
003600     SELECT SUMMOUT ASSIGN TO "SUMMOUT"
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-FS-SM.
003900
004000     SELECT REPORT-FILE ASSIGN TO "REPORT"
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-FS-RL.
004300******************************************************************
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 FD  GROUPMAS
004800     LABEL RECORD STANDARD
004900     RECORD CONTAINS 46 CHARACTERS.
005000 01  WS-REG-GROUPMAS.
005100     05 GM-GROUP-ID           PIC X(10).
005200     05 GM-MASS                PIC S9(9)V9(8)
005300                               SIGN IS LEADING SEPARATE.
005400     05 GM-Y-VALUE             PIC S9(9)V9(8)
005500                               SIGN IS LEADING SEPARATE.
005600
005700*    Vue de controle par octets (dossier ET-0296) - GM-Y-VALUE
005800*    porte ici le taux X(I) du groupe, pas la masse.
005900 01  WS-GM-CTRL REDEFINES WS-REG-GROUPMAS.
006000     05  FILLER               PIC X(10).
006100     05  WS-GM-CHIFFRES        PIC X(36).
006200
006300 FD  SUMMOUT
006400     LABEL RECORD OMITTED
006500     RECORD CONTAINS  42 CHARACTERS.
006600 01  WS-REG-SUMMOUT.
006700     05 SM-MEASURE-NAME       PIC X(24).
006800     05 SM-VALUE              PIC S9(9)V9(8)
006900                               SIGN IS LEADING SEPARATE.
007000
007100 01  WS-SM-VUE-BRUTA REDEFINES WS-REG-SUMMOUT
007200                              PIC X(42).
007300
007400 FD  REPORT-FILE
007500     LABEL RECORD OMITTED
007600     RECORD CONTAINS 132 CHARACTERS.
007700 01  RL-LINE                 PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000 01  FILLER                   PIC X(35)   VALUE
008100     '**** DEBUT DE LA WORKING-STORAGE **'.
008200
008300 77  WS-FS-GM                 PIC X(02)   VALUE '00'.
008400 77  WS-FS-SM                 PIC X(02)   VALUE '00'.
008500 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
008600 77  WS-FIN-GM                PIC X(01)   VALUE 'N'.
008700     88  FIN-GROUPMAS                     VALUE 'Y'.
008800 77  WS-CT-LIDOS-GM           PIC 9(7)    COMP  VALUE ZERO.
008900 77  WS-DIF-RATE              PIC S9(3)V9(8) VALUE ZERO.
009000 77  WS-TERME               PIC S9(3)V9(8) VALUE ZERO.
009100 77  WS-CUMUL-RQ               PIC S9(3)V9(8) VALUE ZERO.
009200 77  WS-RQ-FINAL              PIC S9(3)V9(8) VALUE ZERO.
009300
009400 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
009500 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
009600     05  WS-DH-AN             PIC 9(2).
009700     05  WS-DH-MES             PIC 9(2).
009800     05  WS-DH-JOUR             PIC 9(2).
009900 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
010000
010100 01  FILLER                   PIC X(35)   VALUE
010200     '**** FIN DE LA WORKING-STORAGE ****'.
010300******************************************************************
010400 PROCEDURE DIVISION.
010500 000-MAIN-PROCEDURE.
010600
010700     PERFORM 010-INIT-PARA THRU 010-EXIT
010800     PERFORM 030-READ-GROUPMAS THRU 030-EXIT
010900     PERFORM 040-ACCUMULATE THRU 040-EXIT
011000             UNTIL FIN-GROUPMAS
011100     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
011200     PERFORM 090-FIN-PGM THRU 090-EXIT
011300     STOP RUN
011400.
011500 010-INIT-PARA.
011600
011700     OPEN INPUT  GROUPMAS
011800     OPEN OUTPUT SUMMOUT
011900     OPEN OUTPUT REPORT-FILE
012000
012100     ACCEPT WS-DATE-JOUR FROM DATE
012200     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
012300         DELIMITED BY SIZE INTO WS-DATE-EDITION
012400
012500     MOVE SPACES TO RL-LINE
012600     STRING "PROGRAMME 5-REYNALQUEROL" "  DATE : " WS-DATE-EDITION
012700            "  PAGE 01"
012800         DELIMITED BY SIZE INTO RL-LINE
012900     WRITE RL-LINE
013000.
013100 010-EXIT.
013200     EXIT.
013300
013400 030-READ-GROUPMAS.
013500
013600     READ GROUPMAS
013700         AT END
013800             SET FIN-GROUPMAS TO TRUE
013900         NOT AT END
014000             ADD 1 TO WS-CT-LIDOS-GM
014100     END-READ
014200.
014300 030-EXIT.
014400     EXIT.
014500*----------------------------------------------------------------*
014600*    RQ = 1 - SOMME(I) ((0,5 - X(I))/0,5)**2. X(I)   (ET-0296)
014700*    LE TAUX X(I) EST PORTE PAIR LA ZONE GM-Y-VALUE DU FICHIER
014800*    GROUPMAS.
014900*----------------------------------------------------------------*
015000 040-ACCUMULATE.
015100
015200     COMPUTE WS-DIF-RATE = (0.5 - GM-Y-VALUE) / 0.5
015300     COMPUTE WS-TERME = (WS-DIF-RATE ** 2) * GM-Y-VALUE
015400     ADD WS-TERME TO WS-CUMUL-RQ
015500
015600     PERFORM 030-READ-GROUPMAS THRU 030-EXIT
015700.
015800 040-EXIT.
015900     EXIT.
016000
016100 080-WRITE-OUTPUT.
016200
016300     COMPUTE WS-RQ-FINAL = 1 - WS-CUMUL-RQ
016400
016500     MOVE "REYNAL-QUEROL" TO SM-MEASURE-NAME
016600     COMPUTE SM-VALUE ROUNDED = WS-RQ-FINAL
016700     WRITE WS-REG-SUMMOUT
016800
016900     MOVE SPACES TO RL-LINE
017000     STRING "ENREGISTREMENTS GROUPMAS LUS : " WS-CT-LIDOS-GM
017100         DELIMITED BY SIZE INTO RL-LINE
017200     WRITE RL-LINE
017300.
017400 080-EXIT.
017500     EXIT.
017600
017700 090-FIN-PGM.
017800
017900     CLOSE GROUPMAS SUMMOUT REPORT-FILE
018000     DISPLAY "5-REYNALQUEROL - FIN NORMALE - " WS-CT-LIDOS-GM
018100             " ENREGISTREMENTS TRAITES"
018200.
018300 090-EXIT.
018400     EXIT.
