000100******************************************************************
000200* Author:        Sabatier Laurence
000300* Date:          03/03/1996
000400* Purpose:       Dispersion des resultats d'un candidat entre les
000500*                unites electorales (divisiveness electorale /
000600*                within-EP, deux noms publies pour un meme calcul).
000700* Tectonics:     cobc
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. 5-WITHINEP.
001100 AUTHOR.        SABATIER LAURENCE.
001200 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001300 DATE-WRITTEN.  03/03/1996.
001400 DATE-COMPILED.
001500 SECURITY.      DIFFUSION RESTREINTE.
001600******************************************************************
001700*                    HISTORIQUE DES MODIFICATIONS
001800*----------------------------------------------------------------*
001900* DATE       AUTEUR  DOSSIER   DESCRIPTION
002000* ---------  ------  --------  ------------------------------
002100* 03/03/1996 SL      ET-0338   Version initiale (nom electoral :
002200*                              divisiveness electorale).
002300* 19/09/1997 KR      ET-0356   Alias within-EP ajoute a l'entete
002400*                              du rapport, memes calculs.
002500* 04/02/1999 PLG     ET-0415   Revue an 2000 - eclatement de la
002600*                              zone date en AA/MM/JJ.
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900******************************************************************
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     UPSI-0 ON STATUS IS WS-ALIAS-WITHIN-ON
003400            OFF STATUS IS WS-ALIAS-WITHIN-OFF
003500.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT UNITVOTE ASSIGN TO "UNITVOTE"
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-FS-UV.
004100
004200     SELECT MEASROUT ASSIGN TO "MEASROUT"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-FS-ME.
004500
004600     SELECT SUMMOUT ASSIGN TO "SUMMOUT"
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-FS-SM.
004900
005000     SELECT REPORT-FILE ASSIGN TO "REPORT"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-FS-RL.
005300******************************************************************
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 FD  UNITVOTE
005800     LABEL RECORD STANDARD
005900     RECORD CONTAINS 38 CHARACTERS.
006000 01  WS-REG-UNITVOTE.
006100     05 UV-UNIT-ID            PIC X(10).
006200     05 UV-CANDIDATE-ID       PIC X(10).
006300     05 UV-VOTES              PIC 9(9).
006400     05 UV-SCORE              PIC 9(1)V9(8).
006500
006600*    Vue de controle par octets - repere les enregistrements
006700*    sans score fourni (dossier ET-0338).
006800 01  WS-UV-CTRL REDEFINES WS-REG-UNITVOTE.
006900     05  FILLER               PIC X(20).
007000     05  WS-UV-CHIFFRES        PIC X(18).
007100
007200 FD  MEASROUT
007300     LABEL RECORD OMITTED
007400     RECORD CONTAINS  34 CHARACTERS.
007500 01  WS-REG-MEASROUT.
007600     05 ME-ITEM-ID            PIC X(10).
007700     05 ME-WEIGHT             PIC S9(3)V9(8)
007800                               SIGN IS LEADING SEPARATE.
007900     05 ME-MEASURE            PIC S9(3)V9(8)
008000                               SIGN IS LEADING SEPARATE.
008100
008200 FD  SUMMOUT
008300     LABEL RECORD OMITTED
008400     RECORD CONTAINS  42 CHARACTERS.
008500 01  WS-REG-SUMMOUT.
008600     05 SM-MEASURE-NAME       PIC X(24).
008700     05 SM-VALUE              PIC S9(9)V9(8)
008800                               SIGN IS LEADING SEPARATE.
008900
009000 FD  REPORT-FILE
009100     LABEL RECORD OMITTED
009200     RECORD CONTAINS 132 CHARACTERS.
009300 01  RL-LINE                 PIC X(132).
009400
009500 WORKING-STORAGE SECTION.
009600 01  FILLER                   PIC X(35)   VALUE
009700     '**** DEBUT DE LA WORKING-STORAGE **'.
009800
009900 77  WS-FS-UV                 PIC X(02)   VALUE '00'.
010000 77  WS-FS-ME                 PIC X(02)   VALUE '00'.
010100 77  WS-FS-SM                 PIC X(02)   VALUE '00'.
010200 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
010300 77  WS-FIN-UV                PIC X(01)   VALUE 'N'.
010400     88  FIN-UNITVOTE                     VALUE 'Y'.
010500 77  WS-CT-LIDOS-UV           PIC 9(7)    COMP  VALUE ZERO.
010600 77  WS-NR-UNITS           PIC 9(4)    COMP  VALUE ZERO.
010700 77  WS-NR-CANDIDATES         PIC 9(4)    COMP  VALUE ZERO.
010800 77  WS-NR-ENTRIES          PIC 9(4)    COMP  VALUE ZERO.
010900 77  WS-IDX                   PIC 9(4)    COMP  VALUE ZERO.
011000 77  WS-IDX2                  PIC 9(4)    COMP  VALUE ZERO.
011100 77  WS-UN-IX                 PIC 9(4)    COMP  VALUE ZERO.
011200 77  WS-CD-IX                 PIC 9(4)    COMP  VALUE ZERO.
011300 77  WS-TROUVE-SW              PIC X(01)   VALUE 'N'.
011400     88  TROUVE-ITEM                       VALUE 'Y'.
011500 77  WS-RECHERCHE               PIC X(10)   VALUE SPACES.
011600 77  WS-TOTAL-GERAL           PIC S9(9)V9(8) VALUE ZERO.
011700 77  WS-SCORE-CALC            PIC S9(3)V9(8) VALUE ZERO.
011800 77  WS-DIF-SCORE             PIC S9(3)V9(8) VALUE ZERO.
011900 77  WS-CUMUL-SM-TOTAL         PIC S9(9)V9(8) VALUE ZERO.
012000 88  WS-ALIAS-WITHIN-ON       VALUE 'Y'.
012100 88  WS-ALIAS-WITHIN-OFF      VALUE 'N'.
012200
012300 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
012400 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
012500     05  WS-DH-AN             PIC 9(2).
012600     05  WS-DH-MES             PIC 9(2).
012700     05  WS-DH-JOUR             PIC 9(2).
012800 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
012900
013000*    Table des unites electorales (total des votes de l'unite).
013100 01  WS-TAB-UNITS.
013200     05  WS-UNIT OCCURS 500 TIMES.
013300         10  WS-UN-ID          PIC X(10) VALUE SPACES.
013400         10  WS-UN-TOTAL       PIC S9(9)V9(8) VALUE ZERO.
013500
013600*    Table des candidats (total tous unites, poids, antagonisme).
013700 01  WS-TAB-CANDIDATES.
013800     05  WS-CANDIDATE OCCURS 200 TIMES.
013900         10  WS-CD-ID          PIC X(10) VALUE SPACES.
014000         10  WS-CD-TOTAL       PIC S9(9)V9(8) VALUE ZERO.
014100         10  WS-CD-WEIGHT        PIC S9(3)V9(8) VALUE ZERO.
014200         10  WS-CD-RAW       PIC S9(9)V9(8) VALUE ZERO.
014300         10  WS-CD-ANTAG       PIC S9(3)V9(8) VALUE ZERO.
014400*    Vue en octets, troisieme REDEFINES du programme, utilisee
014500*    pour l'echange lors du tri decroissant (dossier ET-0338).
014600     05  WS-CD-VUE-ALFA REDEFINES WS-CANDIDATE
014700                              PIC X(66) OCCURS 200 TIMES.
014800
014900*    Table plate des enregistrements lus (unite, candidat, votes,
015000*    score fourni ou calcule).
015100 01  WS-TAB-ENTRIES.
015200     05  WS-ENTRY OCCURS 2000 TIMES.
015300         10  WS-RG-UN-IX       PIC 9(4) COMP VALUE ZERO.
015400         10  WS-RG-CD-IX       PIC 9(4) COMP VALUE ZERO.
015500         10  WS-RG-VOTES       PIC S9(9)V9(8) VALUE ZERO.
015600         10  WS-RG-SCORE       PIC S9(3)V9(8) VALUE ZERO.
015700
015800 01  WS-AUX-CANDIDATE          PIC X(45)   VALUE SPACES.
015900
016000 01  FILLER                   PIC X(35)   VALUE
016100     '**** FIN DE LA WORKING-STORAGE ****'.
016200******************************************************************
016300 PROCEDURE DIVISION.
016400 000-MAIN-PROCEDURE.
016500
016600     PERFORM 010-INIT-PARA THRU 010-EXIT
016700     PERFORM 030-READ-UNITVOTE THRU 030-EXIT
016800     PERFORM 040-RECORD THRU 040-EXIT
016900             UNTIL FIN-UNITVOTE
017000     PERFORM 050-CALCUL-SCORES THRU 050-EXIT
017100         VARYING WS-IDX FROM 1 BY 1
017200                 UNTIL WS-IDX > WS-NR-ENTRIES
017300     PERFORM 060-CALCUL-WEIGHTS THRU 060-EXIT
017400         VARYING WS-IDX FROM 1 BY 1
017500                 UNTIL WS-IDX > WS-NR-CANDIDATES
017600     PERFORM 065-ACCUMULATE-RAW THRU 065-EXIT
017700         VARYING WS-IDX FROM 1 BY 1
017800                 UNTIL WS-IDX > WS-NR-ENTRIES
017900     PERFORM 067-CALCUL-ANTAG THRU 067-EXIT
018000         VARYING WS-IDX FROM 1 BY 1
018100                 UNTIL WS-IDX > WS-NR-CANDIDATES
018200     PERFORM 070-SORT-ANTAG THRU 070-EXIT
018300     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
018400     PERFORM 090-FIN-PGM THRU 090-EXIT
018500     STOP RUN
018600.
018700 010-INIT-PARA.
018800
018900     OPEN INPUT  UNITVOTE
019000     OPEN OUTPUT MEASROUT
019100     OPEN OUTPUT SUMMOUT
019200     OPEN OUTPUT REPORT-FILE
019300
019400     ACCEPT WS-DATE-JOUR FROM DATE
019500     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
019600         DELIMITED BY SIZE INTO WS-DATE-EDITION
019700
019800     MOVE SPACES TO RL-LINE
019900     STRING "PROGRAMME 5-WITHINEP" "  DATE : " WS-DATE-EDITION
020000            "  PAGE 01"
020100         DELIMITED BY SIZE INTO RL-LINE
020200     WRITE RL-LINE
020300.
020400 010-EXIT.
020500     EXIT.
020600
020700 030-READ-UNITVOTE.
020800
020900     READ UNITVOTE
021000         AT END
021100             SET FIN-UNITVOTE TO TRUE
021200         NOT AT END
021300             ADD 1 TO WS-CT-LIDOS-UV
021400     END-READ
021500.
021600 030-EXIT.
021700     EXIT.
021800*----------------------------------------------------------------*
021900*    ENREGISTREMENT DE L'UNITE ET DU CANDIDAT, MISE EN TABLE DU
022000*    COUPLE ET ACCUMULATION DES TOTAUX (DOSSIER ET-0338)
022100*----------------------------------------------------------------*
022200 040-RECORD.
022300
022400     MOVE UV-UNIT-ID TO WS-RECHERCHE
022500     PERFORM 041-FIND-UNIT THRU 041-EXIT
022600
022700     MOVE UV-CANDIDATE-ID TO WS-RECHERCHE
022800     PERFORM 043-FIND-CANDIDATE THRU 043-EXIT
022900
023000     ADD 1 TO WS-NR-ENTRIES
023100     MOVE WS-UN-IX TO WS-RG-UN-IX(WS-NR-ENTRIES)
023200     MOVE WS-CD-IX TO WS-RG-CD-IX(WS-NR-ENTRIES)
023300     MOVE UV-VOTES TO WS-RG-VOTES(WS-NR-ENTRIES)
023400     MOVE UV-SCORE TO WS-RG-SCORE(WS-NR-ENTRIES)
023500
023600     ADD UV-VOTES TO WS-UN-TOTAL(WS-UN-IX)
023700     ADD UV-VOTES TO WS-CD-TOTAL(WS-CD-IX)
023800     ADD UV-VOTES TO WS-TOTAL-GERAL
023900
024000     PERFORM 030-READ-UNITVOTE THRU 030-EXIT
024100.
024200 040-EXIT.
024300     EXIT.
024400
024500 041-FIND-UNIT.
024600
024700     MOVE 'N' TO WS-TROUVE-SW
024800     PERFORM 042-COMPARE-UNIT THRU 042-EXIT
024900         VARYING WS-UN-IX FROM 1 BY 1
025000                 UNTIL WS-UN-IX > WS-NR-UNITS
025100                    OR TROUVE-ITEM
025200
025300     IF NOT TROUVE-ITEM
025400         ADD 1 TO WS-NR-UNITS
025500         MOVE WS-NR-UNITS TO WS-UN-IX
025600         MOVE WS-RECHERCHE TO WS-UN-ID(WS-UN-IX)
025700     ELSE
025800         COMPUTE WS-UN-IX = WS-UN-IX - 1
025900     END-IF
026000.
026100 041-EXIT.
026200     EXIT.
026300
026400 042-COMPARE-UNIT.
026500
026600     IF WS-UN-ID(WS-UN-IX) = WS-RECHERCHE
026700         SET TROUVE-ITEM TO TRUE
026800     END-IF
026900.
027000 042-EXIT.
027100     EXIT.
027200
027300 043-FIND-CANDIDATE.
027400
027500     MOVE 'N' TO WS-TROUVE-SW
027600     PERFORM 044-COMPARE-CANDIDATE THRU 044-EXIT
027700         VARYING WS-CD-IX FROM 1 BY 1
027800                 UNTIL WS-CD-IX > WS-NR-CANDIDATES
027900                    OR TROUVE-ITEM
028000
028100     IF NOT TROUVE-ITEM
028200         ADD 1 TO WS-NR-CANDIDATES
028300         MOVE WS-NR-CANDIDATES TO WS-CD-IX
028400         MOVE WS-RECHERCHE TO WS-CD-ID(WS-CD-IX)
028500     ELSE
028600         COMPUTE WS-CD-IX = WS-CD-IX - 1
028700     END-IF
028800.
028900 043-EXIT.
029000     EXIT.
029100
029200 044-COMPARE-CANDIDATE.
029300
029400     IF WS-CD-ID(WS-CD-IX) = WS-RECHERCHE
029500         SET TROUVE-ITEM TO TRUE
029600     END-IF
029700.
029800 044-EXIT.
029900     EXIT.
030000*----------------------------------------------------------------*
030100*    SCORE(C,U) = VOTES(C,U) FOURNI, OU VOTES/TOTAL DE L'UNITE SI
030200*    ABSENT (ZERO EN ENTREE)  (DOSSIER ET-0338)
030300*----------------------------------------------------------------*
030400 050-CALCUL-SCORES.
030500
030600     IF WS-RG-SCORE(WS-IDX) = ZERO
030700         IF WS-UN-TOTAL(WS-RG-UN-IX(WS-IDX)) = ZERO
030800             MOVE ZERO TO WS-RG-SCORE(WS-IDX)
030900         ELSE
031000             COMPUTE WS-RG-SCORE(WS-IDX) =
031100                 WS-RG-VOTES(WS-IDX) /
031200                 WS-UN-TOTAL(WS-RG-UN-IX(WS-IDX))
031300         END-IF
031400     END-IF
031500.
031600 050-EXIT.
031700     EXIT.
031800*----------------------------------------------------------------*
031900*    POIDS(C) = TOTAL DES VOTES DU CANDIDAT / TOTAL GENERAL
032000*----------------------------------------------------------------*
032100 060-CALCUL-WEIGHTS.
032200
032300     IF WS-TOTAL-GERAL = ZERO
032400         MOVE ZERO TO WS-CD-WEIGHT(WS-IDX)
032500     ELSE
032600         COMPUTE WS-CD-WEIGHT(WS-IDX) =
032700                 WS-CD-TOTAL(WS-IDX) / WS-TOTAL-GERAL
032800     END-IF
032900.
033000 060-EXIT.
033100     EXIT.
033200*----------------------------------------------------------------*
033300*    BRUT(C) += VOTES(C,U). |SCORE(C,U) - POIDS(C)| / (N - 1)
033400*----------------------------------------------------------------*
033500 065-ACCUMULATE-RAW.
033600
033700     MOVE WS-RG-CD-IX(WS-IDX) TO WS-CD-IX
033800     COMPUTE WS-DIF-SCORE =
033900             WS-RG-SCORE(WS-IDX) - WS-CD-WEIGHT(WS-CD-IX)
034000     IF WS-DIF-SCORE < ZERO
034100         COMPUTE WS-DIF-SCORE = ZERO - WS-DIF-SCORE
034200     END-IF
034300
034400     IF WS-NR-CANDIDATES > 1
034500         COMPUTE WS-CD-RAW(WS-CD-IX) = WS-CD-RAW(WS-CD-IX) +
034600             (WS-RG-VOTES(WS-IDX) * WS-DIF-SCORE /
034700              (WS-NR-CANDIDATES - 1))
034800     END-IF
034900.
035000 065-EXIT.
035100     EXIT.
035200*----------------------------------------------------------------*
035300*    ANTAGONISME(C) = BRUT(C) / TOTAL VOTES(C), 0 SI CANDIDAT
035400*    SANS VOTE  (DOSSIER ET-0338)
035500*----------------------------------------------------------------*
035600 067-CALCUL-ANTAG.
035700
035800     IF WS-CD-TOTAL(WS-IDX) = ZERO
035900         MOVE ZERO TO WS-CD-ANTAG(WS-IDX)
036000     ELSE
036100         COMPUTE WS-CD-ANTAG(WS-IDX) =
036200                 WS-CD-RAW(WS-IDX) / WS-CD-TOTAL(WS-IDX)
036300     END-IF
036400.
036500 067-EXIT.
036600     EXIT.
036700*----------------------------------------------------------------*
036800*    TRI DECROISSANT DES CANDIDATS SUR L'ANTAGONISME
036900*----------------------------------------------------------------*
037000 070-SORT-ANTAG.
037100
037200     IF WS-NR-CANDIDATES > 1
037300         PERFORM 071-PASSE-DE-TRI THRU 071-EXIT
037400             VARYING WS-IDX FROM 1 BY 1
037500                     UNTIL WS-IDX >= WS-NR-CANDIDATES
037600     END-IF
037700.
037800 070-EXIT.
037900     EXIT.
038000
038100 071-PASSE-DE-TRI.
038200
038300     PERFORM 072-COMPARE-SWAP THRU 072-EXIT
038400         VARYING WS-IDX2 FROM 1 BY 1
038500                 UNTIL WS-IDX2 > WS-NR-CANDIDATES - WS-IDX
038600.
038700 071-EXIT.
038800     EXIT.
038900
039000 072-COMPARE-SWAP.
039100
039200     IF WS-CD-ANTAG(WS-IDX2) < WS-CD-ANTAG(WS-IDX2 + 1)
039300         MOVE WS-CANDIDATE(WS-IDX2)     TO WS-AUX-CANDIDATE
039400         MOVE WS-CANDIDATE(WS-IDX2 + 1) TO WS-CANDIDATE(WS-IDX2)
039500         MOVE WS-AUX-CANDIDATE           TO WS-CANDIDATE(WS-IDX2 + 1)
039600     END-IF
039700.
039800 072-EXIT.
039900     EXIT.
040000
040100 080-WRITE-OUTPUT.
040200
040300     MOVE ZERO TO WS-CUMUL-SM-TOTAL
040400     PERFORM 081-WRITE-CANDIDATE THRU 081-EXIT
040500         VARYING WS-IDX FROM 1 BY 1
040600                 UNTIL WS-IDX > WS-NR-CANDIDATES
040700
040800     IF WS-ALIAS-WITHIN-ON
040900         MOVE "WITHIN-EP" TO SM-MEASURE-NAME
041000     ELSE
041100         MOVE "ELECTORAL-DIVISIVENESS" TO SM-MEASURE-NAME
041200     END-IF
041300     COMPUTE SM-VALUE ROUNDED = WS-CUMUL-SM-TOTAL
041400     WRITE WS-REG-SUMMOUT
041500
041600     MOVE SPACES TO RL-LINE
041700     STRING "ENREGISTREMENTS UNITVOTE LUS : " WS-CT-LIDOS-UV
041800         DELIMITED BY SIZE INTO RL-LINE
041900     WRITE RL-LINE
042000.
042100 080-EXIT.
042200     EXIT.
042300
042400 081-WRITE-CANDIDATE.
042500
042600     MOVE WS-CD-ID(WS-IDX)    TO ME-ITEM-ID
042700     COMPUTE ME-WEIGHT ROUNDED = WS-CD-WEIGHT(WS-IDX)
042800     COMPUTE ME-MEASURE ROUNDED = WS-CD-ANTAG(WS-IDX)
042900     WRITE WS-REG-MEASROUT
043000
043100     ADD WS-CD-ANTAG(WS-IDX) TO WS-CUMUL-SM-TOTAL
043200.
043300 081-EXIT.
043400     EXIT.
043500
043600 090-FIN-PGM.
043700
043800     CLOSE UNITVOTE MEASROUT SUMMOUT REPORT-FILE
043900     DISPLAY "5-WITHINEP - FIN NORMALE - " WS-CT-LIDOS-UV
044000             " ENREGISTREMENTS TRAITES"
044100.
044200 090-EXIT.
044300     EXIT.
