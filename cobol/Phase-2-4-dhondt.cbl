000100******************************************************************
000200* Author:        Ropital Kevin
000300* Date:          11/09/1988
000400* Purpose:       Repartition des sieges a la plus forte moyenne
000500*                (methode D'HONDT) - mode global, mode multi-
000600*                niveaux (region/departement) et mode quotients.
000700* Tectonics:     cobc
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. 2-DHONDT.
001100 AUTHOR.        ROPITAL KEVIN.
001200 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001300 DATE-WRITTEN.  11/09/1988.
001400 DATE-COMPILED.
001500 SECURITY.      DIFFUSION RESTREINTE.
001600******************************************************************
001700*                    HISTORIQUE DES MODIFICATIONS
001800*----------------------------------------------------------------*
001900* DATE       AUTEUR  DOSSIER   DESCRIPTION
002000* ---------  ------  --------  ------------------------------
002100* 11/09/1988 KR      ET-0143   Version initiale - mode global.
002200* 25/03/1990 KR      ET-0219   Ajout du mode multi-niveaux
002300*                              (region/departement).
002400* 30/11/1992 SL      ET-0271   Ajout du mode quotients (sortie
002500*                              de la liste complete triee).
002600* 17/01/1994 SL      ET-0301   Seuil d'exclusion expose pour les
002700*                              indices Blais-Lago et Grofman-Selb.
002800* 04/02/1999 PLG     ET-0405   Revue an 2000 - eclatement de la
002900*                              zone date en AA/MM/JJ.
003000* 12/06/2001 PLG     ET-0451   Table des partis portee a 50 par
003100*                              groupe, 20 groupes au maximum.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400******************************************************************
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON STATUS IS WS-MODE-QUOTIENT-ON
003900            OFF STATUS IS WS-MODE-QUOTIENT-OFF
004000     UPSI-1 ON STATUS IS WS-MODE-NIVEAU-ON
004100            OFF STATUS IS WS-MODE-NIVEAU-OFF
004200.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PARTYVTE ASSIGN TO "PARTYVTE"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-FS-PV.
004800
004900     SELECT SEATOUT ASSIGN TO "SEATOUT"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-FS-SE.
005200
005300     SELECT REPORT-FILE ASSIGN TO "REPORT"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-FS-RL.
005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  PARTYVTE
006100     LABEL RECORD STANDARD
006200     RECORD CONTAINS 43 CHARACTERS.
006300 01  WS-REG-PARTYVTE.
006400     05 PV-LEVEL-1-ID         PIC X(10).
006500     05 PV-LEVEL-2-ID         PIC X(10).
006600     05 PV-PARTY-ID           PIC X(10).
006700     05 PV-VOTES              PIC 9(9).
006800     05 PV-SEATS-AVAIL        PIC 9(4).
006900
007000*    Vue clef de groupe (region+departement) - dossier ET-0219.
007100 01  WS-GRP-CLE REDEFINES WS-REG-PARTYVTE.
007200     05  WS-GRP-NIVEIS        PIC X(20).
007300     05  FILLER               PIC X(23).
007400
007500 FD  SEATOUT
007600     LABEL RECORD OMITTED
007700     RECORD CONTAINS  52 CHARACTERS.
007800 01  WS-REG-SEATOUT.
007900     05 SE-LEVEL-1-ID         PIC X(10).
008000     05 SE-LEVEL-2-ID         PIC X(10).
008100     05 SE-PARTY-ID           PIC X(10).
008200     05 SE-SEATS              PIC 9(4).
008300     05 SE-QUOTIENT          PIC S9(9)V9(8)
008400                               SIGN IS LEADING SEPARATE.
008500
008600 FD  REPORT-FILE
008700     LABEL RECORD OMITTED
008800     RECORD CONTAINS 132 CHARACTERS.
008900 01  RL-LINE                 PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200 01  FILLER                   PIC X(35)   VALUE
009300     '**** DEBUT DE LA WORKING-STORAGE **'.
009400
009500 77  WS-FS-PV                 PIC X(02)   VALUE '00'.
009600 77  WS-FS-SE                 PIC X(02)   VALUE '00'.
009700 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
009800 77  WS-FIN-PV                PIC X(01)   VALUE 'N'.
009900     88  FIN-PARTYVTE                     VALUE 'Y'.
010000 77  WS-CT-LIDOS-PV           PIC 9(7)    COMP  VALUE ZERO.
010100 77  WS-NR-GROUPS             PIC 9(4)    COMP  VALUE ZERO.
010200 77  WS-NR-PARTIES           PIC 9(4)    COMP  VALUE ZERO.
010300 77  WS-IDX                   PIC 9(4)    COMP  VALUE ZERO.
010400 77  WS-IDX2                  PIC 9(4)    COMP  VALUE ZERO.
010500 77  WS-GRP                   PIC 9(4)    COMP  VALUE ZERO.
010600 77  WS-DIV                   PIC 9(4)    COMP  VALUE ZERO.
010700 77  WS-QT-TOTAL              PIC 9(6)    COMP  VALUE ZERO.
010800 77  WS-QT-SEL                PIC 9(6)    COMP  VALUE ZERO.
010900 77  WS-TROUVE-SW              PIC X(01)   VALUE 'N'.
011000     88  TROUVE-GROUP                      VALUE 'Y'.
011100 77  WS-TROUVE-PT-SW           PIC X(01)   VALUE 'N'.
011200     88  TROUVE-PARTY                    VALUE 'Y'.
011300 77  WS-GRP-RECHERCHE           PIC X(20)   VALUE SPACES.
011400 77  WS-PT-RECHERCHE            PIC X(10)   VALUE SPACES.
011500 77  WS-GROUP-AUX             PIC X(24)   VALUE SPACES.
011600 77  WS-QUOC-AUX              PIC X(15)   VALUE SPACES.
011700 88  WS-MODE-QUOTIENT-ON     VALUE 'Y'.
011800 88  WS-MODE-QUOTIENT-OFF    VALUE 'N'.
011900 88  WS-MODE-NIVEAU-ON         VALUE 'Y'.
012000 88  WS-MODE-NIVEAU-OFF        VALUE 'N'.
012100
012200 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
012300 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
012400     05  WS-DH-AN             PIC 9(2).
012500     05  WS-DH-MES             PIC 9(2).
012600     05  WS-DH-JOUR             PIC 9(2).
012700 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
012800
012900*    Table des groupes (niveau 1 + niveau 2 + sieges du groupe).
013000 01  WS-TAB-GROUPS.
013100     05  WS-GROUP OCCURS 20 TIMES.
013200         10  WS-GR-NIVEAU-1     PIC X(10) VALUE SPACES.
013300         10  WS-GR-NIVEAU-2     PIC X(10) VALUE SPACES.
013400         10  WS-GR-SIEGES      PIC 9(4)  COMP VALUE ZERO.
013500*    Vue combinee servant a la comparaison directe des deux
013600*    zones de niveau (dossier ET-0219).
013700     05  WS-GR-VUE-ALFA REDEFINES WS-GROUP
013800                              PIC X(24) OCCURS 20 TIMES.
013900
014000*    Table des partis par groupe (index parallele a WS-GROUP).
014100 01  WS-TAB-PARTIES.
014200     05  WS-GR-PARTIES OCCURS 20 TIMES.
014300         10  WS-PT-QTD         PIC 9(4) COMP VALUE ZERO.
014400         10  WS-PARTY OCCURS 50 TIMES.
014500             15  WS-PT-ID          PIC X(10) VALUE SPACES.
014600             15  WS-PT-VOTES       PIC 9(9)  COMP VALUE ZERO.
014700             15  WS-PT-SIEGES      PIC 9(4)  COMP VALUE ZERO.
014800
014900*    Table des quotients pour le groupe en cours de traitement
015000*    (50 partis x 20 diviseurs au maximum).
015100 01  WS-TAB-QUOTIENTS.
015200     05  WS-QUOTIENT OCCURS 1000 TIMES.
015300         10  WS-QT-VALUE       PIC S9(9)V9(8) VALUE ZERO.
015400         10  WS-QT-PARTY-IX  PIC 9(4) COMP VALUE ZERO.
015500*    Vue en octets pour l'echange lors du tri (troisieme
015600*    REDEFINES du programme - dossier ET-0271).
015700     05  WS-QUOTIENT-AUX REDEFINES WS-QUOTIENT
015800                              PIC X(15) OCCURS 1000 TIMES.
015900
016000 01  FILLER                   PIC X(35)   VALUE
016100     '**** FIN DE LA WORKING-STORAGE ****'.
016200******************************************************************
016300 PROCEDURE DIVISION.
016400 000-MAIN-PROCEDURE.
016500
016600     PERFORM 010-INIT-PARA THRU 010-EXIT
016700     PERFORM 030-READ-PARTYVTE THRU 030-EXIT
016800     PERFORM 040-ACCUMULATE-GROUPS THRU 040-EXIT
016900             UNTIL FIN-PARTYVTE
017000     PERFORM 060-PROCESS-GROUP THRU 060-EXIT
017100         VARYING WS-GRP FROM 1 BY 1
017200                 UNTIL WS-GRP > WS-NR-GROUPS
017300     PERFORM 090-FIN-PGM THRU 090-EXIT
017400     STOP RUN
017500.
017600 010-INIT-PARA.
017700
017800     OPEN INPUT  PARTYVTE
017900     OPEN OUTPUT SEATOUT
018000     OPEN OUTPUT REPORT-FILE
018100
018200     ACCEPT WS-DATE-JOUR FROM DATE
018300     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
018400         DELIMITED BY SIZE INTO WS-DATE-EDITION
018500
018600     MOVE SPACES TO RL-LINE
018700     STRING "PROGRAMME 2-DHONDT" "  DATE : " WS-DATE-EDITION
018800            "  PAGE 01"
018900         DELIMITED BY SIZE INTO RL-LINE
019000     WRITE RL-LINE
019100.
019200 010-EXIT.
019300     EXIT.
019400
019500 030-READ-PARTYVTE.
019600
019700     READ PARTYVTE
019800         AT END
019900             SET FIN-PARTYVTE TO TRUE
020000         NOT AT END
020100             ADD 1 TO WS-CT-LIDOS-PV
020200     END-READ
020300.
020400 030-EXIT.
020500     EXIT.
020600*----------------------------------------------------------------*
020700*    ACCUMULATION PAIR GROUPE (NIVEAU 1 + NIVEAU 2) ET PAIR PARTI
020800*    SI LE COMMUTATEUR MULTI-NIVEAUX EST HORS SERVICE, TOUS LES
020900*    ENREGISTREMENTS SONT VERSES DANS LE GROUPE UNIQUE 1
021000*    (DOSSIER ET-0143 / ET-0219)
021100*----------------------------------------------------------------*
021200 040-ACCUMULATE-GROUPS.
021300
021400     IF WS-MODE-NIVEAU-ON
021500         STRING PV-LEVEL-1-ID PV-LEVEL-2-ID
021600             DELIMITED BY SIZE INTO WS-GRP-RECHERCHE
021700     ELSE
021800         MOVE SPACES TO WS-GRP-RECHERCHE
021900     END-IF
022000
022100     PERFORM 041-FIND-GROUP THRU 041-EXIT
022200     PERFORM 045-FIND-PARTY THRU 045-EXIT
022300
022400     ADD PV-VOTES TO WS-PT-VOTES(WS-GRP, WS-IDX2)
022500     IF PV-SEATS-AVAIL > WS-GR-SIEGES(WS-GRP)
022600         MOVE PV-SEATS-AVAIL TO WS-GR-SIEGES(WS-GRP)
022700     END-IF
022800
022900     PERFORM 030-READ-PARTYVTE THRU 030-EXIT
023000.
023100 040-EXIT.
023200     EXIT.
023300
023400 041-FIND-GROUP.
023500
023600     MOVE 'N' TO WS-TROUVE-SW
023700     PERFORM 042-COMPARE-GROUP THRU 042-EXIT
023800         VARYING WS-GRP FROM 1 BY 1
023900                 UNTIL WS-GRP > WS-NR-GROUPS
024000                    OR TROUVE-GROUP
024100
024200     IF NOT TROUVE-GROUP
024300         ADD 1 TO WS-NR-GROUPS
024400         MOVE WS-GRP-RECHERCHE(1:10)  TO WS-GR-NIVEAU-1(WS-NR-GROUPS)
024500         MOVE WS-GRP-RECHERCHE(11:10) TO WS-GR-NIVEAU-2(WS-NR-GROUPS)
024600         MOVE WS-NR-GROUPS TO WS-GRP
024700     ELSE
024800         COMPUTE WS-GRP = WS-GRP - 1
024900     END-IF
025000.
025100 041-EXIT.
025200     EXIT.
025300
025400 042-COMPARE-GROUP.
025500
025600     MOVE SPACES TO WS-GROUP-AUX
025700     STRING WS-GR-NIVEAU-1(WS-GRP) WS-GR-NIVEAU-2(WS-GRP)
025800         DELIMITED BY SIZE INTO WS-GROUP-AUX
025900     IF WS-GROUP-AUX(1:20) = WS-GRP-RECHERCHE
026000         SET TROUVE-GROUP TO TRUE
026100     END-IF
026200.
026300 042-EXIT.
026400     EXIT.
026500
026600 045-FIND-PARTY.
026700
026800     MOVE 'N' TO WS-TROUVE-PT-SW
026900     MOVE PV-PARTY-ID TO WS-PT-RECHERCHE
027000     PERFORM 046-COMPARE-PARTY THRU 046-EXIT
027100         VARYING WS-IDX2 FROM 1 BY 1
027200                 UNTIL WS-IDX2 > WS-PT-QTD(WS-GRP)
027300                    OR TROUVE-PARTY
027400
027500     IF NOT TROUVE-PARTY
027600         ADD 1 TO WS-PT-QTD(WS-GRP)
027700         MOVE WS-PT-QTD(WS-GRP) TO WS-IDX2
027800         MOVE PV-PARTY-ID TO WS-PT-ID(WS-GRP, WS-IDX2)
027900     ELSE
028000         COMPUTE WS-IDX2 = WS-IDX2 - 1
028100     END-IF
028200.
028300 045-EXIT.
028400     EXIT.
028500
028600 046-COMPARE-PARTY.
028700
028800     IF WS-PT-ID(WS-GRP, WS-IDX2) = WS-PT-RECHERCHE
028900         SET TROUVE-PARTY TO TRUE
029000     END-IF
029100.
029200 046-EXIT.
029300     EXIT.
029400*----------------------------------------------------------------*
029500*    TRAITEMENT D'UN GROUPE : GENERATION DES QUOTIENTS, SELECTION
029600*    DES S PLUS FORTS ET ECRITURE DES SIEGES (DOSSIER ET-0219)
029700*----------------------------------------------------------------*
029800 060-PROCESS-GROUP.
029900
030000     IF WS-GR-SIEGES(WS-GRP) > ZERO
030100         PERFORM 061-GENERATE-QUOTIENTS THRU 061-EXIT
030200         PERFORM 065-SORT-QUOTIENTS THRU 065-EXIT
030300         IF WS-MODE-QUOTIENT-ON
030400             PERFORM 068-WRITE-QUOTIENTS THRU 068-EXIT
030500         ELSE
030600             PERFORM 069-ASSIGN-SIEGES THRU 069-EXIT
030700             PERFORM 080-WRITE-SIEGES THRU 080-EXIT
030800         END-IF
030900     END-IF
031000.
031100 060-EXIT.
031200     EXIT.
031300
031400 061-GENERATE-QUOTIENTS.
031500
031600     MOVE ZERO TO WS-QT-TOTAL
031700     PERFORM 062-GENERATE-PER-PARTY THRU 062-EXIT
031800         VARYING WS-IDX FROM 1 BY 1
031900                 UNTIL WS-IDX > WS-PT-QTD(WS-GRP)
032000.
032100 061-EXIT.
032200     EXIT.
032300
032400 062-GENERATE-PER-PARTY.
032500
032600     PERFORM 063-GENERATE-PER-DIVISOR THRU 063-EXIT
032700         VARYING WS-DIV FROM 1 BY 1
032800                 UNTIL WS-DIV > WS-GR-SIEGES(WS-GRP)
032900.
033000 062-EXIT.
033100     EXIT.
033200
033300 063-GENERATE-PER-DIVISOR.
033400
033500     ADD 1 TO WS-QT-TOTAL
033600     COMPUTE WS-QT-VALUE(WS-QT-TOTAL) ROUNDED =
033700             WS-PT-VOTES(WS-GRP, WS-IDX) / WS-DIV
033800     MOVE WS-IDX TO WS-QT-PARTY-IX(WS-QT-TOTAL)
033900.
034000 063-EXIT.
034100     EXIT.
034200*----------------------------------------------------------------*
034300*    TRI DECROISSANT DES QUOTIENTS (TRI A BULLES)
034400*----------------------------------------------------------------*
034500 065-SORT-QUOTIENTS.
034600
034700     PERFORM 066-PASSE-DE-TRI THRU 066-EXIT
034800         VARYING WS-IDX FROM 1 BY 1
034900                 UNTIL WS-IDX >= WS-QT-TOTAL
035000.
035100 065-EXIT.
035200     EXIT.
035300
035400 066-PASSE-DE-TRI.
035500
035600     PERFORM 067-COMPARE-SWAP THRU 067-EXIT
035700         VARYING WS-IDX2 FROM 1 BY 1
035800                 UNTIL WS-IDX2 > WS-QT-TOTAL - WS-IDX
035900.
036000 066-EXIT.
036100     EXIT.
036200
036300 067-COMPARE-SWAP.
036400
036500     IF WS-QT-VALUE(WS-IDX2) < WS-QT-VALUE(WS-IDX2 + 1)
036600         MOVE WS-QUOTIENT(WS-IDX2)     TO WS-QUOC-AUX
036700         MOVE WS-QUOTIENT(WS-IDX2 + 1) TO WS-QUOTIENT(WS-IDX2)
036800         MOVE WS-QUOC-AUX               TO WS-QUOTIENT(WS-IDX2 + 1)
036900     END-IF
037000.
037100 067-EXIT.
037200     EXIT.
037300*----------------------------------------------------------------*
037400*    ATTRIBUTION DES SIEGES AUX S PREMIERS QUOTIENTS
037500*----------------------------------------------------------------*
037600 069-ASSIGN-SIEGES.
037700
037800     PERFORM 070-RESET-SIEGES THRU 070-EXIT
037900         VARYING WS-IDX FROM 1 BY 1
038000                 UNTIL WS-IDX > WS-PT-QTD(WS-GRP)
038100
038200     MOVE WS-GR-SIEGES(WS-GRP) TO WS-QT-SEL
038300     PERFORM 071-COUNT-SIEGE THRU 071-EXIT
038400         VARYING WS-IDX FROM 1 BY 1
038500                 UNTIL WS-IDX > WS-QT-SEL
038600.
038700 069-EXIT.
038800     EXIT.
038900
039000 070-RESET-SIEGES.
039100
039200     MOVE ZERO TO WS-PT-SIEGES(WS-GRP, WS-IDX)
039300.
039400 070-EXIT.
039500     EXIT.
039600
039700 071-COUNT-SIEGE.
039800
039900     ADD 1 TO WS-PT-SIEGES(WS-GRP, WS-QT-PARTY-IX(WS-IDX))
040000.
040100 071-EXIT.
040200     EXIT.
040300*----------------------------------------------------------------*
040400*    ECRITURE DES SIEGES PAIR PARTI - SEUIL D'EXCLUSION = LE
040500*    S-IEME QUOTIENT (DOSSIER ET-0301)
040600*----------------------------------------------------------------*
040700 080-WRITE-SIEGES.
040800
040900     PERFORM 081-WRITE-PARTY THRU 081-EXIT
041000         VARYING WS-IDX FROM 1 BY 1
041100                 UNTIL WS-IDX > WS-PT-QTD(WS-GRP)
041200
041300     MOVE SPACES TO RL-LINE
041400     STRING "  ** TOTAL GROUPE " WS-GR-NIVEAU-1(WS-GRP)
041500            WS-GR-NIVEAU-2(WS-GRP) " - SIEGES : "
041600            WS-GR-SIEGES(WS-GRP)
041700         DELIMITED BY SIZE INTO RL-LINE
041800     WRITE RL-LINE
041900.
042000 080-EXIT.
042100     EXIT.
042200
042300 081-WRITE-PARTY.
042400
042500     MOVE WS-GR-NIVEAU-1(WS-GRP)     TO SE-LEVEL-1-ID
042600     MOVE WS-GR-NIVEAU-2(WS-GRP)     TO SE-LEVEL-2-ID
042700     MOVE WS-PT-ID(WS-GRP, WS-IDX)  TO SE-PARTY-ID
042800     MOVE WS-PT-SIEGES(WS-GRP, WS-IDX) TO SE-SEATS
042900     MOVE WS-QT-VALUE(WS-GR-SIEGES(WS-GRP)) TO SE-QUOTIENT
043000     WRITE WS-REG-SEATOUT
043100
043200     MOVE SPACES TO RL-LINE
043300     STRING WS-PT-ID(WS-GRP, WS-IDX) "  SIEGES:"
043400            WS-PT-SIEGES(WS-GRP, WS-IDX)
043500         DELIMITED BY SIZE INTO RL-LINE
043600     WRITE RL-LINE
043700.
043800 081-EXIT.
043900     EXIT.
044000*----------------------------------------------------------------*
044100*    MODE QUOTIENTS - SORTIE DE LA LISTE COMPLETE TRIEE
044200*----------------------------------------------------------------*
044300 068-WRITE-QUOTIENTS.
044400
044500     PERFORM 082-WRITE-QUOTIENT THRU 082-EXIT
044600         VARYING WS-IDX FROM 1 BY 1
044700                 UNTIL WS-IDX > WS-QT-TOTAL
044800.
044900 068-EXIT.
045000     EXIT.
045100
045200 082-WRITE-QUOTIENT.
045300
045400     MOVE WS-GR-NIVEAU-1(WS-GRP)       TO SE-LEVEL-1-ID
045500     MOVE WS-GR-NIVEAU-2(WS-GRP)       TO SE-LEVEL-2-ID
045600     MOVE WS-PT-ID(WS-GRP, WS-QT-PARTY-IX(WS-IDX)) TO SE-PARTY-ID
045700     MOVE ZERO                        TO SE-SEATS
045800     MOVE WS-QT-VALUE(WS-IDX)         TO SE-QUOTIENT
045900     WRITE WS-REG-SEATOUT
046000.
046100 082-EXIT.
046200     EXIT.
046300
046400 090-FIN-PGM.
046500
046600     MOVE SPACES TO RL-LINE
046700     STRING "ENREGISTREMENTS PARTYVTE LUS : " WS-CT-LIDOS-PV
046800         DELIMITED BY SIZE INTO RL-LINE
046900     WRITE RL-LINE
047000
047100     CLOSE PARTYVTE SEATOUT REPORT-FILE
047200     DISPLAY "2-DHONDT - FIN NORMALE - " WS-NR-GROUPS
047300             " GROUPES TRAITES"
047400.
047500 090-EXIT.
047600     EXIT.
