000100******************************************************************
000200* Author:        Ropital Kevin
000300* Date:          22/01/1998
000400* Purpose:       Indice de competition de Grofman-Selb sous
000500*                repartition D'Hondt.
000600* Tectonics:     cobc
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 5-GROFMANSELB.
001000 AUTHOR.        ROPITAL KEVIN.
001100 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001200 DATE-WRITTEN.  22/01/1998.
001300 DATE-COMPILED.
001400 SECURITY.      DIFFUSION RESTREINTE.
001500******************************************************************
001600*                    HISTORIQUE DES MODIFICATIONS
001700*----------------------------------------------------------------*
001800* DATE       AUTEUR  DOSSIER   DESCRIPTION
001900* ---------  ------  --------  ------------------------------
002000* 22/01/1998 KR      ET-0397   Version initiale.
002100* 04/02/1999 PLG     ET-0411   Revue an 2000 - eclatement de la
002200*                              zone date en AA/MM/JJ.
002300* 11/05/2000 KR      ET-0428   Nombre de sieges S parametrable
002400*                              par defaut a 5 (dossier initial).
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700******************************************************************
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT PARTYVTE ASSIGN TO "PARTYVTE"
003500         ORGANIZATION IS LINE SEQUENTIAL
003600         FILE STATUS IS WS-FS-PV.
003700
003800     SELECT MEASROUT ASSIGN TO "MEASROUT"
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-FS-ME.
004100
004200     SELECT SUMMOUT ASSIGN TO "SUMMOUT"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-FS-SM.
004500
004600     SELECT REPORT-FILE ASSIGN TO "REPORT"
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-FS-RL.
004900******************************************************************
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300*    NOTE (DOSSIER ET-0397) : LES VOTES DE CE FICHIER SONT ICI
005400*    DES PARTS (SHARES), NON DES DECOMPTES BRUTS, COMME DANS
005500*    L'USAGE DES AUTEURS DE L'INDICE.
005600 FD  PARTYVTE
005700     LABEL RECORD STANDARD
005800     RECORD CONTAINS 43 CHARACTERS.
005900 01  WS-REG-PARTYVTE.
006000     05 PV-LEVEL-1-ID         PIC X(10).
006100     05 PV-LEVEL-2-ID         PIC X(10).
006200     05 PV-PARTY-ID           PIC X(10).
006300     05 PV-VOTES              PIC 9(9).
006400     05 PV-SEATS-AVAIL        PIC 9(4).
006500
006600 01  WS-GRP-CLE REDEFINES WS-REG-PARTYVTE.
006700     05  WS-GRP-NIVEIS        PIC X(20).
006800     05  FILLER               PIC X(23).
006900
007000 FD  MEASROUT
007100     LABEL RECORD OMITTED
007200     RECORD CONTAINS  34 CHARACTERS.
007300 01  WS-REG-MEASROUT.
007400     05 ME-ITEM-ID            PIC X(10).
007500     05 ME-WEIGHT             PIC S9(3)V9(8)
007600                               SIGN IS LEADING SEPARATE.
007700     05 ME-MEASURE            PIC S9(3)V9(8)
007800                               SIGN IS LEADING SEPARATE.
007900
008000 FD  SUMMOUT
008100     LABEL RECORD OMITTED
008200     RECORD CONTAINS  42 CHARACTERS.
008300 01  WS-REG-SUMMOUT.
008400     05 SM-MEASURE-NAME       PIC X(24).
008500     05 SM-VALUE              PIC S9(9)V9(8)
008600                               SIGN IS LEADING SEPARATE.
008700
008800 FD  REPORT-FILE
008900     LABEL RECORD OMITTED
009000     RECORD CONTAINS 132 CHARACTERS.
009100 01  RL-LINE                 PIC X(132).
009200
009300 WORKING-STORAGE SECTION.
009400 01  FILLER                   PIC X(35)   VALUE
009500     '**** DEBUT DE LA WORKING-STORAGE **'.
009600
009700 77  WS-FS-PV                 PIC X(02)   VALUE '00'.
009800 77  WS-FS-ME                 PIC X(02)   VALUE '00'.
009900 77  WS-FS-SM                 PIC X(02)   VALUE '00'.
010000 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
010100 77  WS-FIN-PV                PIC X(01)   VALUE 'N'.
010200     88  FIN-PARTYVTE                     VALUE 'Y'.
010300 77  WS-CT-LIDOS-PV           PIC 9(7)    COMP  VALUE ZERO.
010400 77  WS-NR-PARTIES           PIC 9(4)    COMP  VALUE ZERO.
010500 77  WS-IDX                   PIC 9(4)    COMP  VALUE ZERO.
010600 77  WS-IDX2                  PIC 9(4)    COMP  VALUE ZERO.
010700 77  WS-IDX3                  PIC 9(4)    COMP  VALUE ZERO.
010800 77  WS-DIV                   PIC 9(4)    COMP  VALUE ZERO.
010900 77  WS-QT-TOTAL              PIC 9(6)    COMP  VALUE ZERO.
011000 77  WS-QUOC-AUX              PIC X(15)   VALUE SPACES.
011100 77  WS-TOTAL-VOTES           PIC 9(9)    COMP  VALUE ZERO.
011200 77  WS-TOTAL-SIEGES          PIC 9(4)    COMP  VALUE 5.
011300 77  WS-SEUIL-TE             PIC S9(3)V9(8) VALUE ZERO.
011400 77  WS-CUMUL-SM-TOTAL         PIC S9(9)V9(8) VALUE ZERO.
011500 77  WS-TROUVE-SW              PIC X(01)   VALUE 'N'.
011600     88  TROUVE-PARTY                    VALUE 'Y'.
011700 77  WS-PT-RECHERCHE            PIC X(10)   VALUE SPACES.
011800
011900 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
012000 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
012100     05  WS-DH-AN             PIC 9(2).
012200     05  WS-DH-MES             PIC 9(2).
012300     05  WS-DH-JOUR             PIC 9(2).
012400 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
012500
012600*    Table des partis (portee globale - dossier ET-0397).
012700 01  WS-TAB-PARTIES.
012800     05  WS-PARTY OCCURS 100 TIMES.
012900         10  WS-PT-ID              PIC X(10) VALUE SPACES.
013000         10  WS-PT-VOTES           PIC S9(3)V9(8)
013100                                    VALUE ZERO.
013200         10  WS-PT-SIEGES          PIC 9(4)  COMP VALUE ZERO.
013300         10  WS-PT-SIEGE-SW      PIC X(01) VALUE 'N'.
013400             88  PT-SIEGE-OUI              VALUE 'Y'.
013500         10  WS-PT-PERTE-MAX       PIC S9(9)V9(8)
013600                                    VALUE ZERO.
013700         10  WS-PT-PERTE-SW        PIC X(01) VALUE 'N'.
013800             88  PT-PERTE-OUI                VALUE 'Y'.
013900         10  WS-PT-LOSE            PIC S9(3)V9(8)
014000                                    VALUE ZERO.
014100         10  WS-PT-GAIN            PIC S9(3)V9(8)
014200                                    VALUE ZERO.
014300         10  WS-PT-COMPET          PIC S9(3)V9(8)
014400                                    VALUE ZERO.
014500
014600*    Table des quotients D'Hondt pour le seuil d'exclusion
014700*    (dossier ET-0397).
014800 01  WS-TAB-QUOTIENTS.
014900     05  WS-QUOTIENT OCCURS 2000 TIMES.
015000         10  WS-QT-VALUE       PIC S9(9)V9(8) VALUE ZERO.
015100         10  WS-QT-PARTY-IX  PIC 9(4) COMP VALUE ZERO.
015200         10  WS-QT-GAGNE      PIC X(01) VALUE 'N'.
015300             88  QT-GAGNE-OUI           VALUE 'Y'.
015400*    Vue en octets, deuxieme REDEFINES, pour l'echange lors du
015500*    tri decroissant des quotients.
015600     05  WS-QUOTIENT-AUX REDEFINES WS-QUOTIENT
015700                              PIC X(15) OCCURS 2000 TIMES.
015800
015900 77  WS-CANDIDATE-MAX-PERTE   PIC S9(9)V9(8) VALUE ZERO.
016000 77  WS-NUMER-PERTE           PIC S9(9)V9(8) VALUE ZERO.
016100 77  WS-DENOM-PERTE           PIC S9(3)V9(8) VALUE ZERO.
016200 77  WS-A-MOINS-TE            PIC S9(3)V9(8) VALUE ZERO.
016300 77  WS-B-MOINS-TE            PIC S9(3)V9(8) VALUE ZERO.
016400
016500 01  FILLER                   PIC X(35)   VALUE
016600     '**** FIN DE LA WORKING-STORAGE ****'.
016700******************************************************************
016800 PROCEDURE DIVISION.
016900 000-MAIN-PROCEDURE.
017000
017100     PERFORM 010-INIT-PARA THRU 010-EXIT
017200     PERFORM 030-READ-PARTYVTE THRU 030-EXIT
017300     PERFORM 040-ACCUMULATE THRU 040-EXIT
017400             UNTIL FIN-PARTYVTE
017500
017600     COMPUTE WS-SEUIL-TE = 1 / (WS-TOTAL-SIEGES + 1)
017700
017800     IF WS-TOTAL-SIEGES > ZERO
017900         PERFORM 060-GENERATE-QUOTIENTS THRU 060-EXIT
018000         PERFORM 065-SORT-QUOTIENTS THRU 065-EXIT
018100         PERFORM 070-CLASSIFY THRU 070-EXIT
018200     END-IF
018300
018400     PERFORM 100-CALCUL-LOSE THRU 100-EXIT
018500         VARYING WS-IDX FROM 1 BY 1
018600                 UNTIL WS-IDX > WS-NR-PARTIES
018700     PERFORM 120-CALCUL-GAIN THRU 120-EXIT
018800         VARYING WS-IDX FROM 1 BY 1
018900                 UNTIL WS-IDX > WS-NR-PARTIES
019000     PERFORM 140-CALCUL-COMPET THRU 140-EXIT
019100         VARYING WS-IDX FROM 1 BY 1
019200                 UNTIL WS-IDX > WS-NR-PARTIES
019300
019400     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
019500     PERFORM 090-FIN-PGM THRU 090-EXIT
019600     STOP RUN
019700.
019800 010-INIT-PARA.
019900
020000     OPEN INPUT  PARTYVTE
020100     OPEN OUTPUT MEASROUT
020200     OPEN OUTPUT SUMMOUT
020300     OPEN OUTPUT REPORT-FILE
020400
020500     ACCEPT WS-DATE-JOUR FROM DATE
020600     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
020700         DELIMITED BY SIZE INTO WS-DATE-EDITION
020800
020900     MOVE SPACES TO RL-LINE
021000     STRING "PROGRAMME 5-GROFMANSELB" "  DATE : " WS-DATE-EDITION
021100            "  PAGE 01"
021200         DELIMITED BY SIZE INTO RL-LINE
021300     WRITE RL-LINE
021400.
021500 010-EXIT.
021600     EXIT.
021700
021800 030-READ-PARTYVTE.
021900
022000     READ PARTYVTE
022100         AT END
022200             SET FIN-PARTYVTE TO TRUE
022300         NOT AT END
022400             ADD 1 TO WS-CT-LIDOS-PV
022500     END-READ
022600.
022700 030-EXIT.
022800     EXIT.
022900
023000 040-ACCUMULATE.
023100
023200     MOVE PV-PARTY-ID TO WS-PT-RECHERCHE
023300     PERFORM 041-FIND-PARTY THRU 041-EXIT
023400
023500     ADD PV-VOTES TO WS-PT-VOTES(WS-IDX)
023600     ADD PV-VOTES TO WS-TOTAL-VOTES
023700     IF PV-SEATS-AVAIL > ZERO
023800         MOVE PV-SEATS-AVAIL TO WS-TOTAL-SIEGES
023900     END-IF
024000
024100     PERFORM 030-READ-PARTYVTE THRU 030-EXIT
024200.
024300 040-EXIT.
024400     EXIT.
024500
024600 041-FIND-PARTY.
024700
024800     MOVE 'N' TO WS-TROUVE-SW
024900     PERFORM 042-COMPARE THRU 042-EXIT
025000         VARYING WS-IDX FROM 1 BY 1
025100                 UNTIL WS-IDX > WS-NR-PARTIES
025200                    OR TROUVE-PARTY
025300
025400     IF NOT TROUVE-PARTY
025500         ADD 1 TO WS-NR-PARTIES
025600         MOVE WS-PT-RECHERCHE TO WS-PT-ID(WS-NR-PARTIES)
025700         MOVE WS-NR-PARTIES TO WS-IDX
025800     ELSE
025900         COMPUTE WS-IDX = WS-IDX - 1
026000     END-IF
026100.
026200 041-EXIT.
026300     EXIT.
026400
026500 042-COMPARE.
026600
026700     IF WS-PT-ID(WS-IDX) = WS-PT-RECHERCHE
026800         SET TROUVE-PARTY TO TRUE
026900     END-IF
027000.
027100 042-EXIT.
027200     EXIT.
027300*----------------------------------------------------------------*
027400*    QUOTIENTS D'HONDT (PARTI X DIVISEUR 1 A S), SEUIL
027500*    D'EXCLUSION AU S-IEME QUOTIENT (DOSSIER ET-0397).
027600*----------------------------------------------------------------*
027700 060-GENERATE-QUOTIENTS.
027800
027900     MOVE ZERO TO WS-QT-TOTAL
028000     PERFORM 061-PER-PARTY THRU 061-EXIT
028100         VARYING WS-IDX FROM 1 BY 1
028200                 UNTIL WS-IDX > WS-NR-PARTIES
028300.
028400 060-EXIT.
028500     EXIT.
028600
028700 061-PER-PARTY.
028800
028900     PERFORM 062-PER-DIVISOR THRU 062-EXIT
029000         VARYING WS-DIV FROM 1 BY 1
029100                 UNTIL WS-DIV > WS-TOTAL-SIEGES
029200.
029300 061-EXIT.
029400     EXIT.
029500
029600 062-PER-DIVISOR.
029700
029800     ADD 1 TO WS-QT-TOTAL
029900     COMPUTE WS-QT-VALUE(WS-QT-TOTAL) ROUNDED =
030000             WS-PT-VOTES(WS-IDX) / WS-DIV
030100     MOVE WS-IDX TO WS-QT-PARTY-IX(WS-QT-TOTAL)
030200     MOVE 'N'    TO WS-QT-GAGNE(WS-QT-TOTAL)
030300.
030400 062-EXIT.
030500     EXIT.
030600
030700 065-SORT-QUOTIENTS.
030800
030900     PERFORM 066-PASSE-DE-TRI THRU 066-EXIT
031000         VARYING WS-IDX FROM 1 BY 1
031100                 UNTIL WS-IDX >= WS-QT-TOTAL
031200.
031300 065-EXIT.
031400     EXIT.
031500
031600 066-PASSE-DE-TRI.
031700
031800     PERFORM 067-COMPARE-SWAP THRU 067-EXIT
031900         VARYING WS-IDX2 FROM 1 BY 1
032000                 UNTIL WS-IDX2 > WS-QT-TOTAL - WS-IDX
032100.
032200 066-EXIT.
032300     EXIT.
032400
032500 067-COMPARE-SWAP.
032600
032700     IF WS-QT-VALUE(WS-IDX2) < WS-QT-VALUE(WS-IDX2 + 1)
032800         MOVE WS-QUOTIENT(WS-IDX2)     TO WS-QUOC-AUX
032900         MOVE WS-QUOTIENT(WS-IDX2 + 1) TO WS-QUOTIENT(WS-IDX2)
033000         MOVE WS-QUOC-AUX               TO WS-QUOTIENT(WS-IDX2 + 1)
033100     END-IF
033200.
033300 067-EXIT.
033400     EXIT.
033500
033600 070-CLASSIFY.
033700
033800     PERFORM 071-WINNER THRU 071-EXIT
033900         VARYING WS-IDX FROM 1 BY 1
034000                 UNTIL WS-IDX > WS-TOTAL-SIEGES
034100.
034200 070-EXIT.
034300     EXIT.
034400
034500 071-WINNER.
034600
034700     MOVE 'Y' TO WS-QT-GAGNE(WS-IDX)
034800     ADD 1 TO WS-PT-SIEGES(WS-QT-PARTY-IX(WS-IDX))
034900     MOVE 'Y' TO WS-PT-SIEGE-SW(WS-QT-PARTY-IX(WS-IDX))
035000.
035100 071-EXIT.
035200     EXIT.
035300*----------------------------------------------------------------*
035400*    LOSE(P) POUR UN PARTI ASSIS P (VOTES V, SIEGES S) : POUR
035500*    CHAQUE AUTRE PARTI ASSIS F, PRENDRE SA LIGNE DE QUOTIENT
035600*    LOSER LA PLUS FORTE ET CALCULER
035700*      ((SIEGES(F)+1).V - S.VOTES(F)) / ((SIEGES(F)+1)+S)
035800*    LOSE(P) = MINIMUM SUR F  (DOSSIER ET-0397)
035900*----------------------------------------------------------------*
036000 100-CALCUL-LOSE.
036100
036200     IF PT-SIEGE-OUI(WS-IDX)
036300         MOVE ZERO TO WS-PT-PERTE-SW(WS-IDX)
036400         PERFORM 101-COMPETITOR THRU 101-EXIT
036500             VARYING WS-IDX2 FROM 1 BY 1
036600                     UNTIL WS-IDX2 > WS-NR-PARTIES
036700
036800         IF NOT PT-PERTE-OUI(WS-IDX)
036900             MOVE ZERO TO WS-PT-LOSE(WS-IDX)
037000         END-IF
037100     ELSE
037200         MOVE ZERO TO WS-PT-LOSE(WS-IDX)
037300     END-IF
037400.
037500 100-EXIT.
037600     EXIT.
037700
037800 101-COMPETITOR.
037900
038000     IF WS-IDX2 NOT = WS-IDX
038100        AND PT-SIEGE-OUI(WS-IDX2)
038200         MOVE ZERO TO WS-CANDIDATE-MAX-PERTE
038300         MOVE 'N'  TO WS-TROUVE-SW
038400         PERFORM 102-PLUS-FORT-QUOTIENT-LOSER THRU 102-EXIT
038500             VARYING WS-IDX3 FROM 1 BY 1
038600                     UNTIL WS-IDX3 > WS-QT-TOTAL
038700
038800         IF TROUVE-PARTY
038900             COMPUTE WS-NUMER-PERTE =
039000                 ((WS-PT-SIEGES(WS-IDX2) + 1) * WS-PT-VOTES(WS-IDX))
039100                  - (WS-PT-SIEGES(WS-IDX) * WS-PT-VOTES(WS-IDX2))
039200             COMPUTE WS-DENOM-PERTE =
039300                 (WS-PT-SIEGES(WS-IDX2) + 1) + WS-PT-SIEGES(WS-IDX)
039400
039500             IF WS-DENOM-PERTE NOT = ZERO
039600                 COMPUTE WS-NUMER-PERTE =
039700                         WS-NUMER-PERTE / WS-DENOM-PERTE
039800
039900                 IF NOT PT-PERTE-OUI(WS-IDX)
040000                     MOVE WS-NUMER-PERTE TO WS-PT-LOSE(WS-IDX)
040100                     MOVE 'Y' TO WS-PT-PERTE-SW(WS-IDX)
040200                 ELSE
040300                     IF WS-NUMER-PERTE < WS-PT-LOSE(WS-IDX)
040400                         MOVE WS-NUMER-PERTE TO WS-PT-LOSE(WS-IDX)
040500                     END-IF
040600                 END-IF
040700             END-IF
040800         END-IF
040900     END-IF
041000.
041100 101-EXIT.
041200     EXIT.
041300
041400 102-PLUS-FORT-QUOTIENT-LOSER.
041500
041600     IF NOT QT-GAGNE-OUI(WS-IDX3)
041700        AND WS-QT-PARTY-IX(WS-IDX3) = WS-IDX2
041800         IF NOT TROUVE-PARTY
041900             MOVE WS-QT-VALUE(WS-IDX3) TO WS-CANDIDATE-MAX-PERTE
042000             SET TROUVE-PARTY TO TRUE
042100         ELSE
042200             IF WS-QT-VALUE(WS-IDX3) > WS-CANDIDATE-MAX-PERTE
042300                 MOVE WS-QT-VALUE(WS-IDX3)
042400                      TO WS-CANDIDATE-MAX-PERTE
042500             END-IF
042600         END-IF
042700     END-IF
042800.
042900 102-EXIT.
043000     EXIT.
043100*----------------------------------------------------------------*
043200*    GAIN(P) = (1+SIEGES(P))/(S+1) - VOTES(P)  (SIEGES=0 SI NON
043300*    ASSIS) - DOSSIER ET-0397
043400*----------------------------------------------------------------*
043500 120-CALCUL-GAIN.
043600
043700     COMPUTE WS-PT-GAIN(WS-IDX) =
043800         ((1 + WS-PT-SIEGES(WS-IDX)) / (WS-TOTAL-SIEGES + 1))
043900             - WS-PT-VOTES(WS-IDX)
044000.
044100 120-EXIT.
044200     EXIT.
044300*----------------------------------------------------------------*
044400*    COMPETITION(P) = MAX(TE - GAIN(P), TE - LOSE(P)) / TE
044500*    (DOSSIER ET-0397)
044600*----------------------------------------------------------------*
044700 140-CALCUL-COMPET.
044800
044900     COMPUTE WS-A-MOINS-TE = WS-SEUIL-TE - WS-PT-GAIN(WS-IDX)
045000     COMPUTE WS-B-MOINS-TE = WS-SEUIL-TE - WS-PT-LOSE(WS-IDX)
045100
045200     IF WS-A-MOINS-TE > WS-B-MOINS-TE
045300         MOVE WS-A-MOINS-TE TO WS-CANDIDATE-MAX-PERTE
045400     ELSE
045500         MOVE WS-B-MOINS-TE TO WS-CANDIDATE-MAX-PERTE
045600     END-IF
045700
045800     IF WS-SEUIL-TE = ZERO
045900         MOVE ZERO TO WS-PT-COMPET(WS-IDX)
046000     ELSE
046100         COMPUTE WS-PT-COMPET(WS-IDX) =
046200                 WS-CANDIDATE-MAX-PERTE / WS-SEUIL-TE
046300     END-IF
046400.
046500 140-EXIT.
046600     EXIT.
046700
046800 080-WRITE-OUTPUT.
046900
047000     MOVE ZERO TO WS-CUMUL-SM-TOTAL
047100     PERFORM 081-WRITE-PARTY THRU 081-EXIT
047200         VARYING WS-IDX FROM 1 BY 1
047300                 UNTIL WS-IDX > WS-NR-PARTIES
047400
047500     MOVE "GROFMAN-SELB" TO SM-MEASURE-NAME
047600     COMPUTE SM-VALUE ROUNDED = WS-CUMUL-SM-TOTAL
047700     WRITE WS-REG-SUMMOUT
047800
047900     MOVE SPACES TO RL-LINE
048000     STRING "ENREGISTREMENTS PARTYVTE LUS : " WS-CT-LIDOS-PV
048100         DELIMITED BY SIZE INTO RL-LINE
048200     WRITE RL-LINE
048300.
048400 080-EXIT.
048500     EXIT.
048600
048700 081-WRITE-PARTY.
048800
048900     MOVE WS-PT-ID(WS-IDX)     TO ME-ITEM-ID
049000     COMPUTE ME-WEIGHT ROUNDED = WS-PT-VOTES(WS-IDX)
049100     COMPUTE ME-MEASURE ROUNDED = WS-PT-COMPET(WS-IDX)
049200     WRITE WS-REG-MEASROUT
049300
049400     COMPUTE WS-CUMUL-SM-TOTAL =
049500         WS-CUMUL-SM-TOTAL +
049600         (WS-PT-COMPET(WS-IDX) * WS-PT-VOTES(WS-IDX))
049700.
049800 081-EXIT.
049900     EXIT.
050000
050100 090-FIN-PGM.
050200
050300     CLOSE PARTYVTE MEASROUT SUMMOUT REPORT-FILE
050400     DISPLAY "5-GROFMANSELB - FIN NORMALE - " WS-NR-PARTIES
050500             " PARTIS TRAITES"
050600.
050700 090-EXIT.
050800     EXIT.
