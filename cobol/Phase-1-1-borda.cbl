000100******************************************************************
000200* Author:        Kevin Ropital
000300* Date:          14/05/1987
000400* Purpose:       Depouillement Borda - agregation des scrutins
000500*                par comparaison de paires (Fichier PAIRVOTE).
000600* Tectonics:     cobc
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 1-BORDA.
001000 AUTHOR.        KEVIN ROPITAL.
001100 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001200 DATE-WRITTEN.  14/05/1987.
001300 DATE-COMPILED.
001400 SECURITY.      DIFFUSION RESTREINTE.
001500******************************************************************
001600*                    HISTORIQUE DES MODIFICATIONS
001700*----------------------------------------------------------------*
001800* DATE       AUTEUR  DOSSIER   DESCRIPTION
001900* ---------  ------  --------  ------------------------------
002000* 14/05/1987 KR      ET-0104   Version initiale - score Borda
002100*                              par sommation des VOTE-COUNT.
002200* 02/09/1988 KR      ET-0141   Propositions vues seulement en
002300*                              perdantes : score force a zero.
002400* 21/11/1989 MFX     ET-0198   Tri decroissant du fichier
002500*                              SCOREOUT avant ecriture.
002600* 06/03/1991 MFX     ET-0233   Passage a 500 propositions max
002700*                              dans la table de travail.
002800* 17/01/1994 SL      ET-0301   Ajout du compte-rendu (REPORT)
002900*                              en fin de traitement.
003000* 09/08/1996 SL      ET-0338   Correction ecart d'arrondi sur
003100*                              le score (COMPUTE ROUNDED).
003200* 04/02/1999 PLG     ET-0402   Revue an 2000 - eclatement de la
003300*                              zone date en AA/MM/JJ.
003400* 19/10/2001 PLG     ET-0455   Mise en forme du rapport 132 col.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700******************************************************************
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT PAIRVOTE ASSIGN TO "PAIRVOTE"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-FS-PV.
004700
004800     SELECT SCOREOUT ASSIGN TO "SCOREOUT"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-FS-SO.
005100
005200     SELECT REPORT-FILE ASSIGN TO "REPORT"
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-FS-RL.
005500******************************************************************
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  PAIRVOTE
006000     LABEL RECORD STANDARD
006100     RECORD CONTAINS 37 CHARACTERS.
006200 01  WS-REG-PAIRVOTE.
006300     05 PV-VOTER-ID           PIC X(10).
006400     05 PV-PROPOSAL-ID        PIC X(10).
006500     05 PV-WINS-OVER-ID       PIC X(10).
006600     05 PV-VOTE-COUNT         PIC 9(7).
006700
006800*    Vue alternative de l'enregistrement d'entree (dossier
006900*    ET-0104) : la paire vainqueur/perdant vue comme une seule
007000*    zone, utile pour les DISPLAY de controle.
007100 01  WS-PAIR-CLE REDEFINES WS-REG-PAIRVOTE.
007200     05  FILLER               PIC X(10).
007300     05  WS-PAIR-PAIRE         PIC X(20).
007400     05  FILLER               PIC X(07).
007500
007600 FD  SCOREOUT
007700     LABEL RECORD OMITTED
007800     RECORD CONTAINS  28 CHARACTERS.
007900 01  WS-REG-SCOREOUT.
008000     05 SO-PROPOSAL-ID        PIC X(10).
008100     05 SO-SCORE              PIC S9(9)V9(8)
008200                               SIGN IS LEADING SEPARATE.
008300
008400 FD  REPORT-FILE
008500     LABEL RECORD OMITTED
008600     RECORD CONTAINS 132 CHARACTERS.
008700 01  RL-LINE                 PIC X(132).
008800
008900 WORKING-STORAGE SECTION.
009000*-----------------------*
009100 01  FILLER                   PIC X(35)   VALUE
009200     '**** DEBUT DE LA WORKING-STORAGE **'.
009300
009400 77  WS-FS-PV                 PIC X(02)   VALUE '00'.
009500 77  WS-FS-SO                 PIC X(02)   VALUE '00'.
009600 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
009700 77  WS-FIN-PV                PIC X(01)   VALUE 'N'.
009800     88  FIN-PAIRVOTE                     VALUE 'Y'.
009900 77  WS-CT-LIDOS-PV           PIC 9(7)    COMP  VALUE ZERO.
010000 77  WS-NR-PROPOSALS          PIC 9(4)    COMP  VALUE ZERO.
010100 77  WS-IDX                   PIC 9(4)    COMP  VALUE ZERO.
010200 77  WS-IDX2                  PIC 9(4)    COMP  VALUE ZERO.
010300 77  WS-TROUVE-SW              PIC X(01)   VALUE 'N'.
010400     88  TROUVE-PROPOSAL                   VALUE 'Y'.
010500 77  WS-PR-ID-RECHERCHE         PIC X(10)   VALUE SPACES.
010600 77  WS-PROPOSAL-AUX          PIC X(28)   VALUE SPACES.
010700
010800*    Data du jour pour l'entete du rapport (dossier ET-0402) --
010900*    conservee en zone 6 positions puis eclatee en AA/MM/JJ.
011000 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
011100 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
011200     05  WS-DH-AN             PIC 9(2).
011300     05  WS-DH-MES             PIC 9(2).
011400     05  WS-DH-JOUR             PIC 9(2).
011500 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
011600
011700*    Table de travail des propositions - enregistrement a la
011800*    premiere apparition (colonne PROPOSAL-ID ou WINS-OVER-ID),
011900*    a l'image de la table region/departement de la chaine de
012000*    traitement des collectivites (indicateur 88 "complet").
012100 01  WS-TAB-PROPOSALS.
012200     05  WS-PROPOSAL  OCCURS 500 TIMES.
012300         10  WS-PR-ENREGISTREE     PIC 9(01)  VALUE 0.
012400             88  PR-ENREGISTREE-OUI            VALUE 1.
012500         10  WS-PR-ID              PIC X(10) VALUE SPACES.
012600         10  WS-PR-SCORE           PIC S9(9)V9(8) VALUE ZERO.
012700
012800*    Vue numerique auxiliaire du score (dossier ET-0141) - la
012900*    meme zone relue en display pour l'ecriture de controle.
013000     05  WS-PR-SCORE-D REDEFINES WS-PROPOSAL
013100                              PIC X(28) OCCURS 500 TIMES.
013200
013300 01  FILLER                   PIC X(35)   VALUE
013400     '**** FIN DE LA WORKING-STORAGE ****'.
013500******************************************************************
013600 PROCEDURE DIVISION.
013700*----------------------------------------------------------------*
013800*    TRAITEMENT MAIN-PROCEDURE
013900*----------------------------------------------------------------*
014000 000-MAIN-PROCEDURE.
014100
014200     PERFORM 010-INIT-PARA THRU 010-EXIT
014300     PERFORM 030-READ-PAIRVOTE THRU 030-EXIT
014400     PERFORM 040-PROCESS THRU 040-EXIT
014500             UNTIL FIN-PAIRVOTE
014600     PERFORM 070-SORT-SCORE THRU 070-EXIT
014700     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
014800     PERFORM 090-FIN-PGM THRU 090-EXIT
014900     STOP RUN
015000.
015100*----------------------------------------------------------------*
015200*    OUVERTURE DES FICHIERS ET ENTETE DU RAPPORT
015300*----------------------------------------------------------------*
015400 010-INIT-PARA.
015500
015600     OPEN INPUT  PAIRVOTE
015700     OPEN OUTPUT SCOREOUT
015800     OPEN OUTPUT REPORT-FILE
015900
016000     ACCEPT WS-DATE-JOUR FROM DATE
016100     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
016200         DELIMITED BY SIZE INTO WS-DATE-EDITION
016300
016400     MOVE SPACES TO RL-LINE
016500     STRING "PROGRAMME 1-BORDA" "  DATE : " WS-DATE-EDITION
016600            "  PAGE 01"
016700         DELIMITED BY SIZE INTO RL-LINE
016800     WRITE RL-LINE
016900
017000     MOVE SPACES TO RL-LINE
017100     STRING "SECTION : AGREGATION BORDA" DELIMITED BY SIZE
017200         INTO RL-LINE
017300     WRITE RL-LINE
017400
017500     MOVE SPACES TO RL-LINE
017600     STRING "PROPOSITION" "          " "SCORE" DELIMITED BY SIZE
017700         INTO RL-LINE
017800     WRITE RL-LINE
017900.
018000 010-EXIT.
018100     EXIT.
018200*----------------------------------------------------------------*
018300*    LECTURE DU FICHIER PAIRVOTE
018400*----------------------------------------------------------------*
018500 030-READ-PAIRVOTE.
018600
018700     READ PAIRVOTE
018800         AT END
018900             SET FIN-PAIRVOTE TO TRUE
019000         NOT AT END
019100             ADD 1 TO WS-CT-LIDOS-PV
019200     END-READ
019300.
019400 030-EXIT.
019500     EXIT.
019600*----------------------------------------------------------------*
019700*    ENREGISTREMENT DES IDENTIFIANTS ET CUMUL DU SCORE VAINQUEUR
019800*----------------------------------------------------------------*
019900 040-PROCESS.
020000
020100     MOVE PV-PROPOSAL-ID  TO WS-PR-ID-RECHERCHE
020200     PERFORM 020-RECORD-ONLY THRU 020-EXIT
020300     PERFORM 050-FIND-PROPOSAL THRU 050-EXIT
020400     IF TROUVE-PROPOSAL
020500         COMPUTE WS-PR-SCORE(WS-IDX) ROUNDED =
020600                 WS-PR-SCORE(WS-IDX) + PV-VOTE-COUNT
020700     END-IF
020800
020900     MOVE PV-WINS-OVER-ID TO WS-PR-ID-RECHERCHE
021000     PERFORM 020-RECORD-ONLY THRU 020-EXIT
021100
021200     PERFORM 030-READ-PAIRVOTE THRU 030-EXIT
021300.
021400 040-EXIT.
021500     EXIT.
021600*----------------------------------------------------------------*
021700*    ENREGISTRE UN IDENTIFIANT DANS LA TABLE S'IL EST NOUVEAU
021800*    (DOSSIER ET-0141)
021900*----------------------------------------------------------------*
022000 020-RECORD-ONLY.
022100
022200     MOVE 'N' TO WS-TROUVE-SW
022300     PERFORM 021-COMPARE THRU 021-EXIT
022400         VARYING WS-IDX FROM 1 BY 1
022500                 UNTIL WS-IDX > WS-NR-PROPOSALS
022600                    OR TROUVE-PROPOSAL
022700
022800     IF NOT TROUVE-PROPOSAL
022900         ADD 1 TO WS-NR-PROPOSALS
023000         MOVE WS-PR-ID-RECHERCHE TO WS-PR-ID(WS-NR-PROPOSALS)
023100         MOVE 1 TO WS-PR-ENREGISTREE(WS-NR-PROPOSALS)
023200     END-IF
023300.
023400 020-EXIT.
023500     EXIT.
023600
023700 021-COMPARE.
023800
023900     IF WS-PR-ID(WS-IDX) = WS-PR-ID-RECHERCHE
024000         SET TROUVE-PROPOSAL TO TRUE
024100     END-IF
024200.
024300 021-EXIT.
024400     EXIT.
024500*----------------------------------------------------------------*
024600*    RECHERCHE LINEAIRE D'UNE PROPOSITION DEJA REGISTREE
024700*----------------------------------------------------------------*
024800 050-FIND-PROPOSAL.
024900
025000     MOVE 'N' TO WS-TROUVE-SW
025100     PERFORM 021-COMPARE THRU 021-EXIT
025200         VARYING WS-IDX FROM 1 BY 1
025300                 UNTIL WS-IDX > WS-NR-PROPOSALS
025400                    OR TROUVE-PROPOSAL
025500     IF NOT TROUVE-PROPOSAL
025600         COMPUTE WS-IDX = WS-IDX - 1
025700     END-IF
025800.
025900 050-EXIT.
026000     EXIT.
026100*----------------------------------------------------------------*
026200*    TRI DECROISSANT DU SCORE (TRI A BULLES - DOSSIER ET-0198)
026300*----------------------------------------------------------------*
026400 070-SORT-SCORE.
026500
026600     PERFORM 075-PASSE-DE-TRI THRU 075-EXIT
026700         VARYING WS-IDX FROM 1 BY 1
026800                 UNTIL WS-IDX >= WS-NR-PROPOSALS
026900.
027000 070-EXIT.
027100     EXIT.
027200
027300 075-PASSE-DE-TRI.
027400
027500     MOVE 1 TO WS-IDX2
027600     PERFORM 076-COMPARE-SWAP THRU 076-EXIT
027700         VARYING WS-IDX2 FROM 1 BY 1
027800                 UNTIL WS-IDX2 > WS-NR-PROPOSALS - WS-IDX
027900.
028000 075-EXIT.
028100     EXIT.
028200
028300 076-COMPARE-SWAP.
028400
028500     IF WS-PR-SCORE(WS-IDX2) < WS-PR-SCORE(WS-IDX2 + 1)
028600         MOVE WS-PROPOSAL(WS-IDX2)     TO WS-PROPOSAL-AUX
028700         MOVE WS-PROPOSAL(WS-IDX2 + 1) TO WS-PROPOSAL(WS-IDX2)
028800         MOVE WS-PROPOSAL-AUX          TO WS-PROPOSAL(WS-IDX2 + 1)
028900     END-IF
029000.
029100 076-EXIT.
029200     EXIT.
029300*----------------------------------------------------------------*
029400*    ECRITURE DES ENREGISTREMENTS SCOREOUT ET DU RAPPORT
029500*----------------------------------------------------------------*
029600 080-WRITE-OUTPUT.
029700
029800     PERFORM 085-WRITE-LINE THRU 085-EXIT
029900         VARYING WS-IDX FROM 1 BY 1
030000                 UNTIL WS-IDX > WS-NR-PROPOSALS
030100
030200     MOVE SPACES TO RL-LINE
030300     STRING "TOTAL PROPOSITIONS : " WS-NR-PROPOSALS
030400         DELIMITED BY SIZE INTO RL-LINE
030500     WRITE RL-LINE
030600
030700     MOVE SPACES TO RL-LINE
030800     STRING "ENREGISTREMENTS PAIRVOTE LUS : " WS-CT-LIDOS-PV
030900         DELIMITED BY SIZE INTO RL-LINE
031000     WRITE RL-LINE
031100.
031200 080-EXIT.
031300     EXIT.
031400
031500 085-WRITE-LINE.
031600
031700     MOVE WS-PR-ID(WS-IDX)    TO SO-PROPOSAL-ID
031800     MOVE WS-PR-SCORE(WS-IDX) TO SO-SCORE
031900     WRITE WS-REG-SCOREOUT
032000
032100     MOVE SPACES TO RL-LINE
032200     STRING WS-PR-ID(WS-IDX) "     " WS-PR-SCORE(WS-IDX)
032300         DELIMITED BY SIZE INTO RL-LINE
032400     WRITE RL-LINE
032500.
032600 085-EXIT.
032700     EXIT.
032800*----------------------------------------------------------------*
032900*    CLOTURE ET FIN NORMALE DU TRAITEMENT
033000*----------------------------------------------------------------*
033100 090-FIN-PGM.
033200
033300     CLOSE PAIRVOTE SCOREOUT REPORT-FILE
033400     DISPLAY "1-BORDA - FIN NORMALE - " WS-NR-PROPOSALS
033500             " PROPOSITIONS TRAITEES"
033600.
033700 090-EXIT.
033800     EXIT.
