000100******************************************************************
000200* Author:        Ropital Kevin
000300* Date:          14/05/1991
000400* Purpose:       Indice de polarisation d'Esteban-Ray sur les
000500*                groupes (masse + valeur caracteristique).
000600* Tectonics:     cobc
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 4-ESTEBANRAY.
001000 AUTHOR.        ROPITAL KEVIN.
001100 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001200 DATE-WRITTEN.  14/05/1991.
001300 DATE-COMPILED.
001400 SECURITY.      DIFFUSION RESTREINTE.
001500******************************************************************
001600*                    HISTORIQUE DES MODIFICATIONS
001700*----------------------------------------------------------------*
001800* DATE       AUTEUR  DOSSIER   DESCRIPTION
001900* ---------  ------  --------  ------------------------------
002000* 14/05/1991 KR      ET-0248   Version initiale - alfa fixe = 1.
002100* 08/01/1993 SL      ET-0277   Alfa et K parametrables, controle
002200*                              du domaine de validite de alfa.
002300* 04/02/1999 PLG     ET-0412   Revue an 2000 - eclatement de la
002400*                              zone date en AA/MM/JJ.
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700******************************************************************
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT GROUPMAS ASSIGN TO "GROUPMAS"
003500         ORGANIZATION IS LINE SEQUENTIAL
003600         FILE STATUS IS WS-FS-GM.
003700
003800     SELECT SUMMOUT ASSIGN TO "SUMMOUT"
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-FS-SM.
004100
004200     SELECT REPORT-FILE ASSIGN TO "REPORT"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-FS-RL.
004500******************************************************************
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 FD  GROUPMAS
005000     LABEL RECORD STANDARD
005100     RECORD CONTAINS 46 CHARACTERS.
005200 01  WS-REG-GROUPMAS.
005300     05 GM-GROUP-ID           PIC X(10).
005400     05 GM-MASS                PIC S9(9)V9(8)
005500                               SIGN IS LEADING SEPARATE.
005600     05 GM-Y-VALUE             PIC S9(9)V9(8)
005700                               SIGN IS LEADING SEPARATE.
005800
005900*    Vue de controle par octets, utilisee au reperage des
006000*    groupes de masse nulle (dossier ET-0248).
006100 01  WS-GM-CTRL REDEFINES WS-REG-GROUPMAS.
006200     05  FILLER               PIC X(10).
006300     05  WS-GM-CHIFFRES        PIC X(18).
006400     05  FILLER               PIC X(18).
006500
006600 FD  SUMMOUT
006700     LABEL RECORD OMITTED
006800     RECORD CONTAINS  42 CHARACTERS.
006900 01  WS-REG-SUMMOUT.
007000     05 SM-MEASURE-NAME       PIC X(24).
007100     05 SM-VALUE              PIC S9(9)V9(8)
007200                               SIGN IS LEADING SEPARATE.
007300
007400*    Vue brute pour le controle d'edition avant impression
007500*    (dossier ET-0277).
007600 01  WS-SM-VUE-BRUTA REDEFINES WS-REG-SUMMOUT
007700                              PIC X(42).
007800
007900 FD  REPORT-FILE
008000     LABEL RECORD OMITTED
008100     RECORD CONTAINS 132 CHARACTERS.
008200 01  RL-LINE                 PIC X(132).
008300
008400 WORKING-STORAGE SECTION.
008500 01  FILLER                   PIC X(35)   VALUE
008600     '**** DEBUT DE LA WORKING-STORAGE **'.
008700
008800 77  WS-FS-GM                 PIC X(02)   VALUE '00'.
008900 77  WS-FS-SM                 PIC X(02)   VALUE '00'.
009000 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
009100 77  WS-FIN-GM                PIC X(01)   VALUE 'N'.
009200     88  FIN-GROUPMAS                     VALUE 'Y'.
009300 77  WS-CT-LIDOS-GM           PIC 9(7)    COMP  VALUE ZERO.
009400 77  WS-NR-GROUPS             PIC 9(4)    COMP  VALUE ZERO.
009500 77  WS-IDX                   PIC 9(4)    COMP  VALUE ZERO.
009600 77  WS-IDX2                  PIC 9(4)    COMP  VALUE ZERO.
009700 77  WS-ALFA                  PIC S9(1)V9(8) VALUE 1.
009800 77  WS-SOMME-MASSE            PIC S9(9)V9(8) VALUE ZERO.
009900 77  WS-K-CALCULE           PIC S9(9)V9(8) VALUE ZERO.
010000 77  WS-EXPO-K                PIC S9(3)V9(8) VALUE ZERO.
010100 77  WS-BASE-K                PIC S9(9)V9(8) VALUE ZERO.
010200 77  WS-TERME-I             PIC S9(9)V9(8) VALUE ZERO.
010300 77  WS-DIF-Y                 PIC S9(9)V9(8) VALUE ZERO.
010400 77  WS-CUMUL-ER               PIC S9(9)V9(8) VALUE ZERO.
010500 77  WS-ER-FINAL              PIC S9(9)V9(8) VALUE ZERO.
010600
010700 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
010800 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
010900     05  WS-DH-AN             PIC 9(2).
011000     05  WS-DH-MES             PIC 9(2).
011100     05  WS-DH-JOUR             PIC 9(2).
011200 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
011300
011400*    Table des groupes (masse et valeur caracteristique).
011500 01  WS-TAB-GROUPS.
011600     05  WS-GROUP OCCURS 500 TIMES.
011700         10  WS-GR-ID          PIC X(10) VALUE SPACES.
011800         10  WS-GR-MASSE       PIC S9(9)V9(8) VALUE ZERO.
011900         10  WS-GR-VALUE       PIC S9(9)V9(8) VALUE ZERO.
012000
012100 01  FILLER                   PIC X(35)   VALUE
012200     '**** FIN DE LA WORKING-STORAGE ****'.
012300******************************************************************
012400 PROCEDURE DIVISION.
012500 000-MAIN-PROCEDURE.
012600
012700     PERFORM 010-INIT-PARA THRU 010-EXIT
012800     PERFORM 015-VALIDATE-ALFA THRU 015-EXIT
012900     PERFORM 030-READ-GROUPMAS THRU 030-EXIT
013000     PERFORM 040-ACCUMULATE THRU 040-EXIT
013100             UNTIL FIN-GROUPMAS
013200     PERFORM 050-CALCUL-K THRU 050-EXIT
013300     PERFORM 055-CALCUL-ER THRU 055-EXIT
013400     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
013500     PERFORM 090-FIN-PGM THRU 090-EXIT
013600     STOP RUN
013700.
013800 010-INIT-PARA.
013900
014000     OPEN INPUT  GROUPMAS
014100     OPEN OUTPUT SUMMOUT
014200     OPEN OUTPUT REPORT-FILE
014300
014400     ACCEPT WS-DATE-JOUR FROM DATE
014500     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
014600         DELIMITED BY SIZE INTO WS-DATE-EDITION
014700
014800     MOVE SPACES TO RL-LINE
014900     STRING "PROGRAMME 4-ESTEBANRAY" "  DATE : " WS-DATE-EDITION
015000            "  PAGE 01"
015100         DELIMITED BY SIZE INTO RL-LINE
015200     WRITE RL-LINE
015300.
015400 010-EXIT.
015500     EXIT.
015600*----------------------------------------------------------------*
015700*    CONTROLE DU DOMAINE DE ALFA - 0 <= ALFA < 1,6 (DOSSIER
015800*    ET-0277).  HORS DOMAINE : FIN ANORMALE AVEC MESSAGE.
015900*----------------------------------------------------------------*
016000 015-VALIDATE-ALFA.
016100
016200     IF WS-ALFA < ZERO OR WS-ALFA >= 1.6
016300         DISPLAY "4-ESTEBANRAY - ALFA HORS DOMAINE [0 ; 1.6[ - "
016400                 WS-ALFA
016500         MOVE 16 TO RETURN-CODE
016600         CLOSE GROUPMAS
016700         STOP RUN
016800     END-IF
016900.
017000 015-EXIT.
017100     EXIT.
017200
017300 030-READ-GROUPMAS.
017400
017500     READ GROUPMAS
017600         AT END
017700             SET FIN-GROUPMAS TO TRUE
017800         NOT AT END
017900             ADD 1 TO WS-CT-LIDOS-GM
018000     END-READ
018100.
018200 030-EXIT.
018300     EXIT.
018400
018500 040-ACCUMULATE.
018600
018700     ADD 1 TO WS-NR-GROUPS
018800     MOVE GM-GROUP-ID TO WS-GR-ID(WS-NR-GROUPS)
018900     MOVE GM-MASS     TO WS-GR-MASSE(WS-NR-GROUPS)
019000     MOVE GM-Y-VALUE  TO WS-GR-VALUE(WS-NR-GROUPS)
019100     ADD GM-MASS      TO WS-SOMME-MASSE
019200
019300     PERFORM 030-READ-GROUPMAS THRU 030-EXIT
019400.
019500 040-EXIT.
019600     EXIT.
019700*----------------------------------------------------------------*
019800*    K = 1 / (SOMME DES MASSES) ** (2 + ALFA)   (DOSSIER ET-0277)
019900*----------------------------------------------------------------*
020000 050-CALCUL-K.
020100
020200     IF WS-SOMME-MASSE = ZERO
020300         MOVE ZERO TO WS-K-CALCULE
020400     ELSE
020500         COMPUTE WS-EXPO-K = 2 + WS-ALFA
020600         COMPUTE WS-BASE-K = WS-SOMME-MASSE ** WS-EXPO-K
020700         IF WS-BASE-K = ZERO
020800             MOVE ZERO TO WS-K-CALCULE
020900         ELSE
021000             COMPUTE WS-K-CALCULE = 1 / WS-BASE-K
021100         END-IF
021200     END-IF
021300.
021400 050-EXIT.
021500     EXIT.
021600*----------------------------------------------------------------*
021700*    ER = K. SOMME(I) SOMME(J) MASSE(I)**(1+ALFA). MASSE(J)
021800*. |VALEUR(I) - VALEUR(J)|      (DOSSIER ET-0248)
021900*----------------------------------------------------------------*
022000 055-CALCUL-ER.
022100
022200     MOVE ZERO TO WS-CUMUL-ER
022300     PERFORM 056-LINE-I THRU 056-EXIT
022400         VARYING WS-IDX FROM 1 BY 1
022500                 UNTIL WS-IDX > WS-NR-GROUPS
022600
022700     COMPUTE WS-ER-FINAL = WS-K-CALCULE * WS-CUMUL-ER
022800.
022900 055-EXIT.
023000     EXIT.
023100
023200 056-LINE-I.
023300
023400     COMPUTE WS-TERME-I =
023500             WS-GR-MASSE(WS-IDX) ** (1 + WS-ALFA)
023600
023700     PERFORM 057-COLUMN-J THRU 057-EXIT
023800         VARYING WS-IDX2 FROM 1 BY 1
023900                 UNTIL WS-IDX2 > WS-NR-GROUPS
024000.
024100 056-EXIT.
024200     EXIT.
024300
024400 057-COLUMN-J.
024500
024600     COMPUTE WS-DIF-Y =
024700             WS-GR-VALUE(WS-IDX) - WS-GR-VALUE(WS-IDX2)
024800     IF WS-DIF-Y < ZERO
024900         COMPUTE WS-DIF-Y = ZERO - WS-DIF-Y
025000     END-IF
025100
025200     COMPUTE WS-CUMUL-ER = WS-CUMUL-ER +
025300             (WS-TERME-I * WS-GR-MASSE(WS-IDX2) * WS-DIF-Y)
025400.
025500 057-EXIT.
025600     EXIT.
025700
025800 080-WRITE-OUTPUT.
025900
026000     MOVE "ESTEBAN-RAY" TO SM-MEASURE-NAME
026100     COMPUTE SM-VALUE ROUNDED = WS-ER-FINAL
026200     WRITE WS-REG-SUMMOUT
026300
026400     MOVE SPACES TO RL-LINE
026500     STRING "ENREGISTREMENTS GROUPMAS LUS : " WS-CT-LIDOS-GM
026600         DELIMITED BY SIZE INTO RL-LINE
026700     WRITE RL-LINE
026800.
026900 080-EXIT.
027000     EXIT.
027100
027200 090-FIN-PGM.
027300
027400     CLOSE GROUPMAS SUMMOUT REPORT-FILE
027500     DISPLAY "4-ESTEBANRAY - FIN NORMALE - " WS-CT-LIDOS-GM
027600             " ENREGISTREMENTS TRAITES"
027700.
027800 090-EXIT.
027900     EXIT.
