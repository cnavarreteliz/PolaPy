000100******************************************************************
000200* Author:        Sabatier Laurence
000300* Date:          02/12/1993
000400* Purpose:       Divisiveness simplifiee (niveau agrege) d'une
000500*                proposition, sans identite des votants.
000600* Tectonics:     cobc
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 5-DIVSIMPLE.
001000 AUTHOR.        SABATIER LAURENCE.
001100 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001200 DATE-WRITTEN.  02/12/1993.
001300 DATE-COMPILED.
001400 SECURITY.      DIFFUSION RESTREINTE.
001500******************************************************************
001600*                    HISTORIQUE DES MODIFICATIONS
001700*----------------------------------------------------------------*
001800* DATE       AUTEUR  DOSSIER   DESCRIPTION
001900* ---------  ------  --------  ------------------------------
002000* 02/12/1993 SL      ET-0298   Version initiale - variante
002100*                              agregee de 3-DIVISIVENESS, sans
002200*                              lecture de l'identite du votant.
002300* 04/02/1999 PLG     ET-0417   Revue an 2000 - eclatement de la
002400*                              zone date en AA/MM/JJ.
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700******************************************************************
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT PAIRVOTE ASSIGN TO "PAIRVOTE"
003500         ORGANIZATION IS LINE SEQUENTIAL
003600         FILE STATUS IS WS-FS-PV.
003700
003800     SELECT MEASROUT ASSIGN TO "MEASROUT"
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-FS-ME.
004100
004200     SELECT SUMMOUT ASSIGN TO "SUMMOUT"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-FS-SM.
004500
004600     SELECT REPORT-FILE ASSIGN TO "REPORT"
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-FS-RL.
004900******************************************************************
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  PAIRVOTE
005400     LABEL RECORD STANDARD
005500     RECORD CONTAINS 37 CHARACTERS.
005600 01  WS-REG-PAIRVOTE.
005700     05 PV-VOTER-ID           PIC X(10).
005800     05 PV-PROPOSAL-ID        PIC X(10).
005900     05 PV-WINS-OVER-ID       PIC X(10).
006000     05 PV-VOTE-COUNT         PIC 9(7).
006100
006200*    Vue clef du couple de propositions (dossier ET-0298).
006300 01  WS-PAIR-CLE REDEFINES WS-REG-PAIRVOTE.
006400     05  FILLER               PIC X(10).
006500     05  WS-PAIR-PROPOSALS     PIC X(20).
006600     05  FILLER               PIC X(07).
006700
006800 FD  MEASROUT
006900     LABEL RECORD OMITTED
007000     RECORD CONTAINS  34 CHARACTERS.
007100 01  WS-REG-MEASROUT.
007200     05 ME-ITEM-ID            PIC X(10).
007300     05 ME-WEIGHT             PIC S9(3)V9(8)
007400                               SIGN IS LEADING SEPARATE.
007500     05 ME-MEASURE            PIC S9(3)V9(8)
007600                               SIGN IS LEADING SEPARATE.
007700
007800 FD  SUMMOUT
007900     LABEL RECORD OMITTED
008000     RECORD CONTAINS  42 CHARACTERS.
008100 01  WS-REG-SUMMOUT.
008200     05 SM-MEASURE-NAME       PIC X(24).
008300     05 SM-VALUE              PIC S9(9)V9(8)
008400                               SIGN IS LEADING SEPARATE.
008500
008600 FD  REPORT-FILE
008700     LABEL RECORD OMITTED
008800     RECORD CONTAINS 132 CHARACTERS.
008900 01  RL-LINE                 PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200 01  FILLER                   PIC X(35)   VALUE
009300     '**** DEBUT DE LA WORKING-STORAGE **'.
009400
009500 77  WS-FS-PV                 PIC X(02)   VALUE '00'.
009600 77  WS-FS-ME                 PIC X(02)   VALUE '00'.
009700 77  WS-FS-SM                 PIC X(02)   VALUE '00'.
009800 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
009900 77  WS-FIN-PV                PIC X(01)   VALUE 'N'.
010000     88  FIN-PAIRVOTE                     VALUE 'Y'.
010100 77  WS-CT-LIDOS-PV           PIC 9(7)    COMP  VALUE ZERO.
010200 77  WS-NR-PROPOSALS          PIC 9(4)    COMP  VALUE ZERO.
010300 77  WS-IDX                   PIC 9(4)    COMP  VALUE ZERO.
010400 77  WS-IDX2                  PIC 9(4)    COMP  VALUE ZERO.
010500 77  WS-TROUVE-SW              PIC X(01)   VALUE 'N'.
010600     88  TROUVE-PROPOSAL                   VALUE 'Y'.
010700 77  WS-PR-RECHERCHE            PIC X(10)   VALUE SPACES.
010800 77  WS-PR-I                  PIC 9(4)    COMP  VALUE ZERO.
010900 77  WS-PR-J                  PIC 9(4)    COMP  VALUE ZERO.
011000 77  WS-MIN-SCORE             PIC S9(9)V9(8) VALUE ZERO.
011100 77  WS-MAX-SCORE             PIC S9(9)V9(8) VALUE ZERO.
011200 77  WS-AMPLITUDE             PIC S9(9)V9(8) VALUE ZERO.
011300 77  WS-TERME                 PIC S9(9)V9(8) VALUE ZERO.
011400 77  WS-ROOT                  PIC S9(9)V9(8) VALUE ZERO.
011500 77  WS-CUMUL-SM-TOTAL         PIC S9(9)V9(8) VALUE ZERO.
011600
011700 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
011800 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
011900     05  WS-DH-AN             PIC 9(2).
012000     05  WS-DH-MES             PIC 9(2).
012100     05  WS-DH-JOUR             PIC 9(2).
012200 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
012300
012400*    Table des propositions.
012500 01  WS-TAB-PROPOSALS.
012600     05  WS-PROPOSAL OCCURS 100 TIMES.
012700         10  WS-PR-ID          PIC X(10) VALUE SPACES.
012800         10  WS-PR-SCORE       PIC S9(9)V9(8) VALUE ZERO.
012900         10  WS-PR-DIVISIV     PIC S9(3)V9(8) VALUE ZERO.
013000*    Vue en octets, troisieme REDEFINES, pour l'echange lors du
013100*    tri decroissant (dossier ET-0298).
013200     05  WS-PR-VUE-ALFA REDEFINES WS-PROPOSAL
013300                              PIC X(38) OCCURS 100 TIMES.
013400
013500*    Matrice des paires dirigees V(I->J) - VOTES POUR I CONTRE J.
013600 01  WS-MATRICE.
013700     05  WS-MATRICE-LINE OCCURS 100 TIMES.
013800         10  WS-MATRICE-V   PIC S9(9) COMP OCCURS 100 TIMES.
013900
014000 01  WS-PR-AUX                 PIC X(26)   VALUE SPACES.
014100
014200 01  FILLER                   PIC X(35)   VALUE
014300     '**** FIN DE LA WORKING-STORAGE ****'.
014400******************************************************************
014500 PROCEDURE DIVISION.
014600 000-MAIN-PROCEDURE.
014700
014800     PERFORM 010-INIT-PARA THRU 010-EXIT
014900     PERFORM 030-READ-PAIRVOTE THRU 030-EXIT
015000     PERFORM 040-ACCUMULATE-PAIRS THRU 040-EXIT
015100             UNTIL FIN-PAIRVOTE
015200     PERFORM 050-CALCUL-SCORE THRU 050-EXIT
015300         VARYING WS-IDX FROM 1 BY 1
015400                 UNTIL WS-IDX > WS-NR-PROPOSALS
015500     PERFORM 055-FIND-MIN-MAX THRU 055-EXIT
015600     PERFORM 060-CALCUL-DIVISI THRU 060-EXIT
015700         VARYING WS-PR-I FROM 1 BY 1
015800                 UNTIL WS-PR-I > WS-NR-PROPOSALS
015900     PERFORM 070-SORT-DIVISI THRU 070-EXIT
016000     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
016100     PERFORM 090-FIN-PGM THRU 090-EXIT
016200     STOP RUN
016300.
016400 010-INIT-PARA.
016500
016600     OPEN INPUT  PAIRVOTE
016700     OPEN OUTPUT MEASROUT
016800     OPEN OUTPUT SUMMOUT
016900     OPEN OUTPUT REPORT-FILE
017000
017100     ACCEPT WS-DATE-JOUR FROM DATE
017200     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
017300         DELIMITED BY SIZE INTO WS-DATE-EDITION
017400
017500     MOVE SPACES TO RL-LINE
017600     STRING "PROGRAMME 5-DIVSIMPLE" "  DATE : " WS-DATE-EDITION
017700            "  PAGE 01"
017800         DELIMITED BY SIZE INTO RL-LINE
017900     WRITE RL-LINE
018000.
018100 010-EXIT.
018200     EXIT.
018300
018400 030-READ-PAIRVOTE.
018500
018600     READ PAIRVOTE
018700         AT END
018800             SET FIN-PAIRVOTE TO TRUE
018900         NOT AT END
019000             ADD 1 TO WS-CT-LIDOS-PV
019100     END-READ
019200.
019300 030-EXIT.
019400     EXIT.
019500
019600 040-ACCUMULATE-PAIRS.
019700
019800     MOVE PV-PROPOSAL-ID TO WS-PR-RECHERCHE
019900     PERFORM 041-FIND-PROPOSAL THRU 041-EXIT
020000     MOVE WS-IDX TO WS-PR-I
020100
020200     MOVE PV-WINS-OVER-ID TO WS-PR-RECHERCHE
020300     PERFORM 041-FIND-PROPOSAL THRU 041-EXIT
020400     MOVE WS-IDX TO WS-PR-J
020500
020600     ADD PV-VOTE-COUNT TO WS-MATRICE-V(WS-PR-I, WS-PR-J)
020700
020800     PERFORM 030-READ-PAIRVOTE THRU 030-EXIT
020900.
021000 040-EXIT.
021100     EXIT.
021200
021300 041-FIND-PROPOSAL.
021400
021500     MOVE 'N' TO WS-TROUVE-SW
021600     PERFORM 042-COMPARE-PROPOSAL THRU 042-EXIT
021700         VARYING WS-IDX FROM 1 BY 1
021800                 UNTIL WS-IDX > WS-NR-PROPOSALS
021900                    OR TROUVE-PROPOSAL
022000
022100     IF NOT TROUVE-PROPOSAL
022200         ADD 1 TO WS-NR-PROPOSALS
022300         MOVE WS-NR-PROPOSALS TO WS-IDX
022400         MOVE WS-PR-RECHERCHE TO WS-PR-ID(WS-IDX)
022500     ELSE
022600         COMPUTE WS-IDX = WS-IDX - 1
022700     END-IF
022800.
022900 041-EXIT.
023000     EXIT.
023100
023200 042-COMPARE-PROPOSAL.
023300
023400     IF WS-PR-ID(WS-IDX) = WS-PR-RECHERCHE
023500         SET TROUVE-PROPOSAL TO TRUE
023600     END-IF
023700.
023800 042-EXIT.
023900     EXIT.
024000*----------------------------------------------------------------*
024100*    SCORE(I) GLOBAL (METHODE BORDA PAIR DEFAUT) = SOMME SUR J DE
024200*    V(I,J)  (DOSSIER ET-0298)
024300*----------------------------------------------------------------*
024400 050-CALCUL-SCORE.
024500
024600     MOVE ZERO TO WS-PR-SCORE(WS-IDX)
024700     PERFORM 051-ADD-LINE THRU 051-EXIT
024800         VARYING WS-IDX2 FROM 1 BY 1
024900                 UNTIL WS-IDX2 > WS-NR-PROPOSALS
025000.
025100 050-EXIT.
025200     EXIT.
025300
025400 051-ADD-LINE.
025500
025600     ADD WS-MATRICE-V(WS-IDX, WS-IDX2) TO WS-PR-SCORE(WS-IDX)
025700.
025800 051-EXIT.
025900     EXIT.
026000*----------------------------------------------------------------*
026100*    MIN/MAX DES SCORES GLOBAUX - AMPLITUDE R (=1 SI MAX=MIN)
026200*----------------------------------------------------------------*
026300 055-FIND-MIN-MAX.
026400
026500     IF WS-NR-PROPOSALS > ZERO
026600         MOVE WS-PR-SCORE(1) TO WS-MIN-SCORE
026700         MOVE WS-PR-SCORE(1) TO WS-MAX-SCORE
026800         PERFORM 056-COMPARE-SCORE THRU 056-EXIT
026900             VARYING WS-IDX FROM 2 BY 1
027000                     UNTIL WS-IDX > WS-NR-PROPOSALS
027100     END-IF
027200
027300     COMPUTE WS-AMPLITUDE = WS-MAX-SCORE - WS-MIN-SCORE
027400     IF WS-AMPLITUDE = ZERO
027500         MOVE 1 TO WS-AMPLITUDE
027600     END-IF
027700.
027800 055-EXIT.
027900     EXIT.
028000
028100 056-COMPARE-SCORE.
028200
028300     IF WS-PR-SCORE(WS-IDX) < WS-MIN-SCORE
028400         MOVE WS-PR-SCORE(WS-IDX) TO WS-MIN-SCORE
028500     END-IF
028600     IF WS-PR-SCORE(WS-IDX) > WS-MAX-SCORE
028700         MOVE WS-PR-SCORE(WS-IDX) TO WS-MAX-SCORE
028800     END-IF
028900.
029000 056-EXIT.
029100     EXIT.
029200*----------------------------------------------------------------*
029300*    D(I) = RACINE(SOMME SUR J DE (V(I,J)/R)**2) / (N-1)
029400*    (LE RETRAIT DE LA LIGNE "I BAT J" EST LE SEUL DES DEUX
029500*    SOUS-ENSEMBLES A MODIFIER LE SCORE DE I - DOSSIER ET-0298)
029600*----------------------------------------------------------------*
029700 060-CALCUL-DIVISI.
029800
029900     IF WS-NR-PROPOSALS < 2
030000         MOVE ZERO TO WS-PR-DIVISIV(WS-PR-I)
030100     ELSE
030200         MOVE ZERO TO WS-ROOT
030300         PERFORM 061-ADD-QUAD THRU 061-EXIT
030400             VARYING WS-PR-J FROM 1 BY 1
030500                     UNTIL WS-PR-J > WS-NR-PROPOSALS
030600
030700         COMPUTE WS-ROOT = WS-ROOT ** 0.5
030800         COMPUTE WS-PR-DIVISIV(WS-PR-I) =
030900                 WS-ROOT / (WS-NR-PROPOSALS - 1)
031000     END-IF
031100.
031200 060-EXIT.
031300     EXIT.
031400
031500 061-ADD-QUAD.
031600
031700     IF WS-PR-J NOT = WS-PR-I
031800         COMPUTE WS-TERME =
031900             (WS-MATRICE-V(WS-PR-I, WS-PR-J) / WS-AMPLITUDE) ** 2
032000         ADD WS-TERME TO WS-ROOT
032100     END-IF
032200.
032300 061-EXIT.
032400     EXIT.
032500*----------------------------------------------------------------*
032600*    TRI DECROISSANT DES PROPOSITIONS SUR LA DIVISIVENESS
032700*----------------------------------------------------------------*
032800 070-SORT-DIVISI.
032900
033000     IF WS-NR-PROPOSALS > 1
033100         PERFORM 071-PASSE-DE-TRI THRU 071-EXIT
033200             VARYING WS-IDX FROM 1 BY 1
033300                     UNTIL WS-IDX >= WS-NR-PROPOSALS
033400     END-IF
033500.
033600 070-EXIT.
033700     EXIT.
033800
033900 071-PASSE-DE-TRI.
034000
034100     PERFORM 072-COMPARE-SWAP THRU 072-EXIT
034200         VARYING WS-IDX2 FROM 1 BY 1
034300                 UNTIL WS-IDX2 > WS-NR-PROPOSALS - WS-IDX
034400.
034500 071-EXIT.
034600     EXIT.
034700
034800 072-COMPARE-SWAP.
034900
035000     IF WS-PR-DIVISIV(WS-IDX2) < WS-PR-DIVISIV(WS-IDX2 + 1)
035100         MOVE WS-PROPOSAL(WS-IDX2)     TO WS-PR-AUX
035200         MOVE WS-PROPOSAL(WS-IDX2 + 1) TO WS-PROPOSAL(WS-IDX2)
035300         MOVE WS-PR-AUX                 TO WS-PROPOSAL(WS-IDX2 + 1)
035400     END-IF
035500.
035600 072-EXIT.
035700     EXIT.
035800
035900 080-WRITE-OUTPUT.
036000
036100     MOVE ZERO TO WS-CUMUL-SM-TOTAL
036200     PERFORM 081-WRITE-PROPOSAL THRU 081-EXIT
036300         VARYING WS-IDX FROM 1 BY 1
036400                 UNTIL WS-IDX > WS-NR-PROPOSALS
036500
036600     MOVE "DIVISIVENESS-SIMPLE" TO SM-MEASURE-NAME
036700     IF WS-NR-PROPOSALS = ZERO
036800         MOVE ZERO TO SM-VALUE
036900     ELSE
037000         COMPUTE SM-VALUE ROUNDED =
037100                 WS-CUMUL-SM-TOTAL / WS-NR-PROPOSALS
037200     END-IF
037300     WRITE WS-REG-SUMMOUT
037400
037500     MOVE SPACES TO RL-LINE
037600     STRING "ENREGISTREMENTS PAIRVOTE LUS : " WS-CT-LIDOS-PV
037700         DELIMITED BY SIZE INTO RL-LINE
037800     WRITE RL-LINE
037900.
038000 080-EXIT.
038100     EXIT.
038200
038300 081-WRITE-PROPOSAL.
038400
038500     MOVE WS-PR-ID(WS-IDX)    TO ME-ITEM-ID
038600     MOVE ZERO                TO ME-WEIGHT
038700     COMPUTE ME-MEASURE ROUNDED = WS-PR-DIVISIV(WS-IDX)
038800     WRITE WS-REG-MEASROUT
038900
039000     ADD WS-PR-DIVISIV(WS-IDX) TO WS-CUMUL-SM-TOTAL
039100.
039200 081-EXIT.
039300     EXIT.
039400
039500 090-FIN-PGM.
039600
039700     CLOSE PAIRVOTE MEASROUT SUMMOUT REPORT-FILE
039800     DISPLAY "5-DIVSIMPLE - FIN NORMALE - " WS-CT-LIDOS-PV
039900             " ENREGISTREMENTS TRAITES"
040000.
040100 090-EXIT.
040200     EXIT.
