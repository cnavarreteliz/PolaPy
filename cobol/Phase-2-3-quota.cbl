000100******************************************************************
000200* Author:        Sabatier Laurence
000300* Date:          08/07/1990
000400* Purpose:       Sous-programme de calcul du quota electoral
000500*                (Hare / Droop / Imperiali) - appele par les
000600*                programmes de repartition proportionnelle.
000700* Tectonics:     cobc
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. 7-QUOTA.
001100 AUTHOR.        SABATIER LAURENCE.
001200 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001300 DATE-WRITTEN.  08/07/1990.
001400 DATE-COMPILED.
001500 SECURITY.      DIFFUSION RESTREINTE.
001600******************************************************************
001700*                    HISTORIQUE DES MODIFICATIONS
001800*----------------------------------------------------------------*
001900* DATE       AUTEUR  DOSSIER   DESCRIPTION
002000* ---------  ------  --------  ------------------------------
002100* 08/07/1990 SL      ET-0221   Version initiale - quota de Hare.
002200* 19/02/1991 SL      ET-0235   Ajout quota de Droop.
002300* 03/09/1993 KR      ET-0289   Ajout quota d'Imperiali.
002400* 04/02/1999 PLG     ET-0404   Revue an 2000 - sans incidence
002500*                              (pas de zone date dans ce module).
002600* 21/05/2003 SL      ET-0470   Garde-fou nombre de sieges nul.
002650* 13/03/2004 SL      ET-0483   Correction quota de Droop : partie
002660*                              entiere du quotient avant l'ajout
002670*                              de 1 (le quotient etait arrondi
002680*                              au lieu d'etre tronque).
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900******************************************************************
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300.
003400******************************************************************
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700 01  FILLER                   PIC X(35)   VALUE
003800     '**** DEBUT DE LA WORKING-STORAGE **'.
003900
004000 01  WS-QT-DIVISOR-INT        PIC 9(9)       COMP  VALUE ZERO.
004100 01  WS-QT-DIVISOR-VUE-ALFA REDEFINES WS-QT-DIVISOR-INT
004200                              PIC X(04).
004300 01  FILLER                   PIC X(35)   VALUE
004400     '**** FIN DE LA WORKING-STORAGE ****'.
004500******************************************************************
004600 LINKAGE SECTION.
004700 01  LK-PARAMETROS.
004800     05  LK-METHODE-QUOTA      PIC X(10).
004900         88  LK-QUOTA-HARE          VALUE 'HARE'.
005000         88  LK-QUOTA-DROOP         VALUE 'DROOP'.
005100         88  LK-QUOTA-IMPERIALI     VALUE 'IMPERIALI'.
005200     05  LK-TOTAL-VOTES       PIC 9(9) COMP.
005300     05  LK-TOTAL-VOTES-VUE-ALFA REDEFINES LK-TOTAL-VOTES
005400                              PIC X(04).
005500     05  LK-TOTAL-SIEGES    PIC 9(4) COMP.
005600     05  LK-VALUE-QUOTA       PIC S9(9)V9(8).
005700     05  LK-VALUE-QUOTA-R REDEFINES LK-VALUE-QUOTA.
005800         10  LK-VALUE-QUOTA-INT   PIC S9(9).
005900         10  LK-VALUE-QUOTA-DEC   PIC 9(8).
006000     05  FILLER               PIC X(04).
006100******************************************************************
006200 PROCEDURE DIVISION USING LK-PARAMETROS.
006300 000-MAIN-PROCEDURE.
006400
006500     IF LK-TOTAL-SIEGES = ZERO
006600         MOVE ZERO TO LK-VALUE-QUOTA
006700     ELSE
006800         IF LK-QUOTA-HARE
006900             PERFORM 020-CALC-HARE THRU 020-EXIT
007000         ELSE
007100             IF LK-QUOTA-DROOP
007200                 PERFORM 030-CALC-DROOP THRU 030-EXIT
007300             ELSE
007400                 IF LK-QUOTA-IMPERIALI
007500                     PERFORM 040-CALC-IMPERIALI THRU 040-EXIT
007600                 ELSE
007700                     MOVE ZERO TO LK-VALUE-QUOTA
007800                 END-IF
007900             END-IF
008000         END-IF
008100     END-IF
008200
008300     GOBACK
008400.
008500*----------------------------------------------------------------*
008600*    QUOTA DE HARE = VOTES / SIEGES  (DOSSIER ET-0221)
008700*----------------------------------------------------------------*
008800 020-CALC-HARE.
008900
009000     COMPUTE LK-VALUE-QUOTA ROUNDED =
009100             LK-TOTAL-VOTES / LK-TOTAL-SIEGES
009200.
009300 020-EXIT.
009400     EXIT.
009500*----------------------------------------------------------------*
009600*    QUOTA DE DROOP = (VOTES / (SIEGES + 1)) + 1 (ET-0235)
009650*    Le quotient est tronque a l'entier (troncature naturelle
009660*    d'un COMPUTE non arrondi sur zone COMP) avant l'ajout de 1
009670*    (dossier ET-0483).
009700*----------------------------------------------------------------*
009800 030-CALC-DROOP.
009900
010000     COMPUTE WS-QT-DIVISOR-INT =
010100             LK-TOTAL-VOTES / (LK-TOTAL-SIEGES + 1)
010200     COMPUTE LK-VALUE-QUOTA ROUNDED = WS-QT-DIVISOR-INT + 1
010300.
010400 030-EXIT.
010500     EXIT.
010600*----------------------------------------------------------------*
010700*    QUOTA D'IMPERIALI = VOTES / (SIEGES + 2)  (DOSSIER ET-0289)
010800*----------------------------------------------------------------*
010900 040-CALC-IMPERIALI.
011000
011100     COMPUTE LK-VALUE-QUOTA ROUNDED =
011200             LK-TOTAL-VOTES / (LK-TOTAL-SIEGES + 2)
011300.
011400 040-EXIT.
011500     EXIT.
