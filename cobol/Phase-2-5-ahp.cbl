000100******************************************************************
000200* Author:        Marcheix Francois-Xavier
000300* Date:          04/01/1989
000400* Purpose:       Ponderations par processus hierarchique
000500*                analytique (AHP) - matrice reciproque, methode
000600*                des puissances, ratio de coherence.
000700* Tectonics:     cobc
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. 2-AHP.
001100 AUTHOR.        MARCHEIX FRANCOIS-XAVIER.
001200 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001300 DATE-WRITTEN.  04/01/1989.
001400 DATE-COMPILED.
001500 SECURITY.      DIFFUSION RESTREINTE.
001600******************************************************************
001700*                    HISTORIQUE DES MODIFICATIONS
001800*----------------------------------------------------------------*
001900* DATE       AUTEUR  DOSSIER   DESCRIPTION
002000* ---------  ------  --------  ------------------------------
002100* 04/01/1989 MFX     ET-0156   Version initiale - matrice
002200*                              reciproque et methode des
002300*                              puissances.
002400* 19/07/1990 MFX     ET-0225   Normalisation du vecteur propre
002500*                              a chaque iteration.
002600* 08/03/1993 KR      ET-0281   Ajout du calcul de lambda-max et
002700*                              du ratio de coherence CR.
002800* 04/02/1999 PLG     ET-0406   Revue an 2000 - eclatement de la
002900*                              zone date en AA/MM/JJ.
003000* 30/08/2000 PLG     ET-0432   Table des indices aleatoires RI
003100*                              portee a 10 lignes.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400******************************************************************
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT PAIRVOTE ASSIGN TO "PAIRVOTE"
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-FS-PV.
004400
004500     SELECT SCOREOUT ASSIGN TO "SCOREOUT"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-FS-SO.
004800
004900     SELECT SUMMOUT ASSIGN TO "SUMMOUT"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-FS-SM.
005200
005300     SELECT REPORT-FILE ASSIGN TO "REPORT"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-FS-RL.
005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  PAIRVOTE
006100     LABEL RECORD STANDARD
006200     RECORD CONTAINS 37 CHARACTERS.
006300 01  WS-REG-PAIRVOTE.
006400     05 PV-VOTER-ID           PIC X(10).
006500     05 PV-PROPOSAL-ID        PIC X(10).
006600     05 PV-WINS-OVER-ID       PIC X(10).
006700     05 PV-VOTE-COUNT         PIC 9(7).
006800
006900 01  WS-PAIR-CLE REDEFINES WS-REG-PAIRVOTE.
007000     05  FILLER               PIC X(10).
007100     05  WS-PAIR-PAIRE         PIC X(20).
007200     05  FILLER               PIC X(07).
007300
007400 FD  SCOREOUT
007500     LABEL RECORD OMITTED
007600     RECORD CONTAINS  28 CHARACTERS.
007700 01  WS-REG-SCOREOUT.
007800     05 SO-PROPOSAL-ID        PIC X(10).
007900     05 SO-SCORE              PIC S9(9)V9(8)
008000                               SIGN IS LEADING SEPARATE.
008100
008200 FD  SUMMOUT
008300     LABEL RECORD OMITTED
008400     RECORD CONTAINS  42 CHARACTERS.
008500 01  WS-REG-SUMMOUT.
008600     05 SM-MEASURE-NAME       PIC X(24).
008700     05 SM-VALUE              PIC S9(9)V9(8)
008800                               SIGN IS LEADING SEPARATE.
008900
009000 FD  REPORT-FILE
009100     LABEL RECORD OMITTED
009200     RECORD CONTAINS 132 CHARACTERS.
009300 01  RL-LINE                 PIC X(132).
009400
009500 WORKING-STORAGE SECTION.
009600 01  FILLER                   PIC X(35)   VALUE
009700     '**** DEBUT DE LA WORKING-STORAGE **'.
009800
009900 77  WS-FS-PV                 PIC X(02)   VALUE '00'.
010000 77  WS-FS-SO                 PIC X(02)   VALUE '00'.
010100 77  WS-FS-SM                 PIC X(02)   VALUE '00'.
010200 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
010300 77  WS-FIN-PV                PIC X(01)   VALUE 'N'.
010400     88  FIN-PAIRVOTE                     VALUE 'Y'.
010500 77  WS-CT-LIDOS-PV           PIC 9(7)    COMP  VALUE ZERO.
010600 77  WS-NR-PROPOSALS          PIC 9(4)    COMP  VALUE ZERO.
010700 77  WS-IDX                   PIC 9(4)    COMP  VALUE ZERO.
010800 77  WS-IDX2                  PIC 9(4)    COMP  VALUE ZERO.
010900 77  WS-ITER                  PIC 9(4)    COMP  VALUE ZERO.
011000 77  WS-TROUVE-SW              PIC X(01)   VALUE 'N'.
011100     88  TROUVE-PROPOSAL                   VALUE 'Y'.
011200 77  WS-PR-ID-RECHERCHE         PIC X(10)   VALUE SPACES.
011300 77  WS-PROPOSAL-AUX          PIC X(19)   VALUE SPACES.
011400 77  WS-RATIO                 PIC S9(5)V9(8) COMP-2 VALUE ZERO.
011500 77  WS-SOMME                  PIC S9(9)V9(8) COMP-2 VALUE ZERO.
011600 77  WS-MAXDIF                PIC S9(9)V9(8) COMP-2 VALUE ZERO.
011700 77  WS-DIF                   PIC S9(9)V9(8) COMP-2 VALUE ZERO.
011800 77  WS-TOLERANCE            PIC S9(1)V9(8) COMP-2
011900                               VALUE 0.000001.
012000 77  WS-LAMBDA-MAX            PIC S9(9)V9(8) VALUE ZERO.
012100 77  WS-CI                    PIC S9(9)V9(8) VALUE ZERO.
012200 77  WS-CR                    PIC S9(9)V9(8) VALUE ZERO.
012300 77  WS-RI-ACTUEL              PIC S9(1)V9(8) VALUE ZERO.
012400 77  WS-RI-IX                 PIC 9(2) COMP VALUE ZERO.
012500
012600 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
012700 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
012800     05  WS-DH-AN             PIC 9(2).
012900     05  WS-DH-MES             PIC 9(2).
013000     05  WS-DH-JOUR             PIC 9(2).
013100 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
013200
013300*    Table des indices aleatoires de Saaty (dossier ET-0432).
013400 01  WS-TAB-RI.
013500     05  FILLER PIC S9(1)V9(8) VALUE 0.00000000.
013600     05  FILLER PIC S9(1)V9(8) VALUE 0.00000000.
013700     05  FILLER PIC S9(1)V9(8) VALUE 0.58000000.
013800     05  FILLER PIC S9(1)V9(8) VALUE 0.90000000.
013900     05  FILLER PIC S9(1)V9(8) VALUE 1.12000000.
014000     05  FILLER PIC S9(1)V9(8) VALUE 1.24000000.
014100     05  FILLER PIC S9(1)V9(8) VALUE 1.32000000.
014200     05  FILLER PIC S9(1)V9(8) VALUE 1.41000000.
014300     05  FILLER PIC S9(1)V9(8) VALUE 1.45000000.
014400     05  FILLER PIC S9(1)V9(8) VALUE 1.49000000.
014500 01  WS-TAB-RI-R REDEFINES WS-TAB-RI.
014600     05  WS-RI OCCURS 10 TIMES PIC S9(1)V9(8).
014700
014800 01  WS-TAB-PROPOSALS.
014900     05  WS-PROPOSAL  OCCURS 60 TIMES.
015000         10  WS-PR-ID              PIC X(10) VALUE SPACES.
015100         10  WS-PR-WEIGHT            PIC S9(3)V9(8) VALUE ZERO.
015200         10  WS-PR-WEIGHT-NOUVEAU       PIC S9(3)V9(8) VALUE ZERO.
015300     05  WS-PR-VUE-ALFA REDEFINES WS-PROPOSAL
015400                              PIC X(19) OCCURS 60 TIMES.
015500
015600*    Matrice reciproque A(i,j) (dossier ET-0156).
015700 01  WS-MATRICE-A.
015800     05  WS-MATRICE-LINE OCCURS 60 TIMES.
015900         10  WS-A-CEL OCCURS 60 TIMES
016000                           PIC S9(5)V9(8) COMP-2 VALUE ZERO.
016100*    Vue de decompte des voix diriges V(i,j) avant reciprocite.
016200     05  WS-MATRICE-VOTES REDEFINES WS-MATRICE-LINE
016300         OCCURS 60 TIMES.
016400         10  WS-V-CEL OCCURS 60 TIMES
016500                           PIC S9(5)V9(8) COMP-2.
016600
016700 01  FILLER                   PIC X(35)   VALUE
016800     '**** FIN DE LA WORKING-STORAGE ****'.
016900******************************************************************
017000 PROCEDURE DIVISION.
017100 000-MAIN-PROCEDURE.
017200
017300     PERFORM 010-INIT-PARA THRU 010-EXIT
017400     PERFORM 030-READ-PAIRVOTE THRU 030-EXIT
017500     PERFORM 040-PROCESS THRU 040-EXIT
017600             UNTIL FIN-PAIRVOTE
017700     PERFORM 045-BUILD-MATRICE THRU 045-EXIT
017800     PERFORM 050-POWER-METHOD THRU 050-EXIT
017900     PERFORM 060-CONSISTENCY THRU 060-EXIT
018000     PERFORM 070-SORT-SCORE THRU 070-EXIT
018100     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
018200     PERFORM 090-FIN-PGM THRU 090-EXIT
018300     STOP RUN
018400.
018500 010-INIT-PARA.
018600
018700     OPEN INPUT  PAIRVOTE
018800     OPEN OUTPUT SCOREOUT
018900     OPEN OUTPUT SUMMOUT
019000     OPEN OUTPUT REPORT-FILE
019100
019200     ACCEPT WS-DATE-JOUR FROM DATE
019300     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
019400         DELIMITED BY SIZE INTO WS-DATE-EDITION
019500
019600     MOVE SPACES TO RL-LINE
019700     STRING "PROGRAMME 2-AHP" "  DATE : " WS-DATE-EDITION
019800            "  PAGE 01"
019900         DELIMITED BY SIZE INTO RL-LINE
020000     WRITE RL-LINE
020100.
020200 010-EXIT.
020300     EXIT.
020400
020500 030-READ-PAIRVOTE.
020600
020700     READ PAIRVOTE
020800         AT END
020900             SET FIN-PAIRVOTE TO TRUE
021000         NOT AT END
021100             ADD 1 TO WS-CT-LIDOS-PV
021200     END-READ
021300.
021400 030-EXIT.
021500     EXIT.
021600
021700 040-PROCESS.
021800
021900     MOVE PV-PROPOSAL-ID  TO WS-PR-ID-RECHERCHE
022000     PERFORM 020-RECORD THRU 020-EXIT
022100     MOVE WS-IDX TO WS-IDX2
022200
022300     MOVE PV-WINS-OVER-ID TO WS-PR-ID-RECHERCHE
022400     PERFORM 020-RECORD THRU 020-EXIT
022500
022600     ADD PV-VOTE-COUNT TO WS-V-CEL(WS-IDX2, WS-IDX)
022700
022800     PERFORM 030-READ-PAIRVOTE THRU 030-EXIT
022900.
023000 040-EXIT.
023100     EXIT.
023200
023300 020-RECORD.
023400
023500     MOVE 'N' TO WS-TROUVE-SW
023600     PERFORM 021-COMPARE THRU 021-EXIT
023700         VARYING WS-IDX FROM 1 BY 1
023800                 UNTIL WS-IDX > WS-NR-PROPOSALS
023900                    OR TROUVE-PROPOSAL
024000
024100     IF NOT TROUVE-PROPOSAL
024200         ADD 1 TO WS-NR-PROPOSALS
024300         MOVE WS-PR-ID-RECHERCHE TO WS-PR-ID(WS-NR-PROPOSALS)
024400         MOVE WS-NR-PROPOSALS  TO WS-IDX
024500     ELSE
024600         COMPUTE WS-IDX = WS-IDX - 1
024700     END-IF
024800.
024900 020-EXIT.
025000     EXIT.
025100
025200 021-COMPARE.
025300
025400     IF WS-PR-ID(WS-IDX) = WS-PR-ID-RECHERCHE
025500         SET TROUVE-PROPOSAL TO TRUE
025600     END-IF
025700.
025800 021-EXIT.
025900     EXIT.
026000*----------------------------------------------------------------*
026100*    CONSTRUCTION DE LA MATRICE RECIPROQUE - A(I,J)=1+V(I->J),
026200*    PUIS A(I,J)=RATIO, A(J,I)=1/RATIO POUR I<J (DOSSIER ET-0156)
026300*----------------------------------------------------------------*
026400 045-BUILD-MATRICE.
026500
026600     PERFORM 046-LINE-INICIAL THRU 046-EXIT
026700         VARYING WS-IDX FROM 1 BY 1
026800                 UNTIL WS-IDX > WS-NR-PROPOSALS
026900
027000     PERFORM 048-LINE-RECIPROCA THRU 048-EXIT
027100         VARYING WS-IDX FROM 1 BY 1
027200                 UNTIL WS-IDX > WS-NR-PROPOSALS
027300.
027400 045-EXIT.
027500     EXIT.
027600
027700 046-LINE-INICIAL.
027800
027900     PERFORM 047-CELL-INICIAL THRU 047-EXIT
028000         VARYING WS-IDX2 FROM 1 BY 1
028100                 UNTIL WS-IDX2 > WS-NR-PROPOSALS
028200.
028300 046-EXIT.
028400     EXIT.
028500
028600 047-CELL-INICIAL.
028700
028800     IF WS-IDX = WS-IDX2
028900         MOVE 1 TO WS-A-CEL(WS-IDX, WS-IDX2)
029000     ELSE
029100         COMPUTE WS-A-CEL(WS-IDX, WS-IDX2) =
029200                 1 + WS-V-CEL(WS-IDX, WS-IDX2)
029300     END-IF
029400.
029500 047-EXIT.
029600     EXIT.
029700
029800 048-LINE-RECIPROCA.
029900
030000     COMPUTE WS-IDX2 = WS-IDX + 1
030100     PERFORM 049-CELL-RECIPROCA THRU 049-EXIT
030200         VARYING WS-IDX2 FROM WS-IDX2 BY 1
030300                 UNTIL WS-IDX2 > WS-NR-PROPOSALS
030400.
030500 048-EXIT.
030600     EXIT.
030700
030800 049-CELL-RECIPROCA.
030900
031000     COMPUTE WS-RATIO =
031100             WS-A-CEL(WS-IDX, WS-IDX2) / WS-A-CEL(WS-IDX2, WS-IDX)
031200     MOVE WS-RATIO TO WS-A-CEL(WS-IDX, WS-IDX2)
031300     COMPUTE WS-A-CEL(WS-IDX2, WS-IDX) = 1 / WS-RATIO
031400.
031500 049-EXIT.
031600     EXIT.
031700*----------------------------------------------------------------*
031800*    METHODE DES PUISSANCES - JUSQU'A 100 ITERATIONS OU
031900*    CONVERGENCE A 1E-6 (DOSSIER ET-0225)
032000*----------------------------------------------------------------*
032100 050-POWER-METHOD.
032200
032300     PERFORM 051-INITIALIZE-WEIGHT THRU 051-EXIT
032400         VARYING WS-IDX FROM 1 BY 1
032500                 UNTIL WS-IDX > WS-NR-PROPOSALS
032600
032700     MOVE 1 TO WS-ITER
032800     PERFORM 052-ITERATION THRU 052-EXIT
032900         UNTIL WS-ITER > 100 OR WS-MAXDIF < WS-TOLERANCE
033000.
033100 050-EXIT.
033200     EXIT.
033300
033400 051-INITIALIZE-WEIGHT.
033500
033600     COMPUTE WS-PR-WEIGHT(WS-IDX) = 1 / WS-NR-PROPOSALS
033700.
033800 051-EXIT.
033900     EXIT.
034000
034100 052-ITERATION.
034200
034300     PERFORM 053-LINE-FOIS-WEIGHT THRU 053-EXIT
034400         VARYING WS-IDX FROM 1 BY 1
034500                 UNTIL WS-IDX > WS-NR-PROPOSALS
034600
034700     MOVE ZERO TO WS-SOMME
034800     PERFORM 054-ADD-NOUVEAU-WEIGHT THRU 054-EXIT
034900         VARYING WS-IDX FROM 1 BY 1
035000                 UNTIL WS-IDX > WS-NR-PROPOSALS
035100
035200     MOVE ZERO TO WS-MAXDIF
035300     PERFORM 055-NORMALIZE THRU 055-EXIT
035400         VARYING WS-IDX FROM 1 BY 1
035500                 UNTIL WS-IDX > WS-NR-PROPOSALS
035600
035700     ADD 1 TO WS-ITER
035800.
035900 052-EXIT.
036000     EXIT.
036100
036200 053-LINE-FOIS-WEIGHT.
036300
036400     MOVE ZERO TO WS-PR-WEIGHT-NOUVEAU(WS-IDX)
036500     PERFORM 0531-CELL-FOIS-WEIGHT THRU 0531-EXIT
036600         VARYING WS-IDX2 FROM 1 BY 1
036700                 UNTIL WS-IDX2 > WS-NR-PROPOSALS
036800.
036900 053-EXIT.
037000     EXIT.
037100
037200 0531-CELL-FOIS-WEIGHT.
037300
037400     COMPUTE WS-PR-WEIGHT-NOUVEAU(WS-IDX) =
037500             WS-PR-WEIGHT-NOUVEAU(WS-IDX) +
037600             WS-A-CEL(WS-IDX, WS-IDX2) * WS-PR-WEIGHT(WS-IDX2)
037700.
037800 0531-EXIT.
037900     EXIT.
038000
038100 054-ADD-NOUVEAU-WEIGHT.
038200
038300     ADD WS-PR-WEIGHT-NOUVEAU(WS-IDX) TO WS-SOMME
038400.
038500 054-EXIT.
038600     EXIT.
038700
038800 055-NORMALIZE.
038900
039000     COMPUTE WS-DIF =
039100         ( WS-PR-WEIGHT-NOUVEAU(WS-IDX) / WS-SOMME )
039200                        - WS-PR-WEIGHT(WS-IDX)
039300     IF WS-DIF < ZERO
039400         COMPUTE WS-DIF = ZERO - WS-DIF
039500     END-IF
039600     IF WS-DIF > WS-MAXDIF
039700         MOVE WS-DIF TO WS-MAXDIF
039800     END-IF
039900     COMPUTE WS-PR-WEIGHT(WS-IDX) =
039950         WS-PR-WEIGHT-NOUVEAU(WS-IDX) / WS-SOMME
040000.
040100 055-EXIT.
040200     EXIT.
040300*----------------------------------------------------------------*
040400*    LAMBDA-MAX, CI ET CR (DOSSIER ET-0281)
040500*----------------------------------------------------------------*
040600 060-CONSISTENCY.
040700
040800     MOVE ZERO TO WS-SOMME
040900     PERFORM 061-LINE-FOIS-WEIGHT THRU 061-EXIT
041000         VARYING WS-IDX FROM 1 BY 1
041100                 UNTIL WS-IDX > WS-NR-PROPOSALS
041200
041300     IF WS-NR-PROPOSALS = ZERO
041400         MOVE ZERO TO WS-LAMBDA-MAX
041500     ELSE
041600         COMPUTE WS-LAMBDA-MAX ROUNDED =
041700                 WS-SOMME / WS-NR-PROPOSALS
041800     END-IF
041900
042000     IF WS-NR-PROPOSALS <= 1
042100         MOVE ZERO TO WS-CI
042200         MOVE ZERO TO WS-CR
042300     ELSE
042400         COMPUTE WS-CI ROUNDED =
042500             (WS-LAMBDA-MAX - WS-NR-PROPOSALS)
042600             / (WS-NR-PROPOSALS - 1)
042700
042800         IF WS-NR-PROPOSALS > 10
042900             MOVE 10 TO WS-RI-IX
043000         ELSE
043100             MOVE WS-NR-PROPOSALS TO WS-RI-IX
043200         END-IF
043300         MOVE WS-RI(WS-RI-IX) TO WS-RI-ACTUEL
043400
043500         IF WS-RI-ACTUEL = ZERO
043600             MOVE ZERO TO WS-CR
043700         ELSE
043800             COMPUTE WS-CR ROUNDED = WS-CI / WS-RI-ACTUEL
043900         END-IF
044000     END-IF
044100
044200     MOVE "AHP-CI"                TO SM-MEASURE-NAME
044300     MOVE WS-CI                   TO SM-VALUE
044400     WRITE WS-REG-SUMMOUT
044500
044600     MOVE "AHP-CR"                TO SM-MEASURE-NAME
044700     MOVE WS-CR                   TO SM-VALUE
044800     WRITE WS-REG-SUMMOUT
044900.
045000 060-EXIT.
045100     EXIT.
045200
045300 061-LINE-FOIS-WEIGHT.
045400
045500     MOVE ZERO TO WS-PR-WEIGHT-NOUVEAU(WS-IDX)
045600     PERFORM 0611-CELL-FOIS-WEIGHT THRU 0611-EXIT
045700         VARYING WS-IDX2 FROM 1 BY 1
045800                 UNTIL WS-IDX2 > WS-NR-PROPOSALS
045900
046000     COMPUTE WS-DIF = WS-PR-WEIGHT-NOUVEAU(WS-IDX) / WS-PR-WEIGHT(WS-IDX)
046100     ADD WS-DIF TO WS-SOMME
046200.
046300 061-EXIT.
046400     EXIT.
046500
046600 0611-CELL-FOIS-WEIGHT.
046700
046800     COMPUTE WS-PR-WEIGHT-NOUVEAU(WS-IDX) =
046900             WS-PR-WEIGHT-NOUVEAU(WS-IDX) +
047000             WS-A-CEL(WS-IDX, WS-IDX2) * WS-PR-WEIGHT(WS-IDX2)
047100.
047200 0611-EXIT.
047300     EXIT.
047400
047500 070-SORT-SCORE.
047600
047700     PERFORM 075-PASSE-DE-TRI THRU 075-EXIT
047800         VARYING WS-IDX FROM 1 BY 1
047900                 UNTIL WS-IDX >= WS-NR-PROPOSALS
048000.
048100 070-EXIT.
048200     EXIT.
048300
048400 075-PASSE-DE-TRI.
048500
048600     PERFORM 076-COMPARE-SWAP THRU 076-EXIT
048700         VARYING WS-IDX2 FROM 1 BY 1
048800                 UNTIL WS-IDX2 > WS-NR-PROPOSALS - WS-IDX
048900.
049000 075-EXIT.
049100     EXIT.
049200
049300 076-COMPARE-SWAP.
049400
049500     IF WS-PR-WEIGHT(WS-IDX2) < WS-PR-WEIGHT(WS-IDX2 + 1)
049600         MOVE WS-PROPOSAL(WS-IDX2)     TO WS-PROPOSAL-AUX
049700         MOVE WS-PROPOSAL(WS-IDX2 + 1) TO WS-PROPOSAL(WS-IDX2)
049800         MOVE WS-PROPOSAL-AUX          TO WS-PROPOSAL(WS-IDX2 + 1)
049900     END-IF
050000.
050100 076-EXIT.
050200     EXIT.
050300
050400 080-WRITE-OUTPUT.
050500
050600     PERFORM 085-WRITE-LINE THRU 085-EXIT
050700         VARYING WS-IDX FROM 1 BY 1
050800                 UNTIL WS-IDX > WS-NR-PROPOSALS
050900
051000     MOVE SPACES TO RL-LINE
051100     STRING "ENREGISTREMENTS PAIRVOTE LUS : " WS-CT-LIDOS-PV
051200         DELIMITED BY SIZE INTO RL-LINE
051300     WRITE RL-LINE
051400.
051500 080-EXIT.
051600     EXIT.
051700
051800 085-WRITE-LINE.
051900
052000     MOVE WS-PR-ID(WS-IDX)    TO SO-PROPOSAL-ID
052100     MOVE WS-PR-WEIGHT(WS-IDX)  TO SO-SCORE
052200     WRITE WS-REG-SCOREOUT
052300
052400     MOVE SPACES TO RL-LINE
052500     STRING WS-PR-ID(WS-IDX) "     " WS-PR-WEIGHT(WS-IDX)
052600         DELIMITED BY SIZE INTO RL-LINE
052700     WRITE RL-LINE
052800.
052900 085-EXIT.
053000     EXIT.
053100
053200 090-FIN-PGM.
053300
053400     CLOSE PAIRVOTE SCOREOUT SUMMOUT REPORT-FILE
053500     DISPLAY "2-AHP - FIN NORMALE - " WS-NR-PROPOSALS
053600             " PROPOSITIONS TRAITEES"
053700.
053800 090-EXIT.
053900     EXIT.
