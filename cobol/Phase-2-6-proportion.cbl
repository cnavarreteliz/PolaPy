000100******************************************************************
000200* Author:        Sabatier Laurence
000300* Date:          15/07/1990
000400* Purpose:       Repartition proportionnelle au plus fort reste
000500*                (Hare / Droop / Imperiali) - appelle le
000600*                sous-programme 7-QUOTA.
000700* Tectonics:     cobc
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. 2-PROPORTION.
001100 AUTHOR.        SABATIER LAURENCE.
001200 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001300 DATE-WRITTEN.  15/07/1990.
001400 DATE-COMPILED.
001500 SECURITY.      DIFFUSION RESTREINTE.
001600******************************************************************
001700*                    HISTORIQUE DES MODIFICATIONS
001800*----------------------------------------------------------------*
001900* DATE       AUTEUR  DOSSIER   DESCRIPTION
002000* ---------  ------  --------  ------------------------------
002100* 15/07/1990 SL      ET-0222   Version initiale - quota de Hare.
002200* 19/02/1991 SL      ET-0236   Appel du sous-programme 7-QUOTA
002300*                              (methodes Droop/Imperiali).
002400* 03/09/1993 KR      ET-0290   Repartition des restes au plus
002500*                              fort reste.
002600* 04/02/1999 PLG     ET-0407   Revue an 2000 - eclatement de la
002700*                              zone date en AA/MM/JJ.
002750* 13/03/2004 SL      ET-0483   Quota de Droop tronque au lieu
002760*                              d'arrondi dans 7-QUOTA : sans
002770*                              incidence dans ce module (le
002780*                              quotient est repris tel que rendu).
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000******************************************************************
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT PARTYVTE ASSIGN TO "PARTYVTE"
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS WS-FS-PV.
004000
004100     SELECT SEATOUT ASSIGN TO "SEATOUT"
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-FS-SE.
004400
004500     SELECT REPORT-FILE ASSIGN TO "REPORT"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-FS-RL.
004800******************************************************************
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 FD  PARTYVTE
005300     LABEL RECORD STANDARD
005400     RECORD CONTAINS 43 CHARACTERS.
005500 01  WS-REG-PARTYVTE.
005600     05 PV-LEVEL-1-ID         PIC X(10).
005700     05 PV-LEVEL-2-ID         PIC X(10).
005800     05 PV-PARTY-ID           PIC X(10).
005900     05 PV-VOTES              PIC 9(9).
006000     05 PV-SEATS-AVAIL        PIC 9(4).
006100
006200 01  WS-GRP-CLE REDEFINES WS-REG-PARTYVTE.
006300     05  WS-GRP-NIVEIS        PIC X(20).
006400     05  FILLER               PIC X(23).
006500
006600 FD  SEATOUT
006700     LABEL RECORD OMITTED
006800     RECORD CONTAINS  52 CHARACTERS.
006900 01  WS-REG-SEATOUT.
007000     05 SE-LEVEL-1-ID         PIC X(10).
007100     05 SE-LEVEL-2-ID         PIC X(10).
007200     05 SE-PARTY-ID           PIC X(10).
007300     05 SE-SEATS              PIC 9(4).
007400     05 SE-QUOTIENT          PIC S9(9)V9(8)
007500                               SIGN IS LEADING SEPARATE.
007600
007700 FD  REPORT-FILE
007800     LABEL RECORD OMITTED
007900     RECORD CONTAINS 132 CHARACTERS.
008000 01  RL-LINE                 PIC X(132).
008100
008200 WORKING-STORAGE SECTION.
008300 01  FILLER                   PIC X(35)   VALUE
008400     '**** DEBUT DE LA WORKING-STORAGE **'.
008500
008600 77  WS-FS-PV                 PIC X(02)   VALUE '00'.
008700 77  WS-FS-SE                 PIC X(02)   VALUE '00'.
008800 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
008900 77  WS-FIN-PV                PIC X(01)   VALUE 'N'.
009000     88  FIN-PARTYVTE                     VALUE 'Y'.
009100 77  WS-CT-LIDOS-PV           PIC 9(7)    COMP  VALUE ZERO.
009200 77  WS-NR-PARTIES           PIC 9(4)    COMP  VALUE ZERO.
009300 77  WS-IDX                   PIC 9(4)    COMP  VALUE ZERO.
009400 77  WS-IDX2                  PIC 9(4)    COMP  VALUE ZERO.
009500 77  WS-TOTAL-VOTES           PIC 9(9)    COMP  VALUE ZERO.
009600 77  WS-TOTAL-SIEGES          PIC 9(4)    COMP  VALUE ZERO.
009700 77  WS-SIEGES-BASE           PIC 9(4)    COMP  VALUE ZERO.
009800 77  WS-SIEGES-REMAINDER          PIC 9(4)    COMP  VALUE ZERO.
009900 77  WS-TROUVE-SW              PIC X(01)   VALUE 'N'.
010000     88  TROUVE-PARTY                    VALUE 'Y'.
010100 77  WS-PT-RECHERCHE            PIC X(10)   VALUE SPACES.
010200 77  WS-PARTY-AUX           PIC X(29)   VALUE SPACES.
010300
010400 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
010500 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
010600     05  WS-DH-AN             PIC 9(2).
010700     05  WS-DH-MES             PIC 9(2).
010800     05  WS-DH-JOUR             PIC 9(2).
010900 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
011000
011100 01  WS-PARAMETROS-QUOTA.
011200     05  WS-QT-METHODE          PIC X(10)  VALUE "HARE".
011300     05  WS-QT-TOT-VOTES       PIC 9(9) COMP VALUE ZERO.
011400     05  WS-QT-TOT-SIEGES      PIC 9(4) COMP VALUE ZERO.
011500     05  WS-QT-VALUE-QUOTA     PIC S9(9)V9(8) VALUE ZERO.
011600     05  FILLER                PIC X(04)  VALUE SPACES.
011700
011800 01  WS-TAB-PARTIES.
011900     05  WS-PARTY OCCURS 100 TIMES.
012000         10  WS-PT-ID              PIC X(10) VALUE SPACES.
012100         10  WS-PT-VOTES           PIC 9(9)  COMP VALUE ZERO.
012200         10  WS-PT-COMPTAGE        PIC S9(5)V9(8) VALUE ZERO.
012300         10  WS-PT-SIEGES-BASE     PIC 9(4)  COMP VALUE ZERO.
012400         10  WS-PT-REMAINDER           PIC S9(1)V9(8) VALUE ZERO.
012500         10  WS-PT-SIEGES          PIC 9(4)  COMP VALUE ZERO.
012600     05  WS-PT-VUE-ALFA REDEFINES WS-PARTY
012700                              PIC X(29) OCCURS 100 TIMES.
012800
012900 01  FILLER                   PIC X(35)   VALUE
013000     '**** FIN DE LA WORKING-STORAGE ****'.
013100******************************************************************
013200 PROCEDURE DIVISION.
013300 000-MAIN-PROCEDURE.
013400
013500     PERFORM 010-INIT-PARA THRU 010-EXIT
013600     PERFORM 030-READ-PARTYVTE THRU 030-EXIT
013700     PERFORM 040-ACCUMULATE THRU 040-EXIT
013800             UNTIL FIN-PARTYVTE
013900     PERFORM 050-CALCUL-QUOTA THRU 050-EXIT
014000     PERFORM 055-BASE-E-REMAINDERS THRU 055-EXIT
014100     PERFORM 057-REPARTIR-REMAINDERS THRU 057-EXIT
014200     PERFORM 070-SORT-SIEGES THRU 070-EXIT
014300     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
014400     PERFORM 090-FIN-PGM THRU 090-EXIT
014500     STOP RUN
014600.
014700 010-INIT-PARA.
014800
014900     OPEN INPUT  PARTYVTE
015000     OPEN OUTPUT SEATOUT
015100     OPEN OUTPUT REPORT-FILE
015200
015300     ACCEPT WS-DATE-JOUR FROM DATE
015400     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
015500         DELIMITED BY SIZE INTO WS-DATE-EDITION
015600
015700     MOVE SPACES TO RL-LINE
015800     STRING "PROGRAMME 2-PROPORTION" "  DATE : " WS-DATE-EDITION
015900            "  PAGE 01"
016000         DELIMITED BY SIZE INTO RL-LINE
016100     WRITE RL-LINE
016200.
016300 010-EXIT.
016400     EXIT.
016500
016600 030-READ-PARTYVTE.
016700
016800     READ PARTYVTE
016900         AT END
017000             SET FIN-PARTYVTE TO TRUE
017100         NOT AT END
017200             ADD 1 TO WS-CT-LIDOS-PV
017300     END-READ
017400.
017500 030-EXIT.
017600     EXIT.
017700
017800 040-ACCUMULATE.
017900
018000     MOVE PV-PARTY-ID TO WS-PT-RECHERCHE
018100     PERFORM 041-FIND-PARTY THRU 041-EXIT
018200
018300     ADD PV-VOTES TO WS-PT-VOTES(WS-IDX)
018400     ADD PV-VOTES TO WS-TOTAL-VOTES
018500     IF PV-SEATS-AVAIL > WS-TOTAL-SIEGES
018600         MOVE PV-SEATS-AVAIL TO WS-TOTAL-SIEGES
018700     END-IF
018800
018900     PERFORM 030-READ-PARTYVTE THRU 030-EXIT
019000.
019100 040-EXIT.
019200     EXIT.
019300
019400 041-FIND-PARTY.
019500
019600     MOVE 'N' TO WS-TROUVE-SW
019700     PERFORM 042-COMPARE THRU 042-EXIT
019800         VARYING WS-IDX FROM 1 BY 1
019900                 UNTIL WS-IDX > WS-NR-PARTIES
020000                    OR TROUVE-PARTY
020100
020200     IF NOT TROUVE-PARTY
020300         ADD 1 TO WS-NR-PARTIES
020400         MOVE WS-PT-RECHERCHE TO WS-PT-ID(WS-NR-PARTIES)
020500         MOVE WS-NR-PARTIES TO WS-IDX
020600     ELSE
020700         COMPUTE WS-IDX = WS-IDX - 1
020800     END-IF
020900.
021000 041-EXIT.
021100     EXIT.
021200
021300 042-COMPARE.
021400
021500     IF WS-PT-ID(WS-IDX) = WS-PT-RECHERCHE
021600         SET TROUVE-PARTY TO TRUE
021700     END-IF
021800.
021900 042-EXIT.
022000     EXIT.
022100*----------------------------------------------------------------*
022200*    QUOTA = QUOTA(METHODE, TOTAL VOTES, TOTAL SIEGES) VIA LE
022300*    SOUS-PROGRAMME 7-QUOTA (DOSSIER ET-0236)
022400*----------------------------------------------------------------*
022500 050-CALCUL-QUOTA.
022600
022700     MOVE "HARE"           TO WS-QT-METHODE
022800     MOVE WS-TOTAL-VOTES   TO WS-QT-TOT-VOTES
022900     MOVE WS-TOTAL-SIEGES  TO WS-QT-TOT-SIEGES
023000     CALL "7-QUOTA" USING WS-PARAMETROS-QUOTA
023100.
023200 050-EXIT.
023300     EXIT.
023400*----------------------------------------------------------------*
023500*    SIEGES DE BASE = PARTIE ENTIERE DE VOTES/QUOTA - LE RESTE
023600*    EST LA PARTIE FRACTIONNAIRE (DOSSIER ET-0290)
023700*----------------------------------------------------------------*
023800 055-BASE-E-REMAINDERS.
023900
024000     MOVE ZERO TO WS-SIEGES-BASE
024100     PERFORM 056-PARTY THRU 056-EXIT
024200         VARYING WS-IDX FROM 1 BY 1
024300                 UNTIL WS-IDX > WS-NR-PARTIES
024400.
024500 055-EXIT.
024600     EXIT.
024700
024800 056-PARTY.
024900
025000     IF WS-QT-VALUE-QUOTA = ZERO
025100         MOVE ZERO TO WS-PT-COMPTAGE(WS-IDX)
025200     ELSE
025300         COMPUTE WS-PT-COMPTAGE(WS-IDX) ROUNDED =
025400                 WS-PT-VOTES(WS-IDX) / WS-QT-VALUE-QUOTA
025500     END-IF
025600
025700     MOVE WS-PT-COMPTAGE(WS-IDX) TO WS-PT-SIEGES-BASE(WS-IDX)
025800     COMPUTE WS-PT-REMAINDER(WS-IDX) =
025900             WS-PT-COMPTAGE(WS-IDX) - WS-PT-SIEGES-BASE(WS-IDX)
026000     MOVE WS-PT-SIEGES-BASE(WS-IDX) TO WS-PT-SIEGES(WS-IDX)
026100     ADD WS-PT-SIEGES-BASE(WS-IDX) TO WS-SIEGES-BASE
026200.
026300 056-EXIT.
026400     EXIT.
026500*----------------------------------------------------------------*
026600*    ATTRIBUTION DES SIEGES RESTANTS AUX PLUS FORTS RESTES -
026700*    TRI DECROISSANT PUIS PARCOURS DES N PREMIERS
026800*----------------------------------------------------------------*
026900 057-REPARTIR-REMAINDERS.
027000
027100     COMPUTE WS-SIEGES-REMAINDER = WS-TOTAL-SIEGES - WS-SIEGES-BASE
027200
027300     PERFORM 058-PASSE-DE-TRI THRU 058-EXIT
027400         VARYING WS-IDX FROM 1 BY 1
027500                 UNTIL WS-IDX >= WS-NR-PARTIES
027600
027700     IF WS-SIEGES-REMAINDER > ZERO
027800         PERFORM 059-ASSIGN-REMAINDER THRU 059-EXIT
027900             VARYING WS-IDX FROM 1 BY 1
028000                     UNTIL WS-IDX > WS-SIEGES-REMAINDER
028100     END-IF
028200.
028300 057-EXIT.
028400     EXIT.
028500
028600 058-PASSE-DE-TRI.
028700
028800     PERFORM 0581-COMPARE-SWAP THRU 0581-EXIT
028900         VARYING WS-IDX2 FROM 1 BY 1
029000                 UNTIL WS-IDX2 > WS-NR-PARTIES - WS-IDX
029100.
029200 058-EXIT.
029300     EXIT.
029400
029500 0581-COMPARE-SWAP.
029600
029700     IF WS-PT-REMAINDER(WS-IDX2) < WS-PT-REMAINDER(WS-IDX2 + 1)
029800         MOVE WS-PARTY(WS-IDX2)     TO WS-PARTY-AUX
029900         MOVE WS-PARTY(WS-IDX2 + 1) TO WS-PARTY(WS-IDX2)
030000         MOVE WS-PARTY-AUX          TO WS-PARTY(WS-IDX2 + 1)
030100     END-IF
030200.
030300 0581-EXIT.
030400     EXIT.
030500
030600 059-ASSIGN-REMAINDER.
030700
030800     ADD 1 TO WS-PT-SIEGES(WS-IDX)
030900.
031000 059-EXIT.
031100     EXIT.
031200*----------------------------------------------------------------*
031300*    TRI DECROISSANT DES SIEGES POUR LA SORTIE
031400*----------------------------------------------------------------*
031500 070-SORT-SIEGES.
031600
031700     PERFORM 071-PASSE-DE-TRI THRU 071-EXIT
031800         VARYING WS-IDX FROM 1 BY 1
031900                 UNTIL WS-IDX >= WS-NR-PARTIES
032000.
032100 070-EXIT.
032200     EXIT.
032300
032400 071-PASSE-DE-TRI.
032500
032600     PERFORM 072-COMPARE-SWAP THRU 072-EXIT
032700         VARYING WS-IDX2 FROM 1 BY 1
032800                 UNTIL WS-IDX2 > WS-NR-PARTIES - WS-IDX
032900.
033000 071-EXIT.
033100     EXIT.
033200
033300 072-COMPARE-SWAP.
033400
033500     IF WS-PT-SIEGES(WS-IDX2) < WS-PT-SIEGES(WS-IDX2 + 1)
033600         MOVE WS-PARTY(WS-IDX2)     TO WS-PARTY-AUX
033700         MOVE WS-PARTY(WS-IDX2 + 1) TO WS-PARTY(WS-IDX2)
033800         MOVE WS-PARTY-AUX          TO WS-PARTY(WS-IDX2 + 1)
033900     END-IF
034000.
034100 072-EXIT.
034200     EXIT.
034300
034400 080-WRITE-OUTPUT.
034500
034600     PERFORM 085-WRITE-PARTY THRU 085-EXIT
034700         VARYING WS-IDX FROM 1 BY 1
034800                 UNTIL WS-IDX > WS-NR-PARTIES
034900
035000     MOVE SPACES TO RL-LINE
035100     STRING "ENREGISTREMENTS PARTYVTE LUS : " WS-CT-LIDOS-PV
035200         DELIMITED BY SIZE INTO RL-LINE
035300     WRITE RL-LINE
035400.
035500 080-EXIT.
035600     EXIT.
035700
035800 085-WRITE-PARTY.
035900
036000     MOVE SPACES              TO SE-LEVEL-1-ID SE-LEVEL-2-ID
036100     MOVE WS-PT-ID(WS-IDX)    TO SE-PARTY-ID
036200     MOVE WS-PT-SIEGES(WS-IDX) TO SE-SEATS
036300     MOVE WS-QT-VALUE-QUOTA   TO SE-QUOTIENT
036400     WRITE WS-REG-SEATOUT
036500
036600     MOVE SPACES TO RL-LINE
036700     STRING WS-PT-ID(WS-IDX) "  SIEGES:" WS-PT-SIEGES(WS-IDX)
036800         DELIMITED BY SIZE INTO RL-LINE
036900     WRITE RL-LINE
037000.
037100 085-EXIT.
037200     EXIT.
037300
037400 090-FIN-PGM.
037500
037600     CLOSE PARTYVTE SEATOUT REPORT-FILE
037700     DISPLAY "2-PROPORTION - FIN NORMALE - " WS-NR-PARTIES
037800             " PARTIS TRAITES"
037900.
038000 090-EXIT.
038100     EXIT.
