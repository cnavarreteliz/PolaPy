000100******************************************************************
000200* Author:        Sabatier Laurence
000300* Date:          02/04/1992
000400* Purpose:       Nombre effectif de partis (indice de
000500*                Laakso-Taagepera) a partir des parts de voix.
000600* Tectonics:     cobc
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 4-LAAKSO.
001000 AUTHOR.        SABATIER LAURENCE.
001100 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001200 DATE-WRITTEN.  02/04/1992.
001300 DATE-COMPILED.
001400 SECURITY.      DIFFUSION RESTREINTE.
001500******************************************************************
001600*                    HISTORIQUE DES MODIFICATIONS
001700*----------------------------------------------------------------*
001800* DATE       AUTEUR  DOSSIER   DESCRIPTION
001900* ---------  ------  --------  ------------------------------
002000* 02/04/1992 SL      ET-0264   Version initiale - alpha = 2
002100*                              (inverse de la somme des carres).
002200* 17/11/1994 KR      ET-0319   Generalisation a un alpha
002300*                              quelconque via exponentiation.
002400* 04/02/1999 PLG     ET-0410   Revue an 2000 - eclatement de la
002500*                              zone date en AA/MM/JJ.
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800******************************************************************
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT SHAREFIL ASSIGN TO "SHAREFIL"
003600         ORGANIZATION IS LINE SEQUENTIAL
003700         FILE STATUS IS WS-FS-SF.
003800
003900     SELECT SUMMOUT ASSIGN TO "SUMMOUT"
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-FS-SM.
004200
004300     SELECT REPORT-FILE ASSIGN TO "REPORT"
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-FS-RL.
004600******************************************************************
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 FD  SHAREFIL
005100     LABEL RECORD STANDARD
005200     RECORD CONTAINS 19 CHARACTERS.
005300 01  WS-REG-SHAREFIL.
005400     05 SH-PARTY-ID           PIC X(10).
005500     05 SH-SHARE              PIC 9(1)V9(8).
005600
005700*    Vue par octets de la part, utile au controle de
005800*    vraisemblance (dossier ET-0264).
005900 01  WS-SH-CTRL REDEFINES WS-REG-SHAREFIL.
006000     05  FILLER               PIC X(10).
006100     05  WS-SH-CHIFFRES        PIC 9(09).
006200
006300 FD  SUMMOUT
006400     LABEL RECORD OMITTED
006500     RECORD CONTAINS  42 CHARACTERS.
006600 01  WS-REG-SUMMOUT.
006700     05 SM-MEASURE-NAME       PIC X(24).
006800     05 SM-VALUE              PIC S9(9)V9(8)
006900                               SIGN IS LEADING SEPARATE.
007000
007100*    Vue brute de la ligne resultat pour le controle d'edition
007200*    avant impression (dossier ET-0319).
007300 01  WS-SM-VUE-BRUTA REDEFINES WS-REG-SUMMOUT
007400                              PIC X(34).
007500
007600 FD  REPORT-FILE
007700     LABEL RECORD OMITTED
007800     RECORD CONTAINS 132 CHARACTERS.
007900 01  RL-LINE                 PIC X(132).
008000
008100 WORKING-STORAGE SECTION.
008200 01  FILLER                   PIC X(35)   VALUE
008300     '**** DEBUT DE LA WORKING-STORAGE **'.
008400
008500 77  WS-FS-SF                 PIC X(02)   VALUE '00'.
008600 77  WS-FS-SM                 PIC X(02)   VALUE '00'.
008700 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
008800 77  WS-FIN-SF                PIC X(01)   VALUE 'N'.
008900     88  FIN-SHAREFIL                     VALUE 'Y'.
009000 77  WS-CT-LIDOS-SF           PIC 9(7)    COMP  VALUE ZERO.
009100 77  WS-ALFA                  PIC S9(1)V9(8) VALUE 2.
009200 77  WS-SOMME-PUISSANCE         PIC S9(3)V9(8) VALUE ZERO.
009300 77  WS-TERME               PIC S9(3)V9(8) VALUE ZERO.
009400 77  WS-EXPO-INVERSO          PIC S9(1)V9(8) VALUE ZERO.
009500 77  WS-N-EFFECTIF             PIC S9(9)V9(8) VALUE ZERO.
009600
009700 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
009800 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
009900     05  WS-DH-AN             PIC 9(2).
010000     05  WS-DH-MES             PIC 9(2).
010100     05  WS-DH-JOUR             PIC 9(2).
010200 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
010300
010400 01  FILLER                   PIC X(35)   VALUE
010500     '**** FIN DE LA WORKING-STORAGE ****'.
010600******************************************************************
010700 PROCEDURE DIVISION.
010800 000-MAIN-PROCEDURE.
010900
011000     PERFORM 010-INIT-PARA THRU 010-EXIT
011100     PERFORM 030-READ-SHAREFIL THRU 030-EXIT
011200     PERFORM 040-ACCUMULATE THRU 040-EXIT
011300             UNTIL FIN-SHAREFIL
011400     PERFORM 050-CALCUL-NEFF THRU 050-EXIT
011500     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
011600     PERFORM 090-FIN-PGM THRU 090-EXIT
011700     STOP RUN
011800.
011900 010-INIT-PARA.
012000
012100     OPEN INPUT  SHAREFIL
012200     OPEN OUTPUT SUMMOUT
012300     OPEN OUTPUT REPORT-FILE
012400
012500     ACCEPT WS-DATE-JOUR FROM DATE
012600     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
012700         DELIMITED BY SIZE INTO WS-DATE-EDITION
012800
012900     MOVE SPACES TO RL-LINE
013000     STRING "PROGRAMME 4-LAAKSO" "  DATE : " WS-DATE-EDITION
013100            "  PAGE 01"
013200         DELIMITED BY SIZE INTO RL-LINE
013300     WRITE RL-LINE
013400.
013500 010-EXIT.
013600     EXIT.
013700
013800 030-READ-SHAREFIL.
013900
014000     READ SHAREFIL
014100         AT END
014200             SET FIN-SHAREFIL TO TRUE
014300         NOT AT END
014400             ADD 1 TO WS-CT-LIDOS-SF
014500     END-READ
014600.
014700 030-EXIT.
014800     EXIT.
014900*----------------------------------------------------------------*
015000*    SOMME DES PARTS ELEVEES A LA PUISSANCE ALFA (DOSSIER ET-0319)
015100*----------------------------------------------------------------*
015200 040-ACCUMULATE.
015300
015400     COMPUTE WS-TERME = SH-SHARE ** WS-ALFA
015500     ADD WS-TERME TO WS-SOMME-PUISSANCE
015600
015700     PERFORM 030-READ-SHAREFIL THRU 030-EXIT
015800.
015900 040-EXIT.
016000     EXIT.
016100*----------------------------------------------------------------*
016200*    N-EFF = (SOMME P**ALFA) ** (1/(1-ALFA))  (DOSSIER ET-0264)
016300*----------------------------------------------------------------*
016400 050-CALCUL-NEFF.
016500
016600     IF WS-SOMME-PUISSANCE = ZERO
016700         MOVE ZERO TO WS-N-EFFECTIF
016800     ELSE
016900         COMPUTE WS-EXPO-INVERSO = 1 / (1 - WS-ALFA)
017000         COMPUTE WS-N-EFFECTIF =
017100                 WS-SOMME-PUISSANCE ** WS-EXPO-INVERSO
017200     END-IF
017300.
017400 050-EXIT.
017500     EXIT.
017600
017700 080-WRITE-OUTPUT.
017800
017900     MOVE "LAAKSO-TAAGEPERA-NEFF" TO SM-MEASURE-NAME
018000     COMPUTE SM-VALUE ROUNDED = WS-N-EFFECTIF
018100     WRITE WS-REG-SUMMOUT
018200
018300     MOVE SPACES TO RL-LINE
018400     STRING "ENREGISTREMENTS SHAREFIL LUS : " WS-CT-LIDOS-SF
018500         DELIMITED BY SIZE INTO RL-LINE
018600     WRITE RL-LINE
018700.
018800 080-EXIT.
018900     EXIT.
019000
019100 090-FIN-PGM.
019200
019300     CLOSE SHAREFIL SUMMOUT REPORT-FILE
019400     DISPLAY "4-LAAKSO - FIN NORMALE - " WS-CT-LIDOS-SF
019500             " ENREGISTREMENTS TRAITES"
019600.
019700 090-EXIT.
019800     EXIT.
