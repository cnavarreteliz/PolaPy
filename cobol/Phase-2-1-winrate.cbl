000100******************************************************************
000200* Author:        Marcheix Francois-Xavier
000300* Date:          19/05/1987
000400* Purpose:       Depouillement du taux de victoire (WINRATE) sur
000500*                les votes par paires.
000600* Tectonics:     cobc
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 2-WINRATE.
001000 AUTHOR.        MARCHEIX FRANCOIS-XAVIER.
001100 INSTALLATION.  DIRECTION DES ETUDES ELECTORALES.
001200 DATE-WRITTEN.  19/05/1987.
001300 DATE-COMPILED.
001400 SECURITY.      DIFFUSION RESTREINTE.
001500******************************************************************
001600*                    HISTORIQUE DES MODIFICATIONS
001700*----------------------------------------------------------------*
001800* DATE       AUTEUR  DOSSIER   DESCRIPTION
001900* ---------  ------  --------  ------------------------------
002000* 19/05/1987 MFX     ET-0105   Version initiale.
002100* 02/09/1988 MFX     ET-0139   Cumul victoires/matches par
002200*                              proposition.
002300* 14/04/1990 KR      ET-0211   Garde-fou division par zero
002400*                              (proposition jamais confrontee).
002500* 22/10/1992 SL      ET-0267   Tri decroissant du taux.
002600* 09/06/1996 SL      ET-0355   Table portee a 100 propositions.
002700* 04/02/1999 PLG     ET-0403   Revue an 2000 - eclatement de la
002800*                              zone date en AA/MM/JJ.
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100******************************************************************
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PAIRVOTE ASSIGN TO "PAIRVOTE"
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-FS-PV.
004100
004200     SELECT SCOREOUT ASSIGN TO "SCOREOUT"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-FS-SO.
004500
004600     SELECT REPORT-FILE ASSIGN TO "REPORT"
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-FS-RL.
004900******************************************************************
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  PAIRVOTE
005400     LABEL RECORD STANDARD
005500     RECORD CONTAINS 37 CHARACTERS.
005600 01  WS-REG-PAIRVOTE.
005700     05 PV-VOTER-ID           PIC X(10).
005800     05 PV-PROPOSAL-ID        PIC X(10).
005900     05 PV-WINS-OVER-ID       PIC X(10).
006000     05 PV-VOTE-COUNT         PIC 9(7).
006100
006200 01  WS-PAIR-CLE REDEFINES WS-REG-PAIRVOTE.
006300     05  FILLER               PIC X(10).
006400     05  WS-PAIR-PAIRE         PIC X(20).
006500     05  FILLER               PIC X(07).
006600
006700 FD  SCOREOUT
006800     LABEL RECORD OMITTED
006900     RECORD CONTAINS  28 CHARACTERS.
007000 01  WS-REG-SCOREOUT.
007100     05 SO-PROPOSAL-ID        PIC X(10).
007200     05 SO-SCORE              PIC S9(9)V9(8)
007300                               SIGN IS LEADING SEPARATE.
007400
007500 FD  REPORT-FILE
007600     LABEL RECORD OMITTED
007700     RECORD CONTAINS 132 CHARACTERS.
007800 01  RL-LINE                 PIC X(132).
007900
008000 WORKING-STORAGE SECTION.
008100 01  FILLER                   PIC X(35)   VALUE
008200     '**** DEBUT DE LA WORKING-STORAGE **'.
008300
008400 77  WS-FS-PV                 PIC X(02)   VALUE '00'.
008500 77  WS-FS-SO                 PIC X(02)   VALUE '00'.
008600 77  WS-FS-RL                 PIC X(02)   VALUE '00'.
008700 77  WS-FIN-PV                PIC X(01)   VALUE 'N'.
008800     88  FIN-PAIRVOTE                     VALUE 'Y'.
008900 77  WS-CT-LIDOS-PV           PIC 9(7)    COMP  VALUE ZERO.
009000 77  WS-NR-PROPOSALS          PIC 9(4)    COMP  VALUE ZERO.
009100 77  WS-IDX                   PIC 9(4)    COMP  VALUE ZERO.
009200 77  WS-IDX2                  PIC 9(4)    COMP  VALUE ZERO.
009300 77  WS-TROUVE-SW              PIC X(01)   VALUE 'N'.
009400     88  TROUVE-PROPOSAL                   VALUE 'Y'.
009500 77  WS-PR-ID-RECHERCHE         PIC X(10)   VALUE SPACES.
009600 77  WS-PROPOSAL-AUX          PIC X(21)   VALUE SPACES.
009700
009800 01  WS-DATE-JOUR              PIC 9(6)    VALUE ZERO.
009900 01  WS-DATE-JOUR-R REDEFINES WS-DATE-JOUR.
010000     05  WS-DH-AN             PIC 9(2).
010100     05  WS-DH-MES             PIC 9(2).
010200     05  WS-DH-JOUR             PIC 9(2).
010300 01  WS-DATE-EDITION             PIC X(08)   VALUE SPACES.
010400
010500 01  WS-TAB-PROPOSALS.
010600     05  WS-PROPOSAL  OCCURS 100 TIMES.
010700         10  WS-PR-ID              PIC X(10) VALUE SPACES.
010800         10  WS-PR-VICTOIRES        PIC 9(7)  COMP VALUE ZERO.
010900         10  WS-PR-CONFRONTATIONS      PIC 9(7)  COMP VALUE ZERO.
011000         10  WS-PR-SCORE           PIC S9(1)V9(8) VALUE ZERO.
011100     05  WS-PR-VUE-ALFA REDEFINES WS-PROPOSAL
011200                              PIC X(21) OCCURS 100 TIMES.
011300
011400 01  FILLER                   PIC X(35)   VALUE
011500     '**** FIN DE LA WORKING-STORAGE ****'.
011600******************************************************************
011700 PROCEDURE DIVISION.
011800 000-MAIN-PROCEDURE.
011900
012000     PERFORM 010-INIT-PARA THRU 010-EXIT
012100     PERFORM 030-READ-PAIRVOTE THRU 030-EXIT
012200     PERFORM 040-PROCESS THRU 040-EXIT
012300             UNTIL FIN-PAIRVOTE
012400     PERFORM 050-CALCUL-RATE THRU 050-EXIT
012500         VARYING WS-IDX FROM 1 BY 1
012600                 UNTIL WS-IDX > WS-NR-PROPOSALS
012700     PERFORM 070-SORT-SCORE THRU 070-EXIT
012800     PERFORM 080-WRITE-OUTPUT THRU 080-EXIT
012900     PERFORM 090-FIN-PGM THRU 090-EXIT
013000     STOP RUN
013100.
013200 010-INIT-PARA.
013300
013400     OPEN INPUT  PAIRVOTE
013500     OPEN OUTPUT SCOREOUT
013600     OPEN OUTPUT REPORT-FILE
013700
013800     ACCEPT WS-DATE-JOUR FROM DATE
013900     STRING WS-DH-JOUR "/" WS-DH-MES "/19" WS-DH-AN
014000         DELIMITED BY SIZE INTO WS-DATE-EDITION
014100
014200     MOVE SPACES TO RL-LINE
014300     STRING "PROGRAMME 2-WINRATE" "  DATE : " WS-DATE-EDITION
014400            "  PAGE 01"
014500         DELIMITED BY SIZE INTO RL-LINE
014600     WRITE RL-LINE
014700.
014800 010-EXIT.
014900     EXIT.
015000
015100 030-READ-PAIRVOTE.
015200
015300     READ PAIRVOTE
015400         AT END
015500             SET FIN-PAIRVOTE TO TRUE
015600         NOT AT END
015700             ADD 1 TO WS-CT-LIDOS-PV
015800     END-READ
015900.
016000 030-EXIT.
016100     EXIT.
016200*----------------------------------------------------------------*
016300*    CHAQUE ENREGISTREMENT PAIRVOTE EST UN AFFRONTEMENT ENTRE LA
016400*    PROPOSITION ET SON ADVERSAIRE - LE GAGNANT EST CELUI QUI
016500*    ACCUMULE LE PLUS DE VOTE-COUNT SUR LA PAIRE (DOSSIER ET-0139)
016600*----------------------------------------------------------------*
016700 040-PROCESS.
016800
016900     MOVE PV-PROPOSAL-ID  TO WS-PR-ID-RECHERCHE
017000     PERFORM 020-RECORD THRU 020-EXIT
017100     ADD 1 TO WS-PR-CONFRONTATIONS(WS-IDX)
017200     IF PV-VOTE-COUNT > ZERO
017300         ADD 1 TO WS-PR-VICTOIRES(WS-IDX)
017400     END-IF
017500
017600     MOVE PV-WINS-OVER-ID TO WS-PR-ID-RECHERCHE
017700     PERFORM 020-RECORD THRU 020-EXIT
017800     ADD 1 TO WS-PR-CONFRONTATIONS(WS-IDX)
017900
018000     PERFORM 030-READ-PAIRVOTE THRU 030-EXIT
018100.
018200 040-EXIT.
018300     EXIT.
018400
018500 020-RECORD.
018600
018700     MOVE 'N' TO WS-TROUVE-SW
018800     PERFORM 021-COMPARE THRU 021-EXIT
018900         VARYING WS-IDX FROM 1 BY 1
019000                 UNTIL WS-IDX > WS-NR-PROPOSALS
019100                    OR TROUVE-PROPOSAL
019200
019300     IF NOT TROUVE-PROPOSAL
019400         ADD 1 TO WS-NR-PROPOSALS
019500         MOVE WS-PR-ID-RECHERCHE TO WS-PR-ID(WS-NR-PROPOSALS)
019600         MOVE WS-NR-PROPOSALS  TO WS-IDX
019700     ELSE
019800         COMPUTE WS-IDX = WS-IDX - 1
019900     END-IF
020000.
020100 020-EXIT.
020200     EXIT.
020300
020400 021-COMPARE.
020500
020600     IF WS-PR-ID(WS-IDX) = WS-PR-ID-RECHERCHE
020700         SET TROUVE-PROPOSAL TO TRUE
020800     END-IF
020900.
021000 021-EXIT.
021100     EXIT.
021200*----------------------------------------------------------------*
021300*    TAUX = VICTOIRES / CONFRONTATIONS - GARDE-FOU ET-0211
021400*----------------------------------------------------------------*
021500 050-CALCUL-RATE.
021600
021700     IF WS-PR-CONFRONTATIONS(WS-IDX) = ZERO
021800         MOVE ZERO TO WS-PR-SCORE(WS-IDX)
021900     ELSE
022000         COMPUTE WS-PR-SCORE(WS-IDX) ROUNDED =
022100             WS-PR-VICTOIRES(WS-IDX) / WS-PR-CONFRONTATIONS(WS-IDX)
022200     END-IF
022300.
022400 050-EXIT.
022500     EXIT.
022600
022700 070-SORT-SCORE.
022800
022900     PERFORM 075-PASSE-DE-TRI THRU 075-EXIT
023000         VARYING WS-IDX FROM 1 BY 1
023100                 UNTIL WS-IDX >= WS-NR-PROPOSALS
023200.
023300 070-EXIT.
023400     EXIT.
023500
023600 075-PASSE-DE-TRI.
023700
023800     PERFORM 076-COMPARE-SWAP THRU 076-EXIT
023900         VARYING WS-IDX2 FROM 1 BY 1
024000                 UNTIL WS-IDX2 > WS-NR-PROPOSALS - WS-IDX
024100.
024200 075-EXIT.
024300     EXIT.
024400
024500 076-COMPARE-SWAP.
024600
024700     IF WS-PR-SCORE(WS-IDX2) < WS-PR-SCORE(WS-IDX2 + 1)
024800         MOVE WS-PROPOSAL(WS-IDX2)     TO WS-PROPOSAL-AUX
024900         MOVE WS-PROPOSAL(WS-IDX2 + 1) TO WS-PROPOSAL(WS-IDX2)
025000         MOVE WS-PROPOSAL-AUX          TO WS-PROPOSAL(WS-IDX2 + 1)
025100     END-IF
025200.
025300 076-EXIT.
025400     EXIT.
025500
025600 080-WRITE-OUTPUT.
025700
025800     PERFORM 085-WRITE-LINE THRU 085-EXIT
025900         VARYING WS-IDX FROM 1 BY 1
026000                 UNTIL WS-IDX > WS-NR-PROPOSALS
026100
026200     MOVE SPACES TO RL-LINE
026300     STRING "ENREGISTREMENTS PAIRVOTE LUS : " WS-CT-LIDOS-PV
026400         DELIMITED BY SIZE INTO RL-LINE
026500     WRITE RL-LINE
026600.
026700 080-EXIT.
026800     EXIT.
026900
027000 085-WRITE-LINE.
027100
027200     MOVE WS-PR-ID(WS-IDX)    TO SO-PROPOSAL-ID
027300     MOVE WS-PR-SCORE(WS-IDX) TO SO-SCORE
027400     WRITE WS-REG-SCOREOUT
027500
027600     MOVE SPACES TO RL-LINE
027700     STRING WS-PR-ID(WS-IDX) "     " WS-PR-SCORE(WS-IDX)
027800         DELIMITED BY SIZE INTO RL-LINE
027900     WRITE RL-LINE
028000.
028100 085-EXIT.
028200     EXIT.
028300
028400 090-FIN-PGM.
028500
028600     CLOSE PAIRVOTE SCOREOUT REPORT-FILE
028700     DISPLAY "2-WINRATE - FIN NORMALE - " WS-NR-PROPOSALS
028800             " PROPOSITIONS TRAITEES"
028900.
029000 090-EXIT.
029100     EXIT.
